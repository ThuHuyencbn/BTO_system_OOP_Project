000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  RCPTBLD
000600*
000700* AUTHOR :  D STOUT
000800*
000900* READS THE BUILD-RECEIPT TRANSACTION FILE AND, FOR EACH APPLICANT
001000* ID PRESENTED, LOCATES THAT APPLICANT'S BOOKED APPLICATION AND THE
001100* PROJECT IT WAS BOOKED AGAINST, THEN ASSEMBLES A FLAT BOOKING
001200* RECEIPT FROM THE THREE IN-MEMORY TABLES AND PRINTS IT.  THE
001300* RECEIPT IS A PURE FIELD-COPY -- NO NEW BUSINESS RULE IS APPLIED
001400* HERE -- AND IT IS NEVER WRITTEN BACK TO ANY MASTER FILE; ALL
001500* THREE INPUT MASTERS ARE OPENED INPUT ONLY AND ARE LEFT UNCHANGED.
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    RCPTBLD.
001900 AUTHOR.        D STOUT.
002000 INSTALLATION.  HDB DATA PROCESSING DIVISION.
002100 DATE-WRITTEN.  03/19/1991.
002200 DATE-COMPILED. 03/19/1991.
002300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002400*****************************************************************
002500*                     C H A N G E    L O G                      *
002600*****************************************************************
002700* DATE       BY     REQUEST  DESCRIPTION                         *
002800* ---------- ------ -------- -----------------------------------*
002900* 03/19/1991 DST    BTO-0004 ORIGINAL PROGRAM - BUILD-RECEIPT    *
003000*                            TRANSACTION.  LOCATES THE BOOKED     *
003100*                            APPLICATION FOR AN APPLICANT AND     *
003200*                            PRINTS THE RECEIPT FORM.             *
003300* 11/05/1993 MSW    BTO-0063 APPLICANT LOOKUP SWITCHED TO SEARCH *
003400*                            ALL NOW THAT APPCTRL KEEPS THE       *
003500*                            APPLICANT MASTER IN NRIC ORDER --    *
003600*                            SEE BTO-0062 ON BOOKCTRL SAME DATE.  *
003700* 07/19/1995 MSW    BTO-0072 PROJECT LOOKUP SWITCHED TO SEARCH    *
003800*                            ALL FOR THE SAME REASON -- PROJECT   *
003900*                            MASTER IS KEPT ASCENDING BY PRJCTRL. *
004000* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REMEDIATION - SUBMISSION  *
004100*                            DATE AND BOOKING DATE ARE STORED     *
004200*                            ISO (YYYY-MM-DD) WITH 4-DIGIT YEAR   *
004300*                            THROUGHOUT -- NO 2-DIGIT YEAR FIELDS *
004400*                            FOUND IN THIS PROGRAM.               *
004500* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.       *
004600* 04/17/2001 NGU    BTO-0111 MINOR - TIGHTENED FILE STATUS CHECKS*
004700*                            ON OPEN FOR ALL FIVE FILES, AND A   *
004800*                            "NO BOOKED APPLICATION" CONDITION IS*
004900*                            NOW REPORTED RATHER THAN SILENTLY   *
005000*                            SKIPPED.                             *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005900     UPSI-0 ON STATUS IS UPSI-TRACE-ON
006000     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT APPLICANT-FILE    ASSIGN TO APPCMSTR
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS IS WS-APPC-STATUS.
006600     SELECT APPLICATION-FILE  ASSIGN TO APPLMSTR
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-APPL-STATUS.
006900     SELECT PROJECT-FILE      ASSIGN TO PROJMSTR
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-PROJ-STATUS.
007200     SELECT TRANSACTION-FILE  ASSIGN TO RCPTTRAN
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS IS WS-TRAN-STATUS.
007500     SELECT REPORT-FILE       ASSIGN TO RCPTRPT
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS IS WS-RPT-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  APPLICANT-FILE
008100     RECORDING MODE IS F.
008200 COPY APPCREC.
008300 FD  APPLICATION-FILE
008400     RECORDING MODE IS F.
008500 COPY APPLREC.
008600 FD  PROJECT-FILE
008700     RECORDING MODE IS F.
008800 COPY PROJREC.
008900 FD  TRANSACTION-FILE
009000     RECORDING MODE IS F.
009100 01  RCB-TRAN-RECORD.
009200     05  TRAN-APPLICANT-ID         PIC X(09).
009300     05  FILLER                    PIC X(71).
009400 01  RCB-TRAN-RECORD-X REDEFINES RCB-TRAN-RECORD
009500                                  PIC X(80).
009600 FD  REPORT-FILE
009700     RECORDING MODE IS F.
009800 01  RCB-REPORT-LINE               PIC X(132).
009900 WORKING-STORAGE SECTION.
010000*****************************************************************
010100 77  WS-APPC-STATUS            PIC X(02)  VALUE SPACES.
010200 77  WS-APPL-STATUS            PIC X(02)  VALUE SPACES.
010300 77  WS-PROJ-STATUS            PIC X(02)  VALUE SPACES.
010400 77  WS-TRAN-STATUS            PIC X(02)  VALUE SPACES.
010500 77  WS-RPT-STATUS             PIC X(02)  VALUE SPACES.
010600 77  WS-TRAN-EOF-SW            PIC X      VALUE 'N'.
010700     88  TRAN-EOF                  VALUE 'Y'.
010800 77  WS-FOUND-SW               PIC X      VALUE 'N'.
010900     88  RECORD-WAS-FOUND          VALUE 'Y'.
011000 77  WS-APL-FOUND-SW           PIC X      VALUE 'N'.
011100     88  BOOKED-APPLICATION-FOUND  VALUE 'Y'.
011200 77  WS-APC-COUNT              PIC 9(05)  COMP  VALUE ZERO.
011300 77  WS-APL-COUNT              PIC 9(05)  COMP  VALUE ZERO.
011400 77  WS-PRJ-COUNT              PIC 9(05)  COMP  VALUE ZERO.
011500 77  WS-TRAN-COUNT             PIC 9(07)  COMP  VALUE ZERO.
011600 77  WS-TRAN-ERRORS            PIC 9(07)  COMP  VALUE ZERO.
011700 77  WS-RECEIPTS-BUILT         PIC 9(07)  COMP  VALUE ZERO.
011800 01  WS-APPLICANT-TABLE.
011900     05  WS-APC-ENTRY OCCURS 1 TO 4000 TIMES
012000                       DEPENDING ON WS-APC-COUNT
012100                       ASCENDING KEY IS TAPC-NRIC
012200                       INDEXED BY APC-IDX.
012300         10  TAPC-NAME             PIC X(30).
012400         10  TAPC-NRIC             PIC X(09).
012500         10  TAPC-AGE              PIC 9(03).
012600         10  TAPC-MARITAL-STATUS   PIC X(08).
012700        10  FILLER                PIC X(05)  VALUE SPACES.
012800 01  WS-APPLICATION-TABLE.
012900     05  WS-APL-ENTRY OCCURS 1 TO 4000 TIMES
013000                       DEPENDING ON WS-APL-COUNT
013100                       INDEXED BY APL-IDX.
013200         10  TAPL-APPLICANT-ID     PIC X(09).
013300         10  TAPL-PROJECT-NAME     PIC X(30).
013400         10  TAPL-STATUS           PIC X(18).
013500         10  TAPL-SUBMISSION-DATE  PIC X(10).
013600         10  TAPL-SUBMIT-DATE-R REDEFINES TAPL-SUBMISSION-DATE.
013700             15  TAPL-SUBMIT-YYYY  PIC 9(04).
013800             15  FILLER            PIC X(01).
013900             15  TAPL-SUBMIT-MM    PIC 9(02).
014000             15  FILLER            PIC X(01).
014100             15  TAPL-SUBMIT-DD    PIC 9(02).
014200         10  TAPL-FLAT-TYPE        PIC X(10).
014300 01  WS-PROJECT-TABLE.
014400     05  WS-PRJ-ENTRY OCCURS 1 TO 2000 TIMES
014500                       DEPENDING ON WS-PRJ-COUNT
014600                       ASCENDING KEY IS TPRJ-PROJECT-NAME
014700                       INDEXED BY PRJ-IDX.
014800         10  TPRJ-PROJECT-NAME     PIC X(30).
014900         10  TPRJ-NEIGHBORHOOD     PIC X(30).
015000        10  FILLER                PIC X(05)  VALUE SPACES.
015100 01  WS-CURRENT-DATE-GRP.
015200     05  WS-CUR-YYYY               PIC 9(04).
015300     05  WS-CUR-MM                 PIC 9(02).
015400     05  WS-CUR-DD                 PIC 9(02).
015500 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-GRP
015600                                  PIC X(08).
015700 01  ERR-MSG-NO-BOOKING.
015800     05  FILLER                    PIC X(35)
015900                  VALUE 'NO BOOKED APPLICATION FOR APPLICANT'.
016000     05  FILLER                    PIC X(01)  VALUE SPACES.
016100     05  ERR-MSG-APPLICANT         PIC X(09)  VALUE SPACES.
016200     05  FILLER                    PIC X(87)  VALUE SPACES.
016300 01  RPT-BANNER-LINE.
016400     05  FILLER                    PIC X(132) VALUE ALL '-'.
016500 01  RPT-HEADER1.
016600     05  FILLER                    PIC X(40)
016700               VALUE 'FLAT BOOKING RECEIPT               DATE:'.
016800     05  RPT-MM                    PIC 99.
016900     05  FILLER                    PIC X      VALUE '/'.
017000     05  RPT-DD                    PIC 99.
017100     05  FILLER                    PIC X      VALUE '/'.
017200     05  RPT-YYYY                  PIC 9(04).
017300     05  FILLER                    PIC X(76)  VALUE SPACES.
017400*    RCP-RECEIPT-RECORD IS THE BUILT-RECEIPT ENTITY -- 120 FILLS
017500*    IT FROM THE THREE MASTER TABLES BELOW, THEN EDITS IT OUT
017600*    INTO THE PRINT LINES.  SEE BTO-0071.
017700 COPY RCPTREC.
017800 01  RPT-RECEIPT-FORM.
017900     05  FILLER                    PIC X(18)  VALUE 'APPLICANT NAME : '.
018000     05  RPT-APPLICANT-NAME        PIC X(30).
018100     05  FILLER                    PIC X(84)  VALUE SPACES.
018200 01  RPT-RECEIPT-LINE2.
018300     05  FILLER                    PIC X(18)  VALUE 'APPLICANT NRIC : '.
018400     05  RPT-APPLICANT-NRIC        PIC X(09).
018500     05  FILLER                    PIC X(07)  VALUE SPACES.
018600     05  FILLER                    PIC X(18)  VALUE 'AGE            : '.
018700     05  RPT-APPLICANT-AGE         PIC ZZ9    BLANK WHEN ZERO.
018800     05  FILLER                    PIC X(77)  VALUE SPACES.
018900 01  RPT-RECEIPT-LINE3.
019000     05  FILLER                    PIC X(18)  VALUE 'MARITAL STATUS : '.
019100     05  RPT-MARITAL-STATUS        PIC X(08).
019200     05  FILLER                    PIC X(106) VALUE SPACES.
019300 01  RPT-RECEIPT-LINE4.
019400     05  FILLER                    PIC X(18)  VALUE 'FLAT TYPE      : '.
019500     05  RPT-FLAT-TYPE             PIC X(10).
019600     05  FILLER                    PIC X(104) VALUE SPACES.
019700 01  RPT-RECEIPT-LINE5.
019800     05  FILLER                    PIC X(18)  VALUE 'PROJECT NAME   : '.
019900     05  RPT-PROJECT-NAME          PIC X(30).
020000     05  FILLER                    PIC X(84)  VALUE SPACES.
020100 01  RPT-RECEIPT-LINE6.
020200     05  FILLER                    PIC X(18)  VALUE 'NEIGHBORHOOD   : '.
020300     05  RPT-NEIGHBORHOOD          PIC X(30).
020400     05  FILLER                    PIC X(84)  VALUE SPACES.
020500 01  RPT-RECEIPT-LINE7.
020600     05  FILLER                    PIC X(18)  VALUE 'BOOKING DATE   : '.
020700     05  RPT-BOOKING-YYYY          PIC 9(04).
020800     05  FILLER                    PIC X(01)  VALUE '-'.
020900     05  RPT-BOOKING-MM            PIC 9(02).
021000     05  FILLER                    PIC X(01)  VALUE '-'.
021100     05  RPT-BOOKING-DD            PIC 9(02).
021200     05  FILLER                    PIC X(100) VALUE SPACES.
021300 PROCEDURE DIVISION.
021400*****************************************************************
021500 000-MAIN-LINE.
021600     ACCEPT WS-CURRENT-DATE-GRP FROM DATE YYYYMMDD.
021700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
021800     PERFORM 800-INIT-REPORT THRU 800-EXIT.
021900     PERFORM 720-LOAD-APPLICANT-TABLE THRU 720-EXIT.
022000     PERFORM 723-LOAD-APPLICATION-TABLE THRU 723-EXIT.
022100     PERFORM 726-LOAD-PROJECT-TABLE THRU 726-EXIT.
022200     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
022300     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
022400             UNTIL TRAN-EOF.
022500     WRITE RCB-REPORT-LINE FROM RPT-BANNER-LINE AFTER 1.
022600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
022700     GOBACK.
022800*
022900*    100-PROCESS-TRANSACTIONS -- ONE BUILD-RECEIPT REQUEST PER
023000*    TRANSACTION RECORD.  THE BOOKED-APPLICATION LOOKUP AND THE
023100*    RECEIPT BUILD ARE PURE READ-ONLY TRANSFORMATIONS -- NONE OF
023200*    THE THREE MASTERS IS EVER REWRITTEN BY THIS PROGRAM.
023300 100-PROCESS-TRANSACTIONS.
023400     ADD 1 TO WS-TRAN-COUNT.
023500     PERFORM 110-FIND-BOOKED-APPLICATION THRU 110-EXIT.
023600     IF BOOKED-APPLICATION-FOUND
023700         PERFORM 120-BUILD-AND-PRINT-RECEIPT THRU 120-EXIT
023800         ADD 1 TO WS-RECEIPTS-BUILT
023900     ELSE
024000         MOVE TRAN-APPLICANT-ID TO ERR-MSG-APPLICANT
024100         ADD 1 TO WS-TRAN-ERRORS
024200         WRITE RCB-REPORT-LINE FROM ERR-MSG-NO-BOOKING AFTER 1
024300     END-IF.
024400     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
024500 100-EXIT.
024600     EXIT.
024700*
024800*    110-FIND-BOOKED-APPLICATION -- LINEAR SCAN OVER THE APPLICATION
024900*    TABLE FOR THE FIRST RECORD MATCHING THIS APPLICANT WITH
025000*    STATUS = BOOKED.  THE TABLE IS NOT KEPT IN ANY PARTICULAR ORDER
025100*    BY APPCTRL, SO SEARCH ALL IS NOT USABLE HERE -- SEE BTO-0062.
025200 110-FIND-BOOKED-APPLICATION.
025300     MOVE 'N' TO WS-APL-FOUND-SW.
025400     PERFORM 111-TEST-ONE-APPLICATION THRU 111-EXIT
025500             VARYING APL-IDX FROM 1 BY 1
025600             UNTIL APL-IDX > WS-APL-COUNT
025700                OR BOOKED-APPLICATION-FOUND.
025800 110-EXIT.
025900     EXIT.
026000 111-TEST-ONE-APPLICATION.
026100     IF TAPL-APPLICANT-ID(APL-IDX) = TRAN-APPLICANT-ID
026200        AND TAPL-STATUS(APL-IDX) = 'BOOKED'
026300         MOVE 'Y' TO WS-APL-FOUND-SW
026400     END-IF.
026500 111-EXIT.
026600     EXIT.
026700*
026800*    120-BUILD-AND-PRINT-RECEIPT -- RECEIPT.RECEIPT (ENTITY METHOD):
026900*    A PURE FIELD-COPY FROM THE APPLICANT, APPLICATION AND PROJECT
027000*    TABLES INTO THE RECEIPT FORM -- NO RULE IS EVALUATED, NO MASTER
027100*    FILE IS TOUCHED.  THE FORM IS PRINTED, NOT RETAINED.
027200 120-BUILD-AND-PRINT-RECEIPT.
027300     PERFORM 121-FIND-APPLICANT-BY-NRIC THRU 121-EXIT.
027400     PERFORM 122-FIND-PROJECT-BY-NAME THRU 122-EXIT.
027500     MOVE TAPC-NAME(APC-IDX)           TO RCP-APPLICANT-NAME.
027600     MOVE TAPC-NRIC(APC-IDX)           TO RCP-APPLICANT-NRIC.
027700     MOVE TAPC-AGE(APC-IDX)            TO RCP-APPLICANT-AGE.
027800     MOVE TAPC-MARITAL-STATUS(APC-IDX) TO RCP-MARITAL-STATUS.
027900     MOVE TAPL-FLAT-TYPE(APL-IDX)      TO RCP-FLAT-TYPE.
028000     MOVE TAPL-PROJECT-NAME(APL-IDX)   TO RCP-PROJECT-NAME.
028100     MOVE TPRJ-NEIGHBORHOOD(PRJ-IDX)   TO RCP-NEIGHBORHOOD.
028200     STRING TAPL-SUBMIT-YYYY(APL-IDX) '-' TAPL-SUBMIT-MM(APL-IDX)
028300         '-' TAPL-SUBMIT-DD(APL-IDX) DELIMITED BY SIZE
028400         INTO RCP-BOOKING-DATE.
028500     MOVE RCP-APPLICANT-NAME           TO RPT-APPLICANT-NAME.
028600     MOVE RCP-APPLICANT-NRIC           TO RPT-APPLICANT-NRIC.
028700     MOVE RCP-APPLICANT-AGE            TO RPT-APPLICANT-AGE.
028800     MOVE RCP-MARITAL-STATUS           TO RPT-MARITAL-STATUS.
028900     MOVE RCP-FLAT-TYPE                TO RPT-FLAT-TYPE.
029000     MOVE RCP-PROJECT-NAME             TO RPT-PROJECT-NAME.
029100     MOVE RCP-NEIGHBORHOOD             TO RPT-NEIGHBORHOOD.
029200     MOVE TAPL-SUBMIT-YYYY(APL-IDX)    TO RPT-BOOKING-YYYY.
029300     MOVE TAPL-SUBMIT-MM(APL-IDX)      TO RPT-BOOKING-MM.
029400     MOVE TAPL-SUBMIT-DD(APL-IDX)      TO RPT-BOOKING-DD.
029500     WRITE RCB-REPORT-LINE FROM RPT-BANNER-LINE AFTER 1.
029600     WRITE RCB-REPORT-LINE FROM RPT-RECEIPT-FORM AFTER 1.
029700     WRITE RCB-REPORT-LINE FROM RPT-RECEIPT-LINE2 AFTER 1.
029800     WRITE RCB-REPORT-LINE FROM RPT-RECEIPT-LINE3 AFTER 1.
029900     WRITE RCB-REPORT-LINE FROM RPT-RECEIPT-LINE4 AFTER 1.
030000     WRITE RCB-REPORT-LINE FROM RPT-RECEIPT-LINE5 AFTER 1.
030100     WRITE RCB-REPORT-LINE FROM RPT-RECEIPT-LINE6 AFTER 1.
030200     WRITE RCB-REPORT-LINE FROM RPT-RECEIPT-LINE7 AFTER 1.
030300 120-EXIT.
030400     EXIT.
030500*
030600*    121-FIND-APPLICANT-BY-NRIC -- APPLICANT MASTER IS KEPT ASCENDING
030700*    ON NRIC BY APPCTRL (BTO-0062), SO SEARCH ALL IS SAFE HERE.
030800 121-FIND-APPLICANT-BY-NRIC.
030900     MOVE 'N' TO WS-FOUND-SW.
031000     IF WS-APC-COUNT > ZERO
031100         SEARCH ALL WS-APC-ENTRY
031200             AT END
031300                 MOVE 'N' TO WS-FOUND-SW
031400             WHEN TAPC-NRIC(APC-IDX) = TRAN-APPLICANT-ID
031500                 MOVE 'Y' TO WS-FOUND-SW
031600         END-SEARCH
031700     END-IF.
031800 121-EXIT.
031900     EXIT.
032000*
032100*    122-FIND-PROJECT-BY-NAME -- PROJECT MASTER IS KEPT ASCENDING ON
032200*    NAME BY PRJCTRL'S ORDERED INSERT (BTO-0072), SO SEARCH ALL IS
032300*    SAFE HERE AS WELL.
032400 122-FIND-PROJECT-BY-NAME.
032500     MOVE 'N' TO WS-FOUND-SW.
032600     IF WS-PRJ-COUNT > ZERO
032700         SEARCH ALL WS-PRJ-ENTRY
032800             AT END
032900                 MOVE 'N' TO WS-FOUND-SW
033000             WHEN TPRJ-PROJECT-NAME(PRJ-IDX) =
033100                                       TAPL-PROJECT-NAME(APL-IDX)
033200                 MOVE 'Y' TO WS-FOUND-SW
033300         END-SEARCH
033400     END-IF.
033500 122-EXIT.
033600     EXIT.
033700 700-OPEN-FILES.
033800     OPEN INPUT  APPLICANT-FILE
033900                 APPLICATION-FILE
034000                 PROJECT-FILE
034100                 TRANSACTION-FILE
034200          OUTPUT REPORT-FILE.
034300     IF WS-APPC-STATUS NOT = '00'
034400         DISPLAY 'ERROR OPENING APPLICANT MASTER. RC: ' WS-APPC-STATUS
034500         MOVE 16 TO RETURN-CODE
034600         MOVE 'Y' TO WS-TRAN-EOF-SW
034700     END-IF.
034800     IF WS-APPL-STATUS NOT = '00'
034900         DISPLAY 'ERROR OPENING APPLICATION MASTER. RC: ' WS-APPL-STATUS
035000         MOVE 16 TO RETURN-CODE
035100         MOVE 'Y' TO WS-TRAN-EOF-SW
035200     END-IF.
035300     IF WS-PROJ-STATUS NOT = '00'
035400         DISPLAY 'ERROR OPENING PROJECT MASTER. RC: ' WS-PROJ-STATUS
035500         MOVE 16 TO RETURN-CODE
035600         MOVE 'Y' TO WS-TRAN-EOF-SW
035700     END-IF.
035800     IF WS-TRAN-STATUS NOT = '00'
035900         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: ' WS-TRAN-STATUS
036000         MOVE 16 TO RETURN-CODE
036100         MOVE 'Y' TO WS-TRAN-EOF-SW
036200     END-IF.
036300 700-EXIT.
036400     EXIT.
036500 710-READ-TRAN-FILE.
036600     READ TRANSACTION-FILE
036700         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.
036800 710-EXIT.
036900     EXIT.
037000 720-LOAD-APPLICANT-TABLE.
037100     MOVE ZERO TO WS-APC-COUNT.
037200     PERFORM 721-LOAD-ONE-APPLICANT THRU 721-EXIT
037300             UNTIL WS-APPC-STATUS = '10'.
037400 720-EXIT.
037500     EXIT.
037600 721-LOAD-ONE-APPLICANT.
037700     READ APPLICANT-FILE
037800         AT END MOVE '10' TO WS-APPC-STATUS.
037900     IF WS-APPC-STATUS NOT = '10'
038000         ADD 1 TO WS-APC-COUNT
038100         MOVE APC-NAME             TO TAPC-NAME(WS-APC-COUNT)
038200         MOVE APC-NRIC             TO TAPC-NRIC(WS-APC-COUNT)
038300         MOVE APC-AGE              TO TAPC-AGE(WS-APC-COUNT)
038400         MOVE APC-MARITAL-STATUS
038500                   TO TAPC-MARITAL-STATUS(WS-APC-COUNT)
038600     END-IF.
038700 721-EXIT.
038800     EXIT.
038900 723-LOAD-APPLICATION-TABLE.
039000     MOVE ZERO TO WS-APL-COUNT.
039100     PERFORM 724-LOAD-ONE-APPLICATION THRU 724-EXIT
039200             UNTIL WS-APPL-STATUS = '10'.
039300 723-EXIT.
039400     EXIT.
039500 724-LOAD-ONE-APPLICATION.
039600     READ APPLICATION-FILE
039700         AT END MOVE '10' TO WS-APPL-STATUS.
039800     IF WS-APPL-STATUS NOT = '10'
039900         ADD 1 TO WS-APL-COUNT
040000         MOVE APL-APPLICANT-ID
040100                   TO TAPL-APPLICANT-ID(WS-APL-COUNT)
040200         MOVE APL-PROJECT-NAME
040300                   TO TAPL-PROJECT-NAME(WS-APL-COUNT)
040400         MOVE APL-STATUS
040500                   TO TAPL-STATUS(WS-APL-COUNT)
040600         MOVE APL-SUBMISSION-DATE
040700                   TO TAPL-SUBMISSION-DATE(WS-APL-COUNT)
040800         MOVE APL-FLAT-TYPE
040900                   TO TAPL-FLAT-TYPE(WS-APL-COUNT)
041000     END-IF.
041100 724-EXIT.
041200     EXIT.
041300 726-LOAD-PROJECT-TABLE.
041400     MOVE ZERO TO WS-PRJ-COUNT.
041500     PERFORM 727-LOAD-ONE-PROJECT THRU 727-EXIT
041600             UNTIL WS-PROJ-STATUS = '10'.
041700 726-EXIT.
041800     EXIT.
041900 727-LOAD-ONE-PROJECT.
042000     READ PROJECT-FILE
042100         AT END MOVE '10' TO WS-PROJ-STATUS.
042200     IF WS-PROJ-STATUS NOT = '10'
042300         ADD 1 TO WS-PRJ-COUNT
042400         MOVE PRJ-PROJECT-NAME TO TPRJ-PROJECT-NAME(WS-PRJ-COUNT)
042500         MOVE PRJ-NEIGHBORHOOD TO TPRJ-NEIGHBORHOOD(WS-PRJ-COUNT)
042600     END-IF.
042700 727-EXIT.
042800     EXIT.
042900 790-CLOSE-FILES.
043000     CLOSE APPLICANT-FILE APPLICATION-FILE PROJECT-FILE
043100           TRANSACTION-FILE REPORT-FILE.
043200 790-EXIT.
043300     EXIT.
043400 800-INIT-REPORT.
043500     MOVE WS-CUR-MM   TO RPT-MM.
043600     MOVE WS-CUR-DD   TO RPT-DD.
043700     MOVE WS-CUR-YYYY TO RPT-YYYY.
043800     WRITE RCB-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
043900     WRITE RCB-REPORT-LINE FROM RPT-BANNER-LINE AFTER 1.
044000 800-EXIT.
044100     EXIT.
