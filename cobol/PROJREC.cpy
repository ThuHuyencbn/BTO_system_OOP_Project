000100*****************************************************************
000200* PROJREC.CPY   -- BTO PROJECT MASTER RECORD LAYOUT
000300* USED BY:  PRJCTRL  BOOKCTRL  REGCTRL  RCPTBLD  SORTFLT
000400*****************************************************************
000500*  ONE ROW PER BTO PROJECT OFFERED BY AN HDB MANAGER.
000600*  A PROJECT OFFERS ONE OR TWO FLAT TYPES (TYPE-1/TYPE-2); THE
000700*  SECOND SLOT CARRIES 'null' WHEN ONLY ONE FLAT TYPE IS SOLD.
000800*  WRITTEN    -- M WONG    -- 25/09/1991
000850*  MAINTAINED -- SEE PROGRAM CHANGE LOGS FOR HISTORY
000900*****************************************************************
001000 01  PRJ-PROJECT-RECORD.
001100     05  PRJ-PROJECT-NAME           PIC X(30).
001200     05  PRJ-NEIGHBORHOOD           PIC X(30).
001300     05  PRJ-TYPE-1                 PIC X(10).
001400     05  PRJ-UNITS-1                PIC 9(05)  COMP-3.
001500     05  PRJ-PRICE-1                PIC 9(07)  COMP-3.
001600     05  PRJ-TYPE-2                 PIC X(10).
001700     05  PRJ-UNITS-2                PIC 9(05)  COMP-3.
001800     05  PRJ-PRICE-2                PIC 9(07)  COMP-3.
001900     05  PRJ-OPEN-DATE              PIC X(10).
002000     05  PRJ-OPEN-DATE-R REDEFINES PRJ-OPEN-DATE.
002100         10  PRJ-OPEN-DD            PIC 9(02).
002200         10  FILLER                 PIC X(01).
002300         10  PRJ-OPEN-MM            PIC 9(02).
002400         10  FILLER                 PIC X(01).
002500         10  PRJ-OPEN-YYYY          PIC 9(04).
002600     05  PRJ-CLOSE-DATE             PIC X(10).
002700     05  PRJ-CLOSE-DATE-R REDEFINES PRJ-CLOSE-DATE.
002800         10  PRJ-CLOSE-DD           PIC 9(02).
002900         10  FILLER                 PIC X(01).
003000         10  PRJ-CLOSE-MM           PIC 9(02).
003100         10  FILLER                 PIC X(01).
003200         10  PRJ-CLOSE-YYYY         PIC 9(04).
003300     05  PRJ-MANAGER-NAME           PIC X(30).
003400     05  PRJ-OFFICER-SLOT           PIC 9(03).
003500     05  PRJ-OFFICER-NAMES          PIC X(200).
003600     05  PRJ-VISIBLE                PIC X(05).
003700         88  PRJ-IS-VISIBLE             VALUE 'true'.
003800         88  PRJ-NOT-VISIBLE            VALUE 'false'.
003900     05  FILLER                      PIC X(07).
