000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  SORTFLT
000600*
000700* AUTHOR :  T NAIR
000800*
000900* FILTER UTILITY -- CALLED BY PRJCTRL TO NARROW AND ORDER THE
001000* AVAILABLE-PROJECT LISTING BEFORE IT IS PRINTED.  FILTERS ON
001100* NEIGHBORHOOD AND FLAT-TYPE, THEN SORTS ASCENDING EITHER
001200* ALPHABETICALLY BY PROJECT NAME OR BY REMAINING UNITS FOR THE
001300* REQUESTED FLAT TYPE.  THE INSERTION-SORT SHAPE HERE IS THE
001400* SAME ONE THIS SHOP HAS USED FOR YEARS ON FLAT ARRAY WORK --
001500* ONLY NOW IT CARRIES A WHOLE TABLE ENTRY ON EACH SHIFT INSTEAD
001600* OF A LONE NUMBER.
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    SORTFLT.
002000 AUTHOR.        T NAIR.
002100 INSTALLATION.  HDB DATA PROCESSING DIVISION.
002200 DATE-WRITTEN.  02/18/1992.
002300 DATE-COMPILED. 02/18/1992.
002400 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002500*****************************************************************
002600*                     C H A N G E    L O G                      *
002700*****************************************************************
002800* DATE       BY     REQUEST  DESCRIPTION                         *
002900* ---------- ------ -------- -----------------------------------*
003000* 02/18/1992 TN     BTO-0021 ORIGINAL PROGRAM - ALPHABETICAL      *
003100*                            SORT OF THE AVAILABLE-PROJECT LIST.  *
003200* 11/03/1993 TN     BTO-0047 ADDED NEIGHBORHOOD AND FLAT-TYPE     *
003300*                            FILTERING AHEAD OF THE SORT.         *
003400* 06/14/1996 MSW    BTO-0082 ADDED BY-REMAINING-UNITS SORT METHOD *
003500*                            AS AN ALTERNATE TO ALPHABETICAL.     *
003600* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REVIEW - NO DATE FIELDS    *
003700*                            IN THIS PROGRAM, NO CHANGE REQUIRED. *
003800* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.       *
003900* 04/17/2001 NGU    BTO-0110 MINOR - UNRECOGNIZED SORT METHOD IS  *
004000*                            NOW LOGGED AND REJECTED, LEAVING THE *
004100*                            SORT METHOD AND THE TABLE ORDER AS   *
004200*                            THEY CAME IN, RATHER THAN RUNNING AN *
004300*                            ALPHABETICAL SORT NO ONE ASKED FOR.  *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005200     UPSI-0 ON STATUS IS UPSI-TRACE-ON
005300     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*****************************************************************
005700 77  WS-ORIGINAL-COUNT         PIC 9(05)  COMP  VALUE ZERO.
005800 77  WS-KEEP-COUNT             PIC 9(05)  COMP  VALUE ZERO.
005900 77  WS-SCAN-SUB               PIC 9(05)  COMP  VALUE ZERO.
006000 77  WS-MOVE-FROM              PIC 9(05)  COMP  VALUE ZERO.
006100 77  WS-INSERT-TO              PIC S9(05) COMP  VALUE ZERO.
006200 77  WS-KEEP-SW                PIC X      VALUE 'N'.
006300     88  ENTRY-PASSES-FILTER       VALUE 'Y'.
006400 77  WS-METHOD-SW              PIC X      VALUE 'A'.
006500     88  SORT-IS-BY-UNITS           VALUE 'U'.
006600     88  SORT-IS-ALPHABETICAL       VALUE 'A'.
006700     88  SORT-METHOD-IS-INVALID     VALUE 'X'.
006800 01  WS-CASE-FOLD-TABLES.
006900     05  WS-LOWER-ALPHABET         PIC X(26)
007000                    VALUE 'abcdefghijklmnopqrstuvwxyz'.
007100     05  WS-UPPER-ALPHABET         PIC X(26)
007200                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007300 01  WS-METHOD-UPPER               PIC X(30).
007400 01  WS-NEIGHBORHOOD-FILTER-UPPER  PIC X(30).
007500 01  WS-ENTRY-NEIGHBORHOOD-UPPER   PIC X(30).
007600 01  WS-SAVE-ENTRY.
007700     05  WS-SAVE-PROJECT-NAME      PIC X(30).
007800     05  WS-SAVE-NEIGHBORHOOD      PIC X(30).
007900     05  WS-SAVE-TYPE-1            PIC X(10).
008000     05  WS-SAVE-UNITS-1           PIC 9(05)  COMP-3.
008100     05  WS-SAVE-PRICE-1           PIC 9(07)  COMP-3.
008200     05  WS-SAVE-TYPE-2            PIC X(10).
008300     05  WS-SAVE-UNITS-2           PIC 9(05)  COMP-3.
008400     05  WS-SAVE-PRICE-2           PIC 9(07)  COMP-3.
008500     05  FILLER                    PIC X(05)  VALUE SPACES.
008600 01  WS-SAVE-KEY-GRP.
008700     05  WS-SAVE-KEY-NAME          PIC X(30).
008800     05  WS-SAVE-KEY-UNITS         PIC 9(05).
008900     05  FILLER                    PIC X(05)  VALUE SPACES.
009000 01  WS-SAVE-ENTRY-X REDEFINES WS-SAVE-ENTRY
009100                                  PIC X(94).
009200 01  WS-SAVE-KEY-GRP-X REDEFINES WS-SAVE-KEY-GRP
009300                                  PIC X(35).
009400 01  WS-CASE-FOLD-TABLES-X REDEFINES WS-CASE-FOLD-TABLES.
009500     05  WS-ALPHABET-PAIR              PIC X(52).
009600 01  WS-SORT-KEY-TABLE.
009700     05  WS-SORT-KEY OCCURS 1 TO 2000 TIMES
009800                     DEPENDING ON FLT-ENTRY-COUNT
009900                     INDEXED BY KEY-IDX.
010000         10  WS-KEY-NAME-UPPER     PIC X(30).
010100         10  WS-KEY-UNITS          PIC 9(05).
010200        10  FILLER                PIC X(05)  VALUE SPACES.
010300 LINKAGE SECTION.
010400*****************************************************************
010500 01  FLT-PARMS.
010600     05  FLT-NEIGHBORHOOD          PIC X(30).
010700     05  FLT-FLAT-TYPE             PIC X(10).
010800     05  FLT-SORT-METHOD           PIC X(30).
010900     05  FLT-ENTRY-COUNT           PIC 9(05)  COMP.
011000     05  FILLER                    PIC X(05)  VALUE SPACES.
011100 01  LST-TABLE.
011200     05  LST-ENTRY OCCURS 1 TO 2000 TIMES
011300                    DEPENDING ON FLT-ENTRY-COUNT
011400                    INDEXED BY LST-IDX.
011500         10  LST-PROJECT-NAME      PIC X(30).
011600         10  LST-NEIGHBORHOOD      PIC X(30).
011700         10  LST-TYPE-1            PIC X(10).
011800         10  LST-UNITS-1           PIC 9(05)  COMP-3.
011900         10  LST-PRICE-1           PIC 9(07)  COMP-3.
012000         10  LST-TYPE-2            PIC X(10).
012100         10  LST-UNITS-2           PIC 9(05)  COMP-3.
012200         10  LST-PRICE-2           PIC 9(07)  COMP-3.
012300        10  FILLER                PIC X(05)  VALUE SPACES.
012400 PROCEDURE DIVISION USING FLT-PARMS, LST-TABLE.
012500*****************************************************************
012600 000-MAIN-LINE.
012700     MOVE FLT-ENTRY-COUNT TO WS-ORIGINAL-COUNT.
012800     PERFORM 100-VALIDATE-SORT-METHOD THRU 100-EXIT.
012900     PERFORM 200-APPLY-FILTER THRU 200-EXIT.
013000     PERFORM 300-BUILD-SORT-KEYS THRU 300-EXIT.
013100     PERFORM 400-SORT-TABLE THRU 400-EXIT.
013200     GOBACK.
013300*
013400*    100-VALIDATE-SORT-METHOD -- ACCEPTS 'ALPHABETICAL' OR
013500*    'BY NUMBER OF UNITS REMAINING', EITHER CASE.  ANYTHING ELSE
013600*    IS REJECTED -- THE SORT METHOD FIELD IS LEFT UNCHANGED AND
013700*    NO SORT PASS IS RUN (BTO-0110).
013800 100-VALIDATE-SORT-METHOD.
013900     MOVE FLT-SORT-METHOD TO WS-METHOD-UPPER.
014000     INSPECT WS-METHOD-UPPER
014100             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
014200     IF WS-METHOD-UPPER(1:12) = 'ALPHABETICAL'
014300         MOVE 'A' TO WS-METHOD-SW
014400     ELSE
014500         IF WS-METHOD-UPPER(1:8) = 'BY NUMBE'
014600             MOVE 'U' TO WS-METHOD-SW
014700         ELSE
014800             MOVE 'X' TO WS-METHOD-SW
014900             DISPLAY 'SORTFLT - UNRECOGNIZED SORT METHOD: '
015000                     FLT-SORT-METHOD
015100         END-IF
015200     END-IF.
015300 100-EXIT.
015400     EXIT.
015500*
015600*    200-APPLY-FILTER -- NEIGHBORHOOD IS A CASE-INSENSITIVE EXACT
015700*    MATCH; FLAT-TYPE IS AN EXACT MATCH AGAINST EITHER TYPE-1 OR
015800*    TYPE-2.  A SPACES FILTER VALUE MEANS "NO FILTER ON THIS
015900*    FIELD".  THE TABLE IS COMPACTED IN PLACE AS WE GO.
016000 200-APPLY-FILTER.
016100     MOVE FLT-NEIGHBORHOOD TO WS-NEIGHBORHOOD-FILTER-UPPER.
016200     INSPECT WS-NEIGHBORHOOD-FILTER-UPPER
016300             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
016400     MOVE ZERO TO WS-KEEP-COUNT.
016500     PERFORM 210-TEST-ONE-ENTRY THRU 210-EXIT
016600             VARYING WS-SCAN-SUB FROM 1 BY 1
016700             UNTIL WS-SCAN-SUB > WS-ORIGINAL-COUNT.
016800     MOVE WS-KEEP-COUNT TO FLT-ENTRY-COUNT.
016900 200-EXIT.
017000     EXIT.
017100 210-TEST-ONE-ENTRY.
017200     MOVE LST-NEIGHBORHOOD(WS-SCAN-SUB)
017300                                  TO WS-ENTRY-NEIGHBORHOOD-UPPER.
017400     INSPECT WS-ENTRY-NEIGHBORHOOD-UPPER
017500             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
017600     MOVE 'Y' TO WS-KEEP-SW.
017700     IF FLT-NEIGHBORHOOD NOT = SPACES
017800        AND WS-ENTRY-NEIGHBORHOOD-UPPER
017900                          NOT = WS-NEIGHBORHOOD-FILTER-UPPER
018000         MOVE 'N' TO WS-KEEP-SW
018100     END-IF.
018200     IF FLT-FLAT-TYPE NOT = SPACES
018300        AND LST-TYPE-1(WS-SCAN-SUB) NOT = FLT-FLAT-TYPE
018400        AND LST-TYPE-2(WS-SCAN-SUB) NOT = FLT-FLAT-TYPE
018500         MOVE 'N' TO WS-KEEP-SW
018600     END-IF.
018700     IF ENTRY-PASSES-FILTER
018800         ADD 1 TO WS-KEEP-COUNT
018900         IF WS-KEEP-COUNT NOT = WS-SCAN-SUB
019000             MOVE LST-ENTRY(WS-SCAN-SUB) TO LST-ENTRY(WS-KEEP-COUNT)
019100         END-IF
019200     END-IF.
019300 210-EXIT.
019400     EXIT.
019500*
019600*    300-BUILD-SORT-KEYS -- A SHADOW TABLE OF COMPARISON KEYS,
019700*    BUILT ONCE SO THE SORT BELOW DOES NOT REFOLD CASE OR REWORK
019800*    THE REMAINING-UNITS LOOKUP ON EVERY COMPARE.
019900 300-BUILD-SORT-KEYS.
020000     PERFORM 310-BUILD-ONE-SORT-KEY THRU 310-EXIT
020100             VARYING WS-SCAN-SUB FROM 1 BY 1
020200             UNTIL WS-SCAN-SUB > FLT-ENTRY-COUNT.
020300 300-EXIT.
020400     EXIT.
020500 310-BUILD-ONE-SORT-KEY.
020600     MOVE LST-PROJECT-NAME(WS-SCAN-SUB)
020700                           TO WS-KEY-NAME-UPPER(WS-SCAN-SUB).
020800     INSPECT WS-KEY-NAME-UPPER(WS-SCAN-SUB)
020900             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
021000     EVALUATE TRUE
021100         WHEN LST-TYPE-1(WS-SCAN-SUB) = FLT-FLAT-TYPE
021200             MOVE LST-UNITS-1(WS-SCAN-SUB)
021300                                  TO WS-KEY-UNITS(WS-SCAN-SUB)
021400         WHEN LST-TYPE-2(WS-SCAN-SUB) = FLT-FLAT-TYPE
021500             MOVE LST-UNITS-2(WS-SCAN-SUB)
021600                                  TO WS-KEY-UNITS(WS-SCAN-SUB)
021700         WHEN OTHER
021800             MOVE ZERO TO WS-KEY-UNITS(WS-SCAN-SUB)
021900     END-EVALUATE.
022000 310-EXIT.
022100     EXIT.
022200*
022300*    400-SORT-TABLE -- INSERTION SORT, ASCENDING.  THE BACKWARD-
022400*    SHIFT SHAPE HERE IS THE SAME ONE THIS SHOP HAS RUN FOR YEARS
022500*    ON PLAIN NUMBER ARRAYS -- IT JUST CARRIES A WHOLE LISTING
022600*    ENTRY AND ITS SHADOW KEY TOGETHER ON EVERY SHIFT NOW.
022700 400-SORT-TABLE.
022800     IF FLT-ENTRY-COUNT > 1 AND NOT SORT-METHOD-IS-INVALID
022900         PERFORM 410-INSERT-ONE-ENTRY THRU 410-EXIT
023000                 VARYING WS-MOVE-FROM FROM 2 BY 1
023100                 UNTIL WS-MOVE-FROM > FLT-ENTRY-COUNT
023200     END-IF.
023300 400-EXIT.
023400     EXIT.
023500 410-INSERT-ONE-ENTRY.
023600     MOVE LST-ENTRY(WS-MOVE-FROM)     TO WS-SAVE-ENTRY.
023700     MOVE WS-SORT-KEY(WS-MOVE-FROM)   TO WS-SAVE-KEY-GRP.
023800     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
023900     PERFORM 420-SHIFT-ONE-ENTRY THRU 420-EXIT
024000             UNTIL WS-INSERT-TO <= 0
024100                OR (SORT-IS-BY-UNITS
024200                    AND WS-KEY-UNITS(WS-INSERT-TO) <= WS-SAVE-KEY-UNITS)
024300                OR (SORT-IS-ALPHABETICAL
024400                    AND WS-KEY-NAME-UPPER(WS-INSERT-TO)
024500                                           <= WS-SAVE-KEY-NAME).
024600     MOVE WS-SAVE-ENTRY   TO LST-ENTRY(WS-INSERT-TO + 1).
024700     MOVE WS-SAVE-KEY-GRP TO WS-SORT-KEY(WS-INSERT-TO + 1).
024800 410-EXIT.
024900     EXIT.
025000 420-SHIFT-ONE-ENTRY.
025100     MOVE LST-ENTRY(WS-INSERT-TO)   TO LST-ENTRY(WS-INSERT-TO + 1).
025200     MOVE WS-SORT-KEY(WS-INSERT-TO) TO WS-SORT-KEY(WS-INSERT-TO + 1).
025300     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
025400 420-EXIT.
025500     EXIT.
