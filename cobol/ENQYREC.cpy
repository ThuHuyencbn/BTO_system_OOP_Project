000100*****************************************************************
000200* ENQYREC.CPY   -- APPLICANT ENQUIRY MASTER RECORD LAYOUT
000300* USED BY:  ENQCTRL
000400*****************************************************************
000500*  ONE ROW PER ENQUIRY RAISED BY AN APPLICANT AGAINST A PROJECT.
000600*  WRITTEN    -- R DSOUZA  -- 11/04/1989
000700*****************************************************************
000800 01  ENQ-ENQUIRY-RECORD.
000900     05  ENQ-ENQUIRY-ID             PIC X(15).
001000     05  ENQ-APPLICANT-ID           PIC X(09).
001100     05  ENQ-PROJECT-NAME           PIC X(30).
001200     05  ENQ-STATUS                 PIC X(10).
001300         88  ENQ-ST-PENDING             VALUE 'PENDING'.
001400         88  ENQ-ST-RESPONDED           VALUE 'RESPONDED'.
001500         88  ENQ-ST-CLOSED              VALUE 'CLOSED'.
001600     05  ENQ-ENQUIRY-TEXT           PIC X(500).
001700     05  ENQ-CREATED-DATE           PIC X(26).
001800     05  ENQ-CREATED-DATE-R REDEFINES ENQ-CREATED-DATE.
001900         10  ENQ-CREATED-YYYY       PIC 9(04).
002000         10  FILLER                 PIC X(01).
002100         10  ENQ-CREATED-MM         PIC 9(02).
002200         10  FILLER                 PIC X(01).
002300         10  ENQ-CREATED-DD         PIC 9(02).
002400         10  FILLER                 PIC X(01).
002500         10  ENQ-CREATED-HHMMSS     PIC X(15).
002600     05  ENQ-REPLY-TEXT             PIC X(500).
002700     05  FILLER                     PIC X(05).
