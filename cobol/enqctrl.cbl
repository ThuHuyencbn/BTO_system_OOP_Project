000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  ENQCTRL
000600*
000700* AUTHOR :  R DSOUZA
000800*
000900* MAINTAINS THE APPLICANT ENQUIRY MASTER -- CREATE, EDIT, DELETE
001000* AND STATUS-UPDATE TRANSACTIONS, PLUS FILTERED LISTINGS BY
001100* APPLICANT-ID OR PROJECT-NAME FOR REPORTING/DISPLAY.
001200* NO ISAM SUPPORT ON THIS SHOP'S BOXEN -- KEYED LOOKUP IS BY
001300* SEARCH OVER AN IN-MEMORY TABLE.
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    ENQCTRL.
001700 AUTHOR.        R DSOUZA.
001800 INSTALLATION.  HDB DATA PROCESSING DIVISION.
001900 DATE-WRITTEN.  04/11/1989.
002000 DATE-COMPILED. 04/11/1989.
002100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002200*****************************************************************
002300*                     C H A N G E    L O G                      *
002400*****************************************************************
002500* DATE       BY     REQUEST  DESCRIPTION                         *
002600* ---------- ------ -------- -----------------------------------*
002700* 04/11/1989 RD     BTO-0003 ORIGINAL PROGRAM - CREATE-ENQUIRY    *
002800*                            TRANSACTION AGAINST ENQUIRY MASTER.  *
002900* 08/22/1990 RD     BTO-0014 ADDED EDIT-ENQUIRY TRANSACTION --    *
003000*                            GATED ON STATUS=PENDING AND MATCHING *
003100*                            APPLICANT-ID.                         *
003200* 05/30/1992 KTN    BTO-0038 ADDED DELETE AND STATUS-UPDATE       *
003300*                            TRANSACTIONS.                         *
003400* 07/19/1995 MSW    BTO-0071 ADDED FILTERED LISTING BY APPLICANT- *
003500*                            ID AND BY PROJECT-NAME.               *
003600* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REMEDIATION - CREATED-DATE *
003700*                            FIELD MOVED TO 4-DIGIT YEAR.          *
003800* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.        *
003900* 04/17/2001 NGU    BTO-0110 MINOR - TIGHTENED FILE STATUS CHECKS  *
004000*                            ON OPEN.                              *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
004900     UPSI-0 ON STATUS IS UPSI-TRACE-ON
005000     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ENQUIRY-FILE      ASSIGN TO ENQYMSTR
005400            ACCESS IS SEQUENTIAL
005500            FILE STATUS IS WS-ENQY-STATUS.
005600     SELECT TRANSACTION-FILE  ASSIGN TO ENQYTRAN
005700            ACCESS IS SEQUENTIAL
005800            FILE STATUS IS WS-TRAN-STATUS.
005900     SELECT REPORT-FILE       ASSIGN TO ENQYRPT
006000            ACCESS IS SEQUENTIAL
006100            FILE STATUS IS WS-RPT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ENQUIRY-FILE
006500     RECORDING MODE IS F
006600     BLOCK CONTAINS 0 RECORDS.
006700 COPY ENQYREC.
006800 FD  TRANSACTION-FILE
006900     RECORDING MODE IS F.
007000 01  ENQ-TRAN-RECORD.
007100     05  TRAN-CODE                 PIC X(10).
007200         88  TRAN-IS-CREATE             VALUE 'CREATE'.
007300         88  TRAN-IS-EDIT                VALUE 'EDIT'.
007400         88  TRAN-IS-DELETE               VALUE 'DELETE'.
007500         88  TRAN-IS-STATUS               VALUE 'STATUS'.
007600         88  TRAN-IS-LIST-BY-APPL          VALUE 'LISTAPPL'.
007700         88  TRAN-IS-LIST-BY-PROJ          VALUE 'LISTPROJ'.
007800     05  TRAN-ENQUIRY-ID           PIC X(15).
007900     05  TRAN-APPLICANT-ID         PIC X(09).
008000     05  TRAN-PROJECT-NAME         PIC X(30).
008100     05  TRAN-ENQUIRY-TEXT         PIC X(500).
008200     05  TRAN-REPLY-TEXT           PIC X(500).
008300     05  TRAN-NEW-STATUS           PIC X(10).
008400     05  FILLER                    PIC X(06).
008500 FD  REPORT-FILE
008600     RECORDING MODE IS F.
008700 01  ENQ-REPORT-LINE                PIC X(132).
008800 WORKING-STORAGE SECTION.
008900*****************************************************************
009000 77  WS-ENQY-STATUS            PIC X(02)  VALUE SPACES.
009100 77  WS-TRAN-STATUS            PIC X(02)  VALUE SPACES.
009200 77  WS-RPT-STATUS             PIC X(02)  VALUE SPACES.
009300 77  WS-TRAN-EOF-SW            PIC X      VALUE 'N'.
009400     88  TRAN-EOF                  VALUE 'Y'.
009500 77  WS-FOUND-SW               PIC X      VALUE 'N'.
009600     88  RECORD-WAS-FOUND          VALUE 'Y'.
009700 77  WS-ENQY-COUNT             PIC 9(05)  COMP  VALUE ZERO.
009800 77  WS-NEXT-ENQY-SEQ          PIC 9(07)  COMP  VALUE ZERO.
009900 77  WS-TRAN-COUNT             PIC 9(07)  COMP  VALUE ZERO.
010000 77  WS-TRAN-ERRORS            PIC 9(07)  COMP  VALUE ZERO.
010100 77  WS-LIST-LINES             PIC 9(07)  COMP  VALUE ZERO.
010200 01  WS-ENQUIRY-TABLE.
010300     05  WS-ENQY-ENTRY OCCURS 1 TO 4000 TIMES
010400                       DEPENDING ON WS-ENQY-COUNT
010500                       INDEXED BY ENQY-IDX.
010600         10  TENQY-ENQUIRY-ID      PIC X(15).
010700         10  TENQY-APPLICANT-ID    PIC X(09).
010800         10  TENQY-PROJECT-NAME    PIC X(30).
010900         10  TENQY-STATUS          PIC X(10).
011000         10  TENQY-ENQUIRY-TEXT    PIC X(500).
011100         10  TENQY-CREATED-DATE    PIC X(26).
011200         10  TENQY-REPLY-TEXT      PIC X(500).
011300        10  FILLER                PIC X(05)  VALUE SPACES.
011400 01  WS-CURRENT-DATE-GRP.
011500     05  WS-CUR-YYYY               PIC 9(04).
011600     05  WS-CUR-MM                 PIC 9(02).
011700     05  WS-CUR-DD                 PIC 9(02).
011800 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-GRP
011900                                  PIC X(08).
012000 01  WS-CURRENT-TIME-GRP          PIC 9(08).
012100 01  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-GRP
012200                                  PIC X(08).
012300 01  WS-CREATED-DATE-BUILD.
012400     05  WCD-YYYY                  PIC 9(04).
012500     05  FILLER                    PIC X(01)  VALUE '-'.
012600     05  WCD-MM                    PIC 9(02).
012700     05  FILLER                    PIC X(01)  VALUE '-'.
012800     05  WCD-DD                    PIC 9(02).
012900     05  FILLER                    PIC X(01)  VALUE '-'.
013000     05  WCD-HHMMSS                PIC X(15)  VALUE SPACES.
013100 01  WS-SEQ-PRINT                  PIC ZZZZZZ9.
013200 01  WS-SEQ-PRINT-X REDEFINES WS-SEQ-PRINT
013300                                  PIC X(07).
013400 01  WS-ENQUIRY-ID-BUILD.
013500     05  FILLER                    PIC X(05)  VALUE 'ENQID'.
013600     05  WEID-SEQ                  PIC X(07).
013700     05  FILLER                    PIC X(03)  VALUE SPACES.
013800 01  ERR-MSG-BAD-TRAN.
013900     05  FILLER                    PIC X(31)
014000                  VALUE 'ERROR PROCESSING TRANSACTION. '.
014100     05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.
014200     05  ERR-MSG-DATA2             PIC X(66)  VALUE SPACES.
014300 01  MSG-CANNOT-BE-EDITED.
014400     05  FILLER                    PIC X(31)
014500                  VALUE 'ENQUIRY CANNOT BE EDITED. ID: '.
014600     05  MSG-ENQUIRY-ID            PIC X(15)  VALUE SPACES.
014700     05  FILLER                    PIC X(86)  VALUE SPACES.
014800 01  RPT-BANNER-LINE               PIC X(132) VALUE ALL '-'.
014900 01  RPT-HEADER1.
015000     05  FILLER                    PIC X(30)
015100               VALUE 'APPLICANT ENQUIRY LISTING    '.
015200     05  FILLER                    PIC X(102) VALUE SPACES.
015300 01  RPT-COLUMN-HEADER.
015400     05  FILLER                    PIC X(17)  VALUE 'ENQUIRY-ID'.
015500     05  FILLER                    PIC X(11)  VALUE 'APPLICANT'.
015600     05  FILLER                    PIC X(32)  VALUE 'PROJECT NAME'.
015700     05  FILLER                    PIC X(12)  VALUE 'STATUS'.
015800     05  FILLER                    PIC X(60)  VALUE SPACES.
015900 01  RPT-DETAIL-LINE.
016000     05  RPT-ENQUIRY-ID            PIC X(15).
016100     05  FILLER                    PIC X(02)  VALUE SPACES.
016200     05  RPT-APPLICANT-ID          PIC X(09).
016300     05  FILLER                    PIC X(02)  VALUE SPACES.
016400     05  RPT-PROJECT-NAME          PIC X(30).
016500     05  FILLER                    PIC X(02)  VALUE SPACES.
016600     05  RPT-STATUS                PIC X(10).
016700     05  FILLER                    PIC X(62)  VALUE SPACES.
016800 PROCEDURE DIVISION.
016900*****************************************************************
017000 000-TOP-LEVEL.
017100     ACCEPT WS-CURRENT-DATE-GRP FROM DATE YYYYMMDD.
017200     ACCEPT WS-CURRENT-TIME-GRP FROM TIME.
017300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
017400     PERFORM 720-LOAD-ENQUIRY-TABLE THRU 720-EXIT.
017500     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
017600     PERFORM 200-PROCESS-RECORDS THRU 200-EXIT
017700             UNTIL TRAN-EOF.
017800     PERFORM 730-REWRITE-ENQUIRY-MASTER THRU 730-EXIT.
017900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
018000     GOBACK.
018100 000-EXIT.
018200     EXIT.
018300 200-PROCESS-RECORDS.
018400     ADD 1 TO WS-TRAN-COUNT.
018500     EVALUATE TRUE
018600         WHEN TRAN-IS-CREATE
018700             PERFORM 210-PROCESS-1-RECORDS THRU 210-EXIT
018800         WHEN TRAN-IS-EDIT
018900             PERFORM 220-PROCESS-2-RECORDS THRU 220-EXIT
019000         WHEN TRAN-IS-DELETE
019100             PERFORM 240-PROCESS-DELETE-TRAN THRU 240-EXIT
019200         WHEN TRAN-IS-STATUS
019300             PERFORM 250-PROCESS-STATUS-TRAN THRU 250-EXIT
019400         WHEN TRAN-IS-LIST-BY-APPL
019500             PERFORM 260-LIST-BY-APPLICANT THRU 260-EXIT
019600         WHEN TRAN-IS-LIST-BY-PROJ
019700             PERFORM 270-LIST-BY-PROJECT THRU 270-EXIT
019800         WHEN OTHER
019900             MOVE 'INVALID TRANSACTION CODE  ' TO ERR-MSG-DATA1
020000             MOVE TRAN-CODE TO ERR-MSG-DATA2
020100             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
020200     END-EVALUATE.
020300     PERFORM 230-READ-A-RECORD THRU 230-EXIT.
020400 200-EXIT.
020500     EXIT.
020600*
020700*    210-PROCESS-1-RECORDS -- CREATE-ENQUIRY (BTO-0003).  ID IS
020800*    "ENQID" + A RUNNING SEQUENCE NUMBER, NO HYPHEN -- UNLIKE THE
020900*    APPLICATION-ID AND REGISTRATION-ID GENERATORS IN APPCTRL AND
021000*    REGCTRL.
021100 210-PROCESS-1-RECORDS.
021200     IF TRAN-APPLICANT-ID = SPACES OR TRAN-PROJECT-NAME = SPACES
021300         MOVE 'MISSING REQUIRED FIELD     ' TO ERR-MSG-DATA1
021400         MOVE TRAN-APPLICANT-ID TO ERR-MSG-DATA2
021500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
021600     ELSE
021700         PERFORM 211-GENERATE-ENQUIRY-ID THRU 211-EXIT
021800         ADD 1 TO WS-ENQY-COUNT
021900         MOVE WS-ENQUIRY-ID-BUILD
022000                      TO TENQY-ENQUIRY-ID(WS-ENQY-COUNT)
022100         MOVE TRAN-APPLICANT-ID TO TENQY-APPLICANT-ID(WS-ENQY-COUNT)
022200         MOVE TRAN-PROJECT-NAME TO TENQY-PROJECT-NAME(WS-ENQY-COUNT)
022300         MOVE 'PENDING'          TO TENQY-STATUS(WS-ENQY-COUNT)
022400         MOVE TRAN-ENQUIRY-TEXT  TO TENQY-ENQUIRY-TEXT(WS-ENQY-COUNT)
022500         MOVE WS-CREATED-DATE-BUILD
022600                      TO TENQY-CREATED-DATE(WS-ENQY-COUNT)
022700         MOVE SPACES             TO TENQY-REPLY-TEXT(WS-ENQY-COUNT)
022800     END-IF.
022900 210-EXIT.
023000     EXIT.
023100 211-GENERATE-ENQUIRY-ID.
023200     ADD 1 TO WS-NEXT-ENQY-SEQ.
023300     MOVE WS-NEXT-ENQY-SEQ TO WS-SEQ-PRINT.
023400     MOVE WS-SEQ-PRINT-X TO WEID-SEQ.
023500     MOVE WS-CUR-YYYY TO WCD-YYYY.
023600     MOVE WS-CUR-MM   TO WCD-MM.
023700     MOVE WS-CUR-DD   TO WCD-DD.
023800     MOVE WS-CURRENT-TIME-X TO WCD-HHMMSS(1:8).
023900 211-EXIT.
024000     EXIT.
024100*
024200*    220-PROCESS-2-RECORDS -- EDIT-ENQUIRY (BTO-0014).  THE EDIT
024300*    GATE IS STATUS=PENDING AND THE REQUESTING APPLICANT-ID MATCHES
024400*    THE RECORD'S APPLICANT-ID -- OTHERWISE NO WRITE AND A "CANNOT
024500*    BE EDITED" MESSAGE IS THE OUTCOME.
024600 220-PROCESS-2-RECORDS.
024700     PERFORM 280-FIND-ENQUIRY-BY-ID THRU 280-EXIT.
024800     IF RECORD-WAS-FOUND
024900        AND TENQY-STATUS(ENQY-IDX) = 'PENDING'
025000        AND TENQY-APPLICANT-ID(ENQY-IDX) = TRAN-APPLICANT-ID
025100         MOVE TRAN-ENQUIRY-TEXT TO TENQY-ENQUIRY-TEXT(ENQY-IDX)
025200     ELSE
025300         MOVE TRAN-ENQUIRY-ID TO MSG-ENQUIRY-ID
025400         WRITE ENQ-REPORT-LINE FROM MSG-CANNOT-BE-EDITED AFTER 1
025500     END-IF.
025600 220-EXIT.
025700     EXIT.
025800 240-PROCESS-DELETE-TRAN.
025900     PERFORM 280-FIND-ENQUIRY-BY-ID THRU 280-EXIT.
026000     IF RECORD-WAS-FOUND
026100         MOVE 'CLOSED' TO TENQY-STATUS(ENQY-IDX)
026200     ELSE
026300         MOVE 'NO MATCHING ENQUIRY-ID     ' TO ERR-MSG-DATA1
026400         MOVE TRAN-ENQUIRY-ID TO ERR-MSG-DATA2
026500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
026600     END-IF.
026700 240-EXIT.
026800     EXIT.
026900 250-PROCESS-STATUS-TRAN.
027000     PERFORM 280-FIND-ENQUIRY-BY-ID THRU 280-EXIT.
027100     IF RECORD-WAS-FOUND
027200         MOVE TRAN-NEW-STATUS TO TENQY-STATUS(ENQY-IDX)
027300         MOVE TRAN-REPLY-TEXT TO TENQY-REPLY-TEXT(ENQY-IDX)
027400     ELSE
027500         MOVE 'NO MATCHING ENQUIRY-ID     ' TO ERR-MSG-DATA1
027600         MOVE TRAN-ENQUIRY-ID TO ERR-MSG-DATA2
027700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
027800     END-IF.
027900 250-EXIT.
028000     EXIT.
028100*
028200*    260/270 -- FILTERING BY APPLICANT-ID OR PROJECT-NAME FOR
028300*    REPORTING/DISPLAY (BTO-0071).  THE ENQUIRY TABLE IS NOT KEPT
028400*    SORTED SO BOTH LISTINGS ARE LINEAR SCANS.
028500 260-LIST-BY-APPLICANT.
028600     PERFORM 800-INIT-REPORT THRU 800-EXIT.
028700     PERFORM 261-PRINT-ONE-IF-APPL-MATCH THRU 261-EXIT
028800             VARYING ENQY-IDX FROM 1 BY 1
028900             UNTIL ENQY-IDX > WS-ENQY-COUNT.
029000 260-EXIT.
029100     EXIT.
029200 261-PRINT-ONE-IF-APPL-MATCH.
029300     IF TENQY-APPLICANT-ID(ENQY-IDX) = TRAN-APPLICANT-ID
029400         PERFORM 290-PRINT-ONE-ENQUIRY-LINE THRU 290-EXIT
029500     END-IF.
029600 261-EXIT.
029700     EXIT.
029800 270-LIST-BY-PROJECT.
029900     PERFORM 800-INIT-REPORT THRU 800-EXIT.
030000     PERFORM 271-PRINT-ONE-IF-PROJ-MATCH THRU 271-EXIT
030100             VARYING ENQY-IDX FROM 1 BY 1
030200             UNTIL ENQY-IDX > WS-ENQY-COUNT.
030300 270-EXIT.
030400     EXIT.
030500 271-PRINT-ONE-IF-PROJ-MATCH.
030600     IF TENQY-PROJECT-NAME(ENQY-IDX) = TRAN-PROJECT-NAME
030700         PERFORM 290-PRINT-ONE-ENQUIRY-LINE THRU 290-EXIT
030800     END-IF.
030900 271-EXIT.
031000     EXIT.
031100 290-PRINT-ONE-ENQUIRY-LINE.
031200     MOVE TENQY-ENQUIRY-ID(ENQY-IDX)   TO RPT-ENQUIRY-ID.
031300     MOVE TENQY-APPLICANT-ID(ENQY-IDX) TO RPT-APPLICANT-ID.
031400     MOVE TENQY-PROJECT-NAME(ENQY-IDX) TO RPT-PROJECT-NAME.
031500     MOVE TENQY-STATUS(ENQY-IDX)       TO RPT-STATUS.
031600     WRITE ENQ-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.
031700     ADD 1 TO WS-LIST-LINES.
031800 290-EXIT.
031900     EXIT.
032000*
032100*    280-FIND-ENQUIRY-BY-ID -- LINEAR SCAN; THE TABLE IS NOT
032200*    GUARANTEED SORTED AFTER CREATE TRANSACTIONS.
032300 280-FIND-ENQUIRY-BY-ID.
032400     MOVE 'N' TO WS-FOUND-SW.
032500     PERFORM 281-TEST-ONE-ENQUIRY THRU 281-EXIT
032600             VARYING ENQY-IDX FROM 1 BY 1
032700             UNTIL ENQY-IDX > WS-ENQY-COUNT
032800                OR RECORD-WAS-FOUND.
032900 280-EXIT.
033000     EXIT.
033100 281-TEST-ONE-ENQUIRY.
033200     IF TENQY-ENQUIRY-ID(ENQY-IDX) = TRAN-ENQUIRY-ID
033300         MOVE 'Y' TO WS-FOUND-SW
033400     END-IF.
033500 281-EXIT.
033600     EXIT.
033700 299-REPORT-BAD-TRAN.
033800     ADD 1 TO WS-TRAN-ERRORS.
033900     WRITE ENQ-REPORT-LINE FROM ERR-MSG-BAD-TRAN AFTER 1.
034000 299-EXIT.
034100     EXIT.
034200 700-OPEN-FILES.
034300     OPEN INPUT  TRANSACTION-FILE
034400          I-O    ENQUIRY-FILE
034500          OUTPUT REPORT-FILE.
034600     IF WS-ENQY-STATUS NOT = '00'
034700         DISPLAY 'ERROR OPENING ENQUIRY MASTER. RC: ' WS-ENQY-STATUS
034800         MOVE 16 TO RETURN-CODE
034900         MOVE 'Y' TO WS-TRAN-EOF-SW
035000     END-IF.
035100     IF WS-TRAN-STATUS NOT = '00'
035200         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: ' WS-TRAN-STATUS
035300         MOVE 16 TO RETURN-CODE
035400         MOVE 'Y' TO WS-TRAN-EOF-SW
035500     END-IF.
035600 700-EXIT.
035700     EXIT.
035800 230-READ-A-RECORD.
035900     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
036000 230-EXIT.
036100     EXIT.
036200 710-READ-TRAN-FILE.
036300     READ TRANSACTION-FILE
036400         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.
036500 710-EXIT.
036600     EXIT.
036700 720-LOAD-ENQUIRY-TABLE.
036800     MOVE ZERO TO WS-ENQY-COUNT.
036900     PERFORM 721-LOAD-ONE-ENQUIRY THRU 721-EXIT
037000             UNTIL WS-ENQY-STATUS = '10'.
037100 720-EXIT.
037200     EXIT.
037300 721-LOAD-ONE-ENQUIRY.
037400     READ ENQUIRY-FILE
037500         AT END MOVE '10' TO WS-ENQY-STATUS.
037600     IF WS-ENQY-STATUS NOT = '10'
037700         ADD 1 TO WS-ENQY-COUNT
037800         MOVE ENQ-ENQUIRY-ID   TO TENQY-ENQUIRY-ID(WS-ENQY-COUNT)
037900         MOVE ENQ-APPLICANT-ID TO TENQY-APPLICANT-ID(WS-ENQY-COUNT)
038000         MOVE ENQ-PROJECT-NAME TO TENQY-PROJECT-NAME(WS-ENQY-COUNT)
038100         MOVE ENQ-STATUS       TO TENQY-STATUS(WS-ENQY-COUNT)
038200         MOVE ENQ-ENQUIRY-TEXT TO TENQY-ENQUIRY-TEXT(WS-ENQY-COUNT)
038300         MOVE ENQ-CREATED-DATE TO TENQY-CREATED-DATE(WS-ENQY-COUNT)
038400         MOVE ENQ-REPLY-TEXT   TO TENQY-REPLY-TEXT(WS-ENQY-COUNT)
038500     END-IF.
038600 721-EXIT.
038700     EXIT.
038800 730-REWRITE-ENQUIRY-MASTER.
038900     CLOSE ENQUIRY-FILE.
039000     OPEN OUTPUT ENQUIRY-FILE.
039100     PERFORM 731-REWRITE-ONE-ENQUIRY THRU 731-EXIT
039200             VARYING ENQY-IDX FROM 1 BY 1
039300             UNTIL ENQY-IDX > WS-ENQY-COUNT.
039400 730-EXIT.
039500     EXIT.
039600 731-REWRITE-ONE-ENQUIRY.
039700     MOVE TENQY-ENQUIRY-ID(ENQY-IDX)   TO ENQ-ENQUIRY-ID.
039800     MOVE TENQY-APPLICANT-ID(ENQY-IDX) TO ENQ-APPLICANT-ID.
039900     MOVE TENQY-PROJECT-NAME(ENQY-IDX) TO ENQ-PROJECT-NAME.
040000     MOVE TENQY-STATUS(ENQY-IDX)       TO ENQ-STATUS.
040100     MOVE TENQY-ENQUIRY-TEXT(ENQY-IDX) TO ENQ-ENQUIRY-TEXT.
040200     MOVE TENQY-CREATED-DATE(ENQY-IDX) TO ENQ-CREATED-DATE.
040300     MOVE TENQY-REPLY-TEXT(ENQY-IDX)   TO ENQ-REPLY-TEXT.
040400     WRITE ENQ-ENQUIRY-RECORD.
040500 731-EXIT.
040600     EXIT.
040700 790-CLOSE-FILES.
040800     CLOSE ENQUIRY-FILE TRANSACTION-FILE REPORT-FILE.
040900 790-EXIT.
041000     EXIT.
041100 800-INIT-REPORT.
041200     WRITE ENQ-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
041300     WRITE ENQ-REPORT-LINE FROM RPT-BANNER-LINE AFTER 1.
041400     WRITE ENQ-REPORT-LINE FROM RPT-COLUMN-HEADER AFTER 1.
041500 800-EXIT.
041600     EXIT.
