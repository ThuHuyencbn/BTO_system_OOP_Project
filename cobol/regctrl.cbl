000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  REGCTRL
000600*
000700* AUTHOR :  J SAYLES
000800*
000900* READS THE OFFICER REGISTRATION TRANSACTION FILE AND APPLIES
001000* CREATE, STATUS-UPDATE AND DELETE-BY-PROJECT REQUESTS AGAINST THE
001100* OFFICER REGISTRATION MASTER.  CREATE TRANSACTIONS ARE VALIDATED
001200* AGAINST THE APPLICATION, REGISTRATION AND PROJECT MASTERS (ALL
001300* CROSS-REFERENCED IN MEMORY) BEFORE A NEW REGISTRATION IS BUILT.
001400* NO ISAM SUPPORT ON THIS SHOP'S BOXEN -- KEYED LOOKUP IS BY
001500* SEARCH/SEARCH ALL OVER IN-MEMORY TABLES.
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    REGCTRL.
001900 AUTHOR.        J SAYLES.
002000 INSTALLATION.  HDB DATA PROCESSING DIVISION.
002100 DATE-WRITTEN.  01/14/1990.
002200 DATE-COMPILED. 01/14/1990.
002300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002400*****************************************************************
002500*                     C H A N G E    L O G                      *
002600*****************************************************************
002700* DATE       BY     REQUEST  DESCRIPTION                         *
002800* ---------- ------ -------- -----------------------------------*
002900* 01/14/1990 JWS    BTO-0009 ORIGINAL PROGRAM - CREATE-REGISTRATION*
003000*                            TRANSACTION AGAINST REGISTRATION     *
003100*                            MASTER.                              *
003200* 04/02/1991 JWS    BTO-0017 ADDED STATUS-UPDATE AND DELETE-BY-   *
003300*                            PROJECT TRANSACTIONS.                *
003400* 02/18/1992 KTN    BTO-0035 ADDED THREE-PART ISVALIDFORREGISTER  *
003500*                            ELIGIBILITY CHECK -- NO APPLICATION,  *
003600*                            NO REGISTRATION, NO DATE OVERLAP.     *
003700* 11/05/1993 MSW    BTO-0062 APPLICATION/PROJECT CROSS-CHECK       *
003800*                            TABLES NOW LOADED READ-ONLY AT START  *
003900*                            OF RUN -- SEE APPCTRL SAME DATE.      *
004000* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REMEDIATION - SUBMISSION    *
004100*                            DATE FIELD MOVED TO 4-DIGIT YEAR.     *
004200* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.        *
004300* 04/17/2001 NGU    BTO-0110 MINOR - TIGHTENED FILE STATUS CHECKS  *
004400*                            ON OPEN FOR ALL FIVE FILES.           *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005300     UPSI-0 ON STATUS IS UPSI-TRACE-ON
005400     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT REGISTRATION-FILE ASSIGN TO REGNMSTR
005800            ACCESS IS SEQUENTIAL
005900            FILE STATUS IS WS-REGN-STATUS.
006000     SELECT APPLICATION-FILE  ASSIGN TO APPLMSTR
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS IS WS-APPL-STATUS.
006300     SELECT PROJECT-FILE      ASSIGN TO PROJMSTR
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS IS WS-PROJ-STATUS.
006600     SELECT TRANSACTION-FILE  ASSIGN TO REGNTRAN
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-TRAN-STATUS.
006900     SELECT REPORT-FILE       ASSIGN TO REGNRPT
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-RPT-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  REGISTRATION-FILE
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS.
007700 COPY REGNREC.
007800 FD  APPLICATION-FILE
007900     RECORDING MODE IS F.
008000 COPY APPLREC.
008100 FD  PROJECT-FILE
008200     RECORDING MODE IS F.
008300 COPY PROJREC.
008400 FD  TRANSACTION-FILE
008500     RECORDING MODE IS F.
008600 01  REG-TRAN-RECORD.
008700     05  TRAN-CODE                 PIC X(10).
008800         88  TRAN-IS-CREATE             VALUE 'CREATE'.
008900         88  TRAN-IS-STATUS             VALUE 'STATUS'.
009000         88  TRAN-IS-DELPROJ            VALUE 'DELPROJ'.
009100     05  TRAN-REGISTRATION-ID      PIC X(20).
009200     05  TRAN-OFFICER-ID           PIC X(09).
009300     05  TRAN-PROJECT-NAME         PIC X(30).
009400     05  TRAN-NEW-STATUS           PIC X(10).
009500     05  FILLER                    PIC X(11).
009600 FD  REPORT-FILE
009700     RECORDING MODE IS F.
009800 01  REG-REPORT-LINE               PIC X(132).
009900 WORKING-STORAGE SECTION.
010000*****************************************************************
010100 77  WS-REGN-STATUS            PIC X(02)  VALUE SPACES.
010200 77  WS-APPL-STATUS            PIC X(02)  VALUE SPACES.
010300 77  WS-PROJ-STATUS            PIC X(02)  VALUE SPACES.
010400 77  WS-TRAN-STATUS            PIC X(02)  VALUE SPACES.
010500 77  WS-RPT-STATUS             PIC X(02)  VALUE SPACES.
010600 77  WS-TRAN-EOF-SW            PIC X      VALUE 'N'.
010700     88  TRAN-EOF                  VALUE 'Y'.
010800 77  WS-FOUND-SW               PIC X      VALUE 'N'.
010900     88  RECORD-WAS-FOUND          VALUE 'Y'.
011000 77  WS-ELIGIBLE-SW            PIC X      VALUE 'Y'.
011100     88  OFFICER-IS-ELIGIBLE       VALUE 'Y'.
011200 77  WS-REGN-COUNT             PIC 9(05)  COMP  VALUE ZERO.
011300 77  WS-APPL-COUNT             PIC 9(05)  COMP  VALUE ZERO.
011400 77  WS-PROJ-COUNT             PIC 9(05)  COMP  VALUE ZERO.
011500 77  WS-NEXT-REGN-SEQ          PIC 9(07)  COMP  VALUE ZERO.
011600 77  WS-TRAN-COUNT             PIC 9(07)  COMP  VALUE ZERO.
011700 77  WS-TRAN-ERRORS            PIC 9(07)  COMP  VALUE ZERO.
011800 77  WS-CREATE-PROCESSED       PIC 9(07)  COMP  VALUE ZERO.
011900 01  WS-REGISTRATION-TABLE.
012000     05  WS-REGN-ENTRY OCCURS 1 TO 4000 TIMES
012100                       DEPENDING ON WS-REGN-COUNT
012200                       INDEXED BY REGN-IDX.
012300         10  TREGN-REGISTRATION-ID PIC X(20).
012400         10  TREGN-OFFICER-ID      PIC X(09).
012500         10  TREGN-PROJECT-NAME    PIC X(30).
012600         10  TREGN-STATUS          PIC X(10).
012700         10  TREGN-SUBMIT-DATE     PIC X(10).
012800        10  FILLER                PIC X(05)  VALUE SPACES.
012900 01  WS-APPLICATION-TABLE.
013000     05  WS-APPL-ENTRY OCCURS 1 TO 4000 TIMES
013100                       DEPENDING ON WS-APPL-COUNT
013200                       INDEXED BY APPL-IDX.
013300         10  TAPPL-APPLICANT-ID    PIC X(09).
013400         10  TAPPL-STATUS          PIC X(18).
013500        10  FILLER                PIC X(05)  VALUE SPACES.
013600 01  WS-PROJECT-TABLE.
013700     05  WS-PROJ-ENTRY OCCURS 1 TO 2000 TIMES
013800                       DEPENDING ON WS-PROJ-COUNT
013900                       ASCENDING KEY IS TPROJ-PROJECT-NAME
014000                       INDEXED BY PROJ-IDX.
014100         10  TPROJ-PROJECT-NAME    PIC X(30).
014200         10  TPROJ-OPEN-YYYY       PIC 9(04).
014300         10  TPROJ-OPEN-MM         PIC 9(02).
014400         10  TPROJ-OPEN-DD         PIC 9(02).
014500         10  TPROJ-CLOSE-YYYY      PIC 9(04).
014600         10  TPROJ-CLOSE-MM        PIC 9(02).
014700         10  TPROJ-CLOSE-DD        PIC 9(02).
014800        10  FILLER                PIC X(05)  VALUE SPACES.
014900 01  WS-CURRENT-DATE-GRP.
015000     05  WS-CUR-YYYY               PIC 9(04).
015100     05  WS-CUR-MM                 PIC 9(02).
015200     05  WS-CUR-DD                 PIC 9(02).
015300 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-GRP
015400                                  PIC X(08).
015500 01  WS-SUBMIT-DATE-OUT.
015600     05  WS-SUBMIT-YYYY            PIC 9(04).
015700     05  FILLER                    PIC X(01)  VALUE '-'.
015800     05  WS-SUBMIT-MM              PIC 9(02).
015900     05  FILLER                    PIC X(01)  VALUE '-'.
016000     05  WS-SUBMIT-DD              PIC 9(02).
016100 01  WS-SUBMIT-DATE-OUT-X REDEFINES WS-SUBMIT-DATE-OUT
016200                                  PIC X(10).
016300 01  WS-SEQ-PRINT                  PIC ZZZZZZ9.
016400 01  WS-SEQ-PRINT-X REDEFINES WS-SEQ-PRINT
016500                                  PIC X(07).
016600 01  WS-REGISTRATION-ID-BUILD.
016700     05  FILLER                    PIC X(04)  VALUE 'REG-'.
016800     05  WRID-PROJECT              PIC X(30).
016900     05  FILLER                    PIC X(01)  VALUE '-'.
017000     05  WRID-SEQ                  PIC X(07).
017100     05  FILLER                    PIC X(08)  VALUE SPACES.
017200 01  WS-OFFICER-ASSIGNED-PROJECT.
017300     05  WS-OAP-FOUND-SW           PIC X      VALUE 'N'.
017400         88  OFFICER-HAS-PROJECT       VALUE 'Y'.
017500     05  WS-OAP-CLOSE-YYYY         PIC 9(04)  VALUE ZERO.
017600     05  WS-OAP-CLOSE-MM           PIC 9(02)  VALUE ZERO.
017700     05  WS-OAP-CLOSE-DD           PIC 9(02)  VALUE ZERO.
017800     05  FILLER                    PIC 9(02)  VALUE ZERO.
017900 01  ERR-MSG-BAD-TRAN.
018000     05  FILLER                    PIC X(31)
018100                  VALUE 'ERROR PROCESSING TRANSACTION. '.
018200     05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.
018300     05  ERR-MSG-DATA2             PIC X(66)  VALUE SPACES.
018400 01  RPT-HEADER1.
018500     05  FILLER                    PIC X(40)
018600               VALUE 'REGISTRATION MASTER UPDATE REPORT DATE:'.
018700     05  RPT-MM                    PIC 99.
018800     05  FILLER                    PIC X      VALUE '/'.
018900     05  RPT-DD                    PIC 99.
019000     05  FILLER                    PIC X      VALUE '/'.
019100     05  RPT-YYYY                  PIC 9(04).
019200     05  FILLER                    PIC X(77)  VALUE SPACES.
019300 01  RPT-STATS-DETAIL.
019400     05  RPT-TRAN                  PIC X(16).
019500     05  RPT-NUM-TRANS             PIC ZZZ,ZZZ,ZZ9.
019600     05  FILLER                    PIC X(03)  VALUE SPACES.
019700     05  RPT-NUM-TRAN-PROC         PIC ZZZ,ZZZ,ZZ9.
019800     05  FILLER                    PIC X(88)  VALUE SPACES.
019900 PROCEDURE DIVISION.
020000*****************************************************************
020100 000-MAIN-LINE.
020200     ACCEPT WS-CURRENT-DATE-GRP FROM DATE YYYYMMDD.
020300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020400     PERFORM 800-INIT-REPORT THRU 800-EXIT.
020500     PERFORM 720-LOAD-REGISTRATION-TABLE THRU 720-EXIT.
020600     PERFORM 723-LOAD-APPLICATION-TABLE THRU 723-EXIT.
020700     PERFORM 726-LOAD-PROJECT-TABLE THRU 726-EXIT.
020800     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
020900     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
021000             UNTIL TRAN-EOF.
021100     PERFORM 730-REWRITE-REGISTRATION-MASTER THRU 730-EXIT.
021200     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
021300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
021400     GOBACK.
021500 100-PROCESS-TRANSACTIONS.
021600     ADD 1 TO WS-TRAN-COUNT.
021700     EVALUATE TRUE
021800         WHEN TRAN-IS-CREATE
021900             PERFORM 110-PROCESS-CREATE-TRAN THRU 110-EXIT
022000         WHEN TRAN-IS-STATUS
022100             PERFORM 150-PROCESS-STATUS-TRAN THRU 150-EXIT
022200         WHEN TRAN-IS-DELPROJ
022300             PERFORM 160-PROCESS-DELETE-PROJECT-TRAN THRU 160-EXIT
022400         WHEN OTHER
022500             MOVE 'INVALID TRANSACTION CODE  ' TO ERR-MSG-DATA1
022600             MOVE TRAN-CODE TO ERR-MSG-DATA2
022700             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
022800     END-EVALUATE.
022900     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
023000 100-EXIT.
023100     EXIT.
023200 110-PROCESS-CREATE-TRAN.
023300     MOVE 'Y' TO WS-ELIGIBLE-SW.
023400     PERFORM 120-IS-VALID-FOR-REGISTER THRU 120-EXIT.
023500     IF OFFICER-IS-ELIGIBLE
023600         PERFORM 130-GENERATE-REGISTRATION-ID THRU 130-EXIT
023700         ADD 1 TO WS-REGN-COUNT
023800         MOVE WS-REGISTRATION-ID-BUILD
023900                        TO TREGN-REGISTRATION-ID(WS-REGN-COUNT)
024000         MOVE TRAN-OFFICER-ID  TO TREGN-OFFICER-ID(WS-REGN-COUNT)
024100         MOVE TRAN-PROJECT-NAME TO TREGN-PROJECT-NAME(WS-REGN-COUNT)
024200         MOVE 'PENDING'        TO TREGN-STATUS(WS-REGN-COUNT)
024300         MOVE WS-SUBMIT-DATE-OUT TO TREGN-SUBMIT-DATE(WS-REGN-COUNT)
024400         ADD 1 TO WS-CREATE-PROCESSED
024500     ELSE
024600         MOVE 'ELIGIBILITY CHECK FAILED   ' TO ERR-MSG-DATA1
024700         MOVE TRAN-OFFICER-ID TO ERR-MSG-DATA2
024800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
024900     END-IF.
025000 110-EXIT.
025100     EXIT.
025200*
025300*    120-IS-VALID-FOR-REGISTER -- THE THREE ISVALIDFORREGISTER
025400*    CONDITIONS (BTO-0035).  ALL THREE MUST HOLD FOR THE OFFICER
025500*    TO BE ELIGIBLE -- ANY ONE FAILING REJECTS THE TRANSACTION.
025600 120-IS-VALID-FOR-REGISTER.
025700     PERFORM 121-CHECK-NO-ACTIVE-APPLICATION THRU 121-EXIT.
025800     IF OFFICER-IS-ELIGIBLE
025900         PERFORM 122-CHECK-NO-ACTIVE-REGISTRATION THRU 122-EXIT
026000     END-IF.
026100     IF OFFICER-IS-ELIGIBLE
026200         PERFORM 123-CHECK-NO-DATE-OVERLAP THRU 123-EXIT
026300     END-IF.
026400 120-EXIT.
026500     EXIT.
026600*
026700*    121-CHECK-NO-ACTIVE-APPLICATION -- CONDITION 1: THE OFFICER
026800*    HAS NO APPLICATION, OR THE APPLICATION STATUS IS UNSUCCESSFUL.
026900 121-CHECK-NO-ACTIVE-APPLICATION.
027000     MOVE 'N' TO WS-FOUND-SW.
027100     PERFORM 181-TEST-ONE-APPLICATION THRU 181-EXIT
027200             VARYING APPL-IDX FROM 1 BY 1
027300             UNTIL APPL-IDX > WS-APPL-COUNT
027400                OR RECORD-WAS-FOUND.
027500     IF RECORD-WAS-FOUND
027600         MOVE 'N' TO WS-ELIGIBLE-SW
027700     END-IF.
027800 121-EXIT.
027900     EXIT.
028000 181-TEST-ONE-APPLICATION.
028100     IF TAPPL-APPLICANT-ID(APPL-IDX) = TRAN-OFFICER-ID
028200        AND TAPPL-STATUS(APPL-IDX) NOT = 'UNSUCCESSFUL'
028300         MOVE 'Y' TO WS-FOUND-SW
028400     END-IF.
028500 181-EXIT.
028600     EXIT.
028700*
028800*    122-CHECK-NO-ACTIVE-REGISTRATION -- CONDITION 2: THE OFFICER
028900*    HAS NO REGISTRATION, OR THE REGISTRATION STATUS IS REJECTED.
029000*    THE REGISTRATION TABLE IS NOT GUARANTEED SORTED AFTER CREATE
029100*    TRANSACTIONS SO A LINEAR SCAN IS USED -- SEE BTO-0062.
029200 122-CHECK-NO-ACTIVE-REGISTRATION.
029300     MOVE 'N' TO WS-FOUND-SW.
029400     PERFORM 182-TEST-ONE-REGISTRATION THRU 182-EXIT
029500             VARYING REGN-IDX FROM 1 BY 1
029600             UNTIL REGN-IDX > WS-REGN-COUNT
029700                OR RECORD-WAS-FOUND.
029800     IF RECORD-WAS-FOUND
029900         MOVE 'N' TO WS-ELIGIBLE-SW
030000     END-IF.
030100 122-EXIT.
030200     EXIT.
030300 182-TEST-ONE-REGISTRATION.
030400     IF TREGN-OFFICER-ID(REGN-IDX) = TRAN-OFFICER-ID
030500        AND TREGN-STATUS(REGN-IDX) NOT = 'REJECTED'
030600         MOVE 'Y' TO WS-FOUND-SW
030700     END-IF.
030800 182-EXIT.
030900     EXIT.
031000*
031100*    123-CHECK-NO-DATE-OVERLAP -- CONDITION 3: THE OFFICER HAS NO
031200*    ASSIGNED PROJECT, OR THE ASSIGNED PROJECT'S CLOSE-DATE IS NOT
031300*    AFTER THE NEW PROJECT'S OPEN-DATE.  PROJECT MASTER DATES ARE
031400*    STORED DD/MM/YYYY (SEE PROJREC) SO THE COMPARE IS MADE ON THE
031500*    YYYY/MM/DD COMPONENT FIELDS, MOST SIGNIFICANT FIRST -- A
031600*    STRAIGHT ALPHANUMERIC COMPARE OF THE PRINTABLE FORM WOULD NOT
031700*    SORT CORRECTLY.
031800 123-CHECK-NO-DATE-OVERLAP.
031900     MOVE 'N' TO WS-OAP-FOUND-SW.
032000     PERFORM 183-TEST-ONE-ASSIGNED-PROJECT THRU 183-EXIT
032100             VARYING REGN-IDX FROM 1 BY 1
032200             UNTIL REGN-IDX > WS-REGN-COUNT
032300                OR OFFICER-HAS-PROJECT.
032400     IF OFFICER-HAS-PROJECT
032500         PERFORM 184-FIND-NEW-PROJECT-BY-NAME THRU 184-EXIT
032600         IF RECORD-WAS-FOUND
032700             IF WS-OAP-CLOSE-YYYY > TPROJ-OPEN-YYYY(PROJ-IDX)
032800                 MOVE 'N' TO WS-ELIGIBLE-SW
032900             ELSE
033000                IF WS-OAP-CLOSE-YYYY = TPROJ-OPEN-YYYY(PROJ-IDX)
033100                   AND WS-OAP-CLOSE-MM > TPROJ-OPEN-MM(PROJ-IDX)
033200                    MOVE 'N' TO WS-ELIGIBLE-SW
033300                ELSE
033400                   IF WS-OAP-CLOSE-YYYY = TPROJ-OPEN-YYYY(PROJ-IDX)
033500                      AND WS-OAP-CLOSE-MM = TPROJ-OPEN-MM(PROJ-IDX)
033600                      AND WS-OAP-CLOSE-DD > TPROJ-OPEN-DD(PROJ-IDX)
033700                       MOVE 'N' TO WS-ELIGIBLE-SW
033800                   END-IF
033900                END-IF
034000             END-IF
034100         END-IF
034200     END-IF.
034300 123-EXIT.
034400     EXIT.
034500 183-TEST-ONE-ASSIGNED-PROJECT.
034600     IF TREGN-OFFICER-ID(REGN-IDX) = TRAN-OFFICER-ID
034700        AND TREGN-STATUS(REGN-IDX) = 'APPROVED'
034800         MOVE 'Y' TO WS-OAP-FOUND-SW
034900         PERFORM 184A-LOOKUP-ASSIGNED-CLOSE-DATE THRU 184A-EXIT
035000     END-IF.
035100 183-EXIT.
035200     EXIT.
035300 184A-LOOKUP-ASSIGNED-CLOSE-DATE.
035400     MOVE 'N' TO WS-FOUND-SW.
035500     IF WS-PROJ-COUNT > ZERO
035600         SEARCH ALL WS-PROJ-ENTRY
035700             AT END
035800                 MOVE 'N' TO WS-FOUND-SW
035900             WHEN TPROJ-PROJECT-NAME(PROJ-IDX) =
036000                                     TREGN-PROJECT-NAME(REGN-IDX)
036100                 MOVE TPROJ-CLOSE-YYYY(PROJ-IDX) TO WS-OAP-CLOSE-YYYY
036200                 MOVE TPROJ-CLOSE-MM(PROJ-IDX)   TO WS-OAP-CLOSE-MM
036300                 MOVE TPROJ-CLOSE-DD(PROJ-IDX)   TO WS-OAP-CLOSE-DD
036400         END-SEARCH
036500     END-IF.
036600 184A-EXIT.
036700     EXIT.
036800 184-FIND-NEW-PROJECT-BY-NAME.
036900     MOVE 'N' TO WS-FOUND-SW.
037000     IF WS-PROJ-COUNT > ZERO
037100         SEARCH ALL WS-PROJ-ENTRY
037200             AT END
037300                 MOVE 'N' TO WS-FOUND-SW
037400             WHEN TPROJ-PROJECT-NAME(PROJ-IDX) = TRAN-PROJECT-NAME
037500                 MOVE 'Y' TO WS-FOUND-SW
037600         END-SEARCH
037700     END-IF.
037800 184-EXIT.
037900     EXIT.
038000*
038100*    130-GENERATE-REGISTRATION-ID -- BUILDS "REG-" + PROJECT NAME +
038200*    "-" + RUNNING SEQUENCE NUMBER, MATCHING THE SAME TRUNCATION-ON-
038300*    MOVE BEHAVIOUR DOCUMENTED FOR APPCTRL'S APPLICATION-ID.
038400 130-GENERATE-REGISTRATION-ID.
038500     ADD 1 TO WS-NEXT-REGN-SEQ.
038600     MOVE WS-NEXT-REGN-SEQ TO WS-SEQ-PRINT.
038700     MOVE TRAN-PROJECT-NAME TO WRID-PROJECT.
038800     MOVE WS-SEQ-PRINT-X TO WRID-SEQ.
038900     MOVE WS-CUR-YYYY TO WS-SUBMIT-YYYY.
039000     MOVE WS-CUR-MM   TO WS-SUBMIT-MM.
039100     MOVE WS-CUR-DD   TO WS-SUBMIT-DD.
039200 130-EXIT.
039300     EXIT.
039400 150-PROCESS-STATUS-TRAN.
039500     PERFORM 180-FIND-REGISTRATION-BY-ID THRU 180-EXIT.
039600     IF RECORD-WAS-FOUND
039700         MOVE TRAN-NEW-STATUS TO TREGN-STATUS(REGN-IDX)
039800     ELSE
039900         MOVE 'NO MATCHING REGISTRATION-ID' TO ERR-MSG-DATA1
040000         MOVE TRAN-REGISTRATION-ID TO ERR-MSG-DATA2
040100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
040200     END-IF.
040300 150-EXIT.
040400     EXIT.
040500 160-PROCESS-DELETE-PROJECT-TRAN.
040600     PERFORM 165-SCRUB-ONE-REGISTRATION THRU 165-EXIT
040700             VARYING REGN-IDX FROM 1 BY 1
040800             UNTIL REGN-IDX > WS-REGN-COUNT.
040900 160-EXIT.
041000     EXIT.
041100 165-SCRUB-ONE-REGISTRATION.
041200     IF TREGN-PROJECT-NAME(REGN-IDX) = TRAN-PROJECT-NAME
041300         MOVE 'REJECTED' TO TREGN-STATUS(REGN-IDX)
041400     END-IF.
041500 165-EXIT.
041600     EXIT.
041700*
041800*    180-FIND-REGISTRATION-BY-ID -- LINEAR SCAN, SEE 122 ABOVE.
041900 180-FIND-REGISTRATION-BY-ID.
042000     MOVE 'N' TO WS-FOUND-SW.
042100     PERFORM 186-TEST-ONE-REG-BY-ID THRU 186-EXIT
042200             VARYING REGN-IDX FROM 1 BY 1
042300             UNTIL REGN-IDX > WS-REGN-COUNT
042400                OR RECORD-WAS-FOUND.
042500 180-EXIT.
042600     EXIT.
042700 186-TEST-ONE-REG-BY-ID.
042800     IF TREGN-REGISTRATION-ID(REGN-IDX) = TRAN-REGISTRATION-ID
042900         MOVE 'Y' TO WS-FOUND-SW
043000     END-IF.
043100 186-EXIT.
043200     EXIT.
043300 299-REPORT-BAD-TRAN.
043400     ADD 1 TO WS-TRAN-ERRORS.
043500     WRITE REG-REPORT-LINE FROM ERR-MSG-BAD-TRAN AFTER 1.
043600 299-EXIT.
043700     EXIT.
043800 700-OPEN-FILES.
043900     OPEN INPUT  TRANSACTION-FILE
044000                 APPLICATION-FILE
044100                 PROJECT-FILE
044200          I-O    REGISTRATION-FILE
044300          OUTPUT REPORT-FILE.
044400     IF WS-REGN-STATUS NOT = '00'
044500         DISPLAY 'ERROR OPENING REGISTRATION MASTER. RC: '
044600                 WS-REGN-STATUS
044700         MOVE 16 TO RETURN-CODE
044800         MOVE 'Y' TO WS-TRAN-EOF-SW
044900     END-IF.
045000     IF WS-TRAN-STATUS NOT = '00'
045100         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: ' WS-TRAN-STATUS
045200         MOVE 16 TO RETURN-CODE
045300         MOVE 'Y' TO WS-TRAN-EOF-SW
045400     END-IF.
045500 700-EXIT.
045600     EXIT.
045700 710-READ-TRAN-FILE.
045800     READ TRANSACTION-FILE
045900         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.
046000 710-EXIT.
046100     EXIT.
046200 720-LOAD-REGISTRATION-TABLE.
046300     MOVE ZERO TO WS-REGN-COUNT.
046400     PERFORM 721-LOAD-ONE-REGISTRATION THRU 721-EXIT
046500             UNTIL WS-REGN-STATUS = '10'.
046600 720-EXIT.
046700     EXIT.
046800 721-LOAD-ONE-REGISTRATION.
046900     READ REGISTRATION-FILE
047000         AT END MOVE '10' TO WS-REGN-STATUS.
047100     IF WS-REGN-STATUS NOT = '10'
047200         ADD 1 TO WS-REGN-COUNT
047300         MOVE REG-REGISTRATION-ID
047400                   TO TREGN-REGISTRATION-ID(WS-REGN-COUNT)
047500         MOVE REG-OFFICER-ID  TO TREGN-OFFICER-ID(WS-REGN-COUNT)
047600         MOVE REG-PROJECT-NAME TO TREGN-PROJECT-NAME(WS-REGN-COUNT)
047700         MOVE REG-STATUS       TO TREGN-STATUS(WS-REGN-COUNT)
047800         MOVE REG-SUBMISSION-DATE
047900                   TO TREGN-SUBMIT-DATE(WS-REGN-COUNT)
048000     END-IF.
048100 721-EXIT.
048200     EXIT.
048300 723-LOAD-APPLICATION-TABLE.
048400     MOVE ZERO TO WS-APPL-COUNT.
048500     PERFORM 724-LOAD-ONE-APPLICATION THRU 724-EXIT
048600             UNTIL WS-APPL-STATUS = '10'.
048700 723-EXIT.
048800     EXIT.
048900 724-LOAD-ONE-APPLICATION.
049000     READ APPLICATION-FILE
049100         AT END MOVE '10' TO WS-APPL-STATUS.
049200     IF WS-APPL-STATUS NOT = '10'
049300         ADD 1 TO WS-APPL-COUNT
049400         MOVE APL-APPLICANT-ID TO TAPPL-APPLICANT-ID(WS-APPL-COUNT)
049500         MOVE APL-STATUS       TO TAPPL-STATUS(WS-APPL-COUNT)
049600     END-IF.
049700 724-EXIT.
049800     EXIT.
049900 726-LOAD-PROJECT-TABLE.
050000     MOVE ZERO TO WS-PROJ-COUNT.
050100     PERFORM 727-LOAD-ONE-PROJECT THRU 727-EXIT
050200             UNTIL WS-PROJ-STATUS = '10'.
050300 726-EXIT.
050400     EXIT.
050500 727-LOAD-ONE-PROJECT.
050600     READ PROJECT-FILE
050700         AT END MOVE '10' TO WS-PROJ-STATUS.
050800     IF WS-PROJ-STATUS NOT = '10'
050900         ADD 1 TO WS-PROJ-COUNT
051000         MOVE PRJ-PROJECT-NAME TO TPROJ-PROJECT-NAME(WS-PROJ-COUNT)
051100         MOVE PRJ-OPEN-YYYY    TO TPROJ-OPEN-YYYY(WS-PROJ-COUNT)
051200         MOVE PRJ-OPEN-MM      TO TPROJ-OPEN-MM(WS-PROJ-COUNT)
051300         MOVE PRJ-OPEN-DD      TO TPROJ-OPEN-DD(WS-PROJ-COUNT)
051400         MOVE PRJ-CLOSE-YYYY   TO TPROJ-CLOSE-YYYY(WS-PROJ-COUNT)
051500         MOVE PRJ-CLOSE-MM     TO TPROJ-CLOSE-MM(WS-PROJ-COUNT)
051600         MOVE PRJ-CLOSE-DD     TO TPROJ-CLOSE-DD(WS-PROJ-COUNT)
051700     END-IF.
051800 727-EXIT.
051900     EXIT.
052000 730-REWRITE-REGISTRATION-MASTER.
052100     CLOSE REGISTRATION-FILE.
052200     OPEN OUTPUT REGISTRATION-FILE.
052300     PERFORM 731-REWRITE-ONE-REGISTRATION THRU 731-EXIT
052400             VARYING REGN-IDX FROM 1 BY 1
052500             UNTIL REGN-IDX > WS-REGN-COUNT.
052600 730-EXIT.
052700     EXIT.
052800 731-REWRITE-ONE-REGISTRATION.
052900     MOVE TREGN-REGISTRATION-ID(REGN-IDX) TO REG-REGISTRATION-ID.
053000     MOVE TREGN-OFFICER-ID(REGN-IDX)      TO REG-OFFICER-ID.
053100     MOVE TREGN-PROJECT-NAME(REGN-IDX)    TO REG-PROJECT-NAME.
053200     MOVE TREGN-STATUS(REGN-IDX)          TO REG-STATUS.
053300     MOVE TREGN-SUBMIT-DATE(REGN-IDX)     TO REG-SUBMISSION-DATE.
053400     WRITE REG-REGISTRATION-RECORD.
053500 731-EXIT.
053600     EXIT.
053700 790-CLOSE-FILES.
053800     CLOSE REGISTRATION-FILE APPLICATION-FILE PROJECT-FILE
053900           TRANSACTION-FILE REPORT-FILE.
054000 790-EXIT.
054100     EXIT.
054200 800-INIT-REPORT.
054300     MOVE WS-CUR-MM   TO RPT-MM.
054400     MOVE WS-CUR-DD   TO RPT-DD.
054500     MOVE WS-CUR-YYYY TO RPT-YYYY.
054600     WRITE REG-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
054700 800-EXIT.
054800     EXIT.
054900 850-REPORT-TRAN-STATS.
055000     MOVE 'CREATE REQUESTS'  TO RPT-TRAN.
055100     MOVE WS-TRAN-COUNT      TO RPT-NUM-TRANS.
055200     MOVE WS-CREATE-PROCESSED TO RPT-NUM-TRAN-PROC.
055300     WRITE REG-REPORT-LINE FROM RPT-STATS-DETAIL AFTER 2.
055400     MOVE 'ERRORS'           TO RPT-TRAN.
055500     MOVE WS-TRAN-ERRORS     TO RPT-NUM-TRANS.
055600     WRITE REG-REPORT-LINE FROM RPT-STATS-DETAIL AFTER 1.
055700 850-EXIT.
055800     EXIT.
