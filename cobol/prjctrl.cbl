000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  PRJCTRL
000600*
000700* AUTHOR :  M WONG
000800*
000900* MAINTAINS THE BTO PROJECT MASTER -- CREATE, ASSIGN-OFFICER,
001000* TOGGLE-VISIBILITY AND UNIT-COUNT-UPDATE TRANSACTIONS.  ALSO
001100* PRODUCES THE ELIGIBILITY-FILTERED PROJECT LISTING FOR A GIVEN
001200* APPLICANT, HANDING THE NEIGHBORHOOD/FLAT-TYPE/SORT-METHOD
001300* FILTERING OFF TO THE SORTFLT SUBROUTINE.
001400* NO ISAM SUPPORT ON THIS SHOP'S BOXEN -- KEYED LOOKUP IS BY
001500* SEARCH/SEARCH ALL OVER IN-MEMORY TABLES.
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    PRJCTRL.
001900 AUTHOR.        M WONG.
002000 INSTALLATION.  HDB DATA PROCESSING DIVISION.
002100 DATE-WRITTEN.  09/25/1991.
002200 DATE-COMPILED. 09/25/1991.
002300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002400*****************************************************************
002500*                     C H A N G E    L O G                      *
002600*****************************************************************
002700* DATE       BY     REQUEST  DESCRIPTION                         *
002800* ---------- ------ -------- -----------------------------------*
002900* 09/25/1991 MW     BTO-0011 ORIGINAL PROGRAM - CREATE-PROJECT    *
003000*                            TRANSACTION AGAINST PROJECT MASTER.  *
003100* 06/14/1992 MW     BTO-0023 ADDED ASSIGN-OFFICER AND TOGGLE-     *
003200*                            VISIBILITY TRANSACTIONS.             *
003300* 03/02/1993 KTN    BTO-0041 ADDED UNIT-COUNT-UPDATE TRANSACTION  *
003400*                            (TWO_ROOM/THREE_ROOM 1-SLOT VS       *
003500*                            2-SLOT BOOKKEEPING).                 *
003600* 01/11/1994 KTN    BTO-0048 ADDED ELIGIBILITY-FILTERED LISTING   *
003700*                            TRANSACTION -- CALLS SORTFLT FOR     *
003800*                            NEIGHBORHOOD/FLAT-TYPE/SORT.          *
003900* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REMEDIATION - OPENING AND  *
004000*                            CLOSING DATE FIELDS MOVED TO 4-DIGIT *
004100*                            YEAR.                                 *
004200* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.        *
004300* 04/17/2001 NGU    BTO-0110 MINOR - TIGHTENED FILE STATUS CHECKS  *
004400*                            ON OPEN FOR ALL FOUR FILES.  ALSO     *
004500*                            ADDED THE MANAGER-WINDOW CHECK ON     *
004600*                            CREATE-PROJECT AND CHANGED THE TABLE  *
004700*                            APPEND TO AN ORDERED INSERT SO        *
004800*                            SEARCH ALL STAYS VALID.               *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005700     UPSI-0 ON STATUS IS UPSI-TRACE-ON
005800     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PROJECT-FILE      ASSIGN TO PROJMSTR
006200            ACCESS IS SEQUENTIAL
006300            FILE STATUS IS WS-PROJ-STATUS.
006400     SELECT APPLICANT-FILE    ASSIGN TO APPCMSTR
006500            ACCESS IS SEQUENTIAL
006600            FILE STATUS IS WS-APPC-STATUS.
006700     SELECT TRANSACTION-FILE  ASSIGN TO PROJTRAN
006800            ACCESS IS SEQUENTIAL
006900            FILE STATUS IS WS-TRAN-STATUS.
007000     SELECT REPORT-FILE       ASSIGN TO PROJRPT
007100            ACCESS IS SEQUENTIAL
007200            FILE STATUS IS WS-RPT-STATUS.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PROJECT-FILE
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 COPY PROJREC.
007900 FD  APPLICANT-FILE
008000     RECORDING MODE IS F.
008100 COPY APPCREC.
008200 FD  TRANSACTION-FILE
008300     RECORDING MODE IS F.
008400 01  PRJ-TRAN-RECORD.
008500     05  TRAN-CODE                 PIC X(10).
008600         88  TRAN-IS-CREATE             VALUE 'CREATE'.
008700         88  TRAN-IS-ASSIGN              VALUE 'ASSIGN'.
008800         88  TRAN-IS-TOGGLE              VALUE 'TOGGLE'.
008900         88  TRAN-IS-UNITUPD              VALUE 'UNITUPD'.
009000         88  TRAN-IS-LISTAVL              VALUE 'LISTAVL'.
009100     05  TRAN-PROJECT-NAME         PIC X(30).
009200     05  TRAN-NEIGHBORHOOD         PIC X(30).
009300     05  TRAN-TYPE-1               PIC X(10).
009400     05  TRAN-UNITS-1               PIC 9(05).
009500     05  TRAN-PRICE-1               PIC 9(07).
009600     05  TRAN-TYPE-2               PIC X(10).
009700     05  TRAN-UNITS-2               PIC 9(05).
009800     05  TRAN-PRICE-2               PIC 9(07).
009900     05  TRAN-OPEN-DATE            PIC X(10).
010000     05  TRAN-OPEN-DATE-R REDEFINES TRAN-OPEN-DATE.
010100         10  TRAN-OPEN-DD          PIC 9(02).
010200         10  FILLER                PIC X(01).
010300         10  TRAN-OPEN-MM          PIC 9(02).
010400         10  FILLER                PIC X(01).
010500         10  TRAN-OPEN-YYYY        PIC 9(04).
010600     05  TRAN-CLOSE-DATE           PIC X(10).
010700     05  TRAN-MANAGER-NAME         PIC X(30).
010800     05  TRAN-OFFICER-SLOT         PIC 9(03).
010900     05  TRAN-OFFICER-NAME         PIC X(20).
011000     05  TRAN-FLAT-TYPE            PIC X(10).
011100     05  TRAN-INCREASE-FLAG        PIC X(01).
011200         88  TRAN-IS-INCREASE           VALUE 'Y'.
011300     05  TRAN-APPLICANT-ID         PIC X(09).
011400     05  TRAN-FILTER-NEIGHBORHOOD  PIC X(30).
011500     05  TRAN-FILTER-FLAT-TYPE     PIC X(10).
011600     05  TRAN-SORT-METHOD          PIC X(30).
011700     05  FILLER                    PIC X(03).
011800 FD  REPORT-FILE
011900     RECORDING MODE IS F.
012000 01  PRJ-REPORT-LINE               PIC X(132).
012100 WORKING-STORAGE SECTION.
012200*****************************************************************
012300 77  WS-PROJ-STATUS            PIC X(02)  VALUE SPACES.
012400 77  WS-APPC-STATUS            PIC X(02)  VALUE SPACES.
012500 77  WS-TRAN-STATUS            PIC X(02)  VALUE SPACES.
012600 77  WS-RPT-STATUS             PIC X(02)  VALUE SPACES.
012700 77  WS-TRAN-EOF-SW            PIC X      VALUE 'N'.
012800     88  TRAN-EOF                  VALUE 'Y'.
012900 77  WS-FOUND-SW               PIC X      VALUE 'N'.
013000     88  RECORD-WAS-FOUND          VALUE 'Y'.
013100 77  WS-VALID-SW               PIC X      VALUE 'Y'.
013200     88  CREATE-FIELDS-VALID       VALUE 'Y'.
013300 77  WS-GATE-SW                PIC X      VALUE 'N'.
013400     88  RESTRICT-TO-TWO-ROOM      VALUE 'Y'.
013500 77  WS-MGR-FOUND-SW           PIC X      VALUE 'N'.
013600     88  MGR-HAS-PRIOR-PROJECT     VALUE 'Y'.
013700 77  WS-INSERT-DONE-SW         PIC X      VALUE 'N'.
013800     88  INSERT-POSITION-FOUND     VALUE 'Y'.
013900 77  WS-VALCREA-RESULT-SW      PIC X      VALUE 'N'.
014000     88  VALCREA-RESULT-PASSED     VALUE 'Y'.
014100 77  WS-PROJ-COUNT             PIC 9(05)  COMP  VALUE ZERO.
014200 77  WS-APPC-COUNT             PIC 9(05)  COMP  VALUE ZERO.
014300 77  WS-LISTING-COUNT          PIC 9(05)  COMP  VALUE ZERO.
014400 77  WS-TRAN-COUNT             PIC 9(07)  COMP  VALUE ZERO.
014500 77  WS-TRAN-ERRORS            PIC 9(07)  COMP  VALUE ZERO.
014600 77  WS-OFFICER-SLOT-SUB       PIC 9(02)  COMP  VALUE ZERO.
014700 77  WS-PROJ-INSERT-AT         PIC 9(05)  COMP  VALUE ZERO.
014800 01  WS-MGR-WINDOW-GRP.
014900     05  WS-MGR-OPEN-YYYY          PIC 9(04)  VALUE ZERO.
015000     05  WS-MGR-OPEN-MM            PIC 9(02)  VALUE ZERO.
015100     05  WS-MGR-OPEN-DD            PIC 9(02)  VALUE ZERO.
015200     05  WS-MGR-CLOSE-YYYY         PIC 9(04)  VALUE ZERO.
015300     05  WS-MGR-CLOSE-MM           PIC 9(02)  VALUE ZERO.
015400     05  WS-MGR-CLOSE-DD           PIC 9(02)  VALUE ZERO.
015500     05  FILLER                    PIC 9(02)  VALUE ZERO.
015600 01  WS-PROJECT-TABLE.
015700     05  WS-PROJ-ENTRY OCCURS 1 TO 2000 TIMES
015800                       DEPENDING ON WS-PROJ-COUNT
015900                       ASCENDING KEY IS TPROJ-PROJECT-NAME
016000                       INDEXED BY PROJ-IDX.
016100         10  TPROJ-PROJECT-NAME    PIC X(30).
016200         10  TPROJ-NEIGHBORHOOD    PIC X(30).
016300         10  TPROJ-TYPE-1          PIC X(10).
016400         10  TPROJ-UNITS-1         PIC 9(05)  COMP-3.
016500         10  TPROJ-PRICE-1         PIC 9(07)  COMP-3.
016600         10  TPROJ-TYPE-2          PIC X(10).
016700         10  TPROJ-UNITS-2         PIC 9(05)  COMP-3.
016800         10  TPROJ-PRICE-2         PIC 9(07)  COMP-3.
016900         10  TPROJ-OPEN-DATE       PIC X(10).
017000         10  TPROJ-OPEN-DATE-R REDEFINES TPROJ-OPEN-DATE.
017100             15  TPROJ-OPEN-DD     PIC 9(02).
017200             15  FILLER            PIC X(01).
017300             15  TPROJ-OPEN-MM     PIC 9(02).
017400             15  FILLER            PIC X(01).
017500             15  TPROJ-OPEN-YYYY   PIC 9(04).
017600         10  TPROJ-CLOSE-DATE      PIC X(10).
017700         10  TPROJ-CLOSE-DATE-R REDEFINES TPROJ-CLOSE-DATE.
017800             15  TPROJ-CLOSE-DD    PIC 9(02).
017900             15  FILLER            PIC X(01).
018000             15  TPROJ-CLOSE-MM    PIC 9(02).
018100             15  FILLER            PIC X(01).
018200             15  TPROJ-CLOSE-YYYY  PIC 9(04).
018300         10  TPROJ-MANAGER-NAME    PIC X(30).
018400         10  TPROJ-OFFICER-SLOT    PIC 9(03).
018500         10  TPROJ-OFFICER-NAMES   PIC X(200).
018600         10  TPROJ-OFFICER-NAMES-R REDEFINES TPROJ-OFFICER-NAMES.
018700             15  TPROJ-OFFICER-NAME-ENTRY PIC X(20) OCCURS 10 TIMES.
018800         10  TPROJ-VISIBLE         PIC X(05).
018900             88  TPROJ-IS-VISIBLE          VALUE 'true'.
019000             88  TPROJ-NOT-VISIBLE         VALUE 'false'.
019100 01  WS-APPLICANT-TABLE.
019200     05  WS-APPC-ENTRY OCCURS 1 TO 4000 TIMES
019300                       DEPENDING ON WS-APPC-COUNT
019400                       ASCENDING KEY IS TAPC-NRIC
019500                       INDEXED BY APPC-IDX.
019600         10  TAPC-NRIC             PIC X(09).
019700         10  TAPC-AGE              PIC 9(03).
019800         10  TAPC-MARITAL-STATUS   PIC X(08).
019900        10  FILLER                PIC X(05)  VALUE SPACES.
020000 01  WS-LISTING-TABLE.
020100     05  WS-LST-ENTRY OCCURS 1 TO 2000 TIMES
020200                       DEPENDING ON WS-LISTING-COUNT
020300                       INDEXED BY LST-IDX.
020400         10  LST-PROJECT-NAME      PIC X(30).
020500         10  LST-NEIGHBORHOOD      PIC X(30).
020600         10  LST-TYPE-1            PIC X(10).
020700         10  LST-UNITS-1           PIC 9(05)  COMP-3.
020800         10  LST-PRICE-1           PIC 9(07)  COMP-3.
020900         10  LST-TYPE-2            PIC X(10).
021000         10  LST-UNITS-2           PIC 9(05)  COMP-3.
021100         10  LST-PRICE-2           PIC 9(07)  COMP-3.
021200        10  FILLER                PIC X(05)  VALUE SPACES.
021300 01  WS-FILTER-PARMS.
021400     05  FLT-NEIGHBORHOOD          PIC X(30).
021500     05  FLT-FLAT-TYPE             PIC X(10).
021600     05  FLT-SORT-METHOD           PIC X(30).
021700     05  FLT-ENTRY-COUNT           PIC 9(05)  COMP.
021800     05  FILLER                    PIC X(05)  VALUE SPACES.
021900 01  WS-CURRENT-DATE-GRP.
022000     05  WS-CUR-YYYY               PIC 9(04).
022100     05  WS-CUR-MM                 PIC 9(02).
022200     05  WS-CUR-DD                 PIC 9(02).
022300 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-GRP
022400                                  PIC X(08).
022500 01  ERR-MSG-BAD-TRAN.
022600     05  FILLER                    PIC X(31)
022700                  VALUE 'ERROR PROCESSING TRANSACTION. '.
022800     05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.
022900     05  ERR-MSG-DATA2             PIC X(66)  VALUE SPACES.
023000 01  RPT-BANNER-LINE               PIC X(132) VALUE ALL '-'.
023100 01  RPT-HEADER1.
023200     05  FILLER                    PIC X(37)
023300               VALUE 'AVAILABLE PROJECT LISTING FOR NRIC: '.
023400     05  RPT-HDR-NRIC              PIC X(09).
023500     05  FILLER                    PIC X(86)  VALUE SPACES.
023600 01  RPT-COLUMN-HEADER.
023700     05  FILLER                    PIC X(30)  VALUE 'PROJECT NAME'.
023800     05  FILLER                    PIC X(30)  VALUE 'NEIGHBORHOOD'.
023900     05  FILLER                    PIC X(16)  VALUE 'TYPE-1 REMAIN'.
024000     05  FILLER                    PIC X(16)  VALUE 'TYPE-2 REMAIN'.
024100     05  FILLER                    PIC X(40)  VALUE SPACES.
024200 01  RPT-DETAIL-LINE.
024300     05  RPT-PROJECT-NAME          PIC X(30).
024400     05  RPT-NEIGHBORHOOD          PIC X(30).
024500     05  RPT-UNITS-1               PIC ZZZZ9  BLANK WHEN ZERO.
024600     05  FILLER                    PIC X(11)  VALUE SPACES.
024700     05  RPT-UNITS-2               PIC ZZZZ9  BLANK WHEN ZERO.
024800     05  FILLER                    PIC X(41)  VALUE SPACES.
024900 PROCEDURE DIVISION.
025000*****************************************************************
025100 000-MAIN-LINE.
025200     ACCEPT WS-CURRENT-DATE-GRP FROM DATE YYYYMMDD.
025300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
025400     PERFORM 720-LOAD-PROJECT-TABLE THRU 720-EXIT.
025500     PERFORM 725-LOAD-APPLICANT-TABLE THRU 725-EXIT.
025600     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
025700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
025800             UNTIL TRAN-EOF.
025900     PERFORM 730-REWRITE-PROJECT-MASTER THRU 730-EXIT.
026000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
026100     GOBACK.
026200 000-EXIT.
026300     EXIT.
026400 100-PROCESS-TRANSACTIONS.
026500     ADD 1 TO WS-TRAN-COUNT.
026600     EVALUATE TRUE
026700         WHEN TRAN-IS-CREATE
026800             PERFORM 110-PROCESS-CREATE-TRAN THRU 110-EXIT
026900         WHEN TRAN-IS-ASSIGN
027000             PERFORM 140-PROCESS-ASSIGN-OFFICER-TRAN THRU 140-EXIT
027100         WHEN TRAN-IS-TOGGLE
027200             PERFORM 150-PROCESS-TOGGLE-VIS-TRAN THRU 150-EXIT
027300         WHEN TRAN-IS-UNITUPD
027400             PERFORM 160-PROCESS-UNIT-UPDATE-TRAN THRU 160-EXIT
027500         WHEN TRAN-IS-LISTAVL
027600             PERFORM 170-PROCESS-LIST-AVAILABLE-TRAN THRU 170-EXIT
027700         WHEN OTHER
027800             MOVE 'INVALID TRANSACTION CODE  ' TO ERR-MSG-DATA1
027900             MOVE TRAN-CODE TO ERR-MSG-DATA2
028000             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
028100     END-EVALUATE.
028200     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
028300 100-EXIT.
028400     EXIT.
028500*
028600*    110-PROCESS-CREATE-TRAN -- CREATEPROJECT VALIDATION (BTO-0011).
028700*    COBOL HAS NO TRUE NULL FOR A NUMERIC FIELD, SO A MISSING
028800*    OFFICER-SLOT AND AN OFFICER-SLOT OF ZERO ARE THE SAME CHECK
028900*    HERE -- BOTH REJECT THE TRANSACTION.
029000 110-PROCESS-CREATE-TRAN.
029100     PERFORM 111-VALIDATE-CREATE-FIELDS THRU 111-EXIT.
029200     IF CREATE-FIELDS-VALID
029300         PERFORM 114-INSERT-NEW-PROJECT THRU 114-EXIT
029400     ELSE
029500         MOVE 'CREATE VALIDATION FAILED  ' TO ERR-MSG-DATA1
029600         MOVE TRAN-PROJECT-NAME TO ERR-MSG-DATA2
029700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
029800     END-IF.
029900 110-EXIT.
030000     EXIT.
030100*
030200*    111-VALIDATE-CREATE-FIELDS -- CREATEPROJECT VALIDATION
030300*    (BTO-0011), TIGHTENED 04/17/2001 (BTO-0110) TO ALSO ENFORCE
030400*    ISVALIDTOCREATEPROJECT'S MANAGER-WINDOW RULE VIA 112 BELOW.
030500 111-VALIDATE-CREATE-FIELDS.
030600     IF TRAN-PROJECT-NAME = SPACES OR TRAN-NEIGHBORHOOD = SPACES
030700        OR TRAN-TYPE-1 = SPACES     OR TRAN-UNITS-1 = ZERO
030800        OR TRAN-PRICE-1 = ZERO      OR TRAN-OPEN-DATE = SPACES
030900        OR TRAN-CLOSE-DATE = SPACES OR TRAN-MANAGER-NAME = SPACES
031000        OR TRAN-OFFICER-SLOT = ZERO
031100         MOVE 'N' TO WS-VALID-SW
031200     ELSE
031300         MOVE 'Y' TO WS-VALID-SW
031400         PERFORM 112-CHECK-MANAGER-PROJECT-WINDOW THRU 112-EXIT
031500     END-IF.
031600 111-EXIT.
031700     EXIT.
031800*
031900*    112-CHECK-MANAGER-PROJECT-WINDOW -- ISVALIDTOCREATEPROJECT
032000*    (BTO-0110).  FINDS THE MANAGER'S MOST-RECENTLY-CREATED PRIOR
032100*    PROJECT IN THE TABLE, THEN HANDS THE ACTUAL WINDOW COMPARE OFF
032200*    TO VALCREA (SEE VALCHEK SOURCE MEMBER) -- THE SAME ROUTINE
032300*    THE ISVALID UTILITY DOCUMENTS THIS RULE UNDER.
032400 112-CHECK-MANAGER-PROJECT-WINDOW.
032500     MOVE 'N' TO WS-MGR-FOUND-SW.
032600     IF WS-PROJ-COUNT > ZERO
032700         PERFORM 113-TEST-ONE-MANAGER-ENTRY THRU 113-EXIT
032800                 VARYING PROJ-IDX FROM 1 BY 1
032900                 UNTIL PROJ-IDX > WS-PROJ-COUNT
033000     END-IF.
033100     MOVE 'N' TO WS-VALCREA-RESULT-SW.
033200     CALL 'VALCREA' USING WS-MGR-FOUND-SW
033300                          WS-MGR-CLOSE-YYYY WS-MGR-CLOSE-MM
033400                          WS-MGR-CLOSE-DD
033500                          TRAN-OPEN-YYYY TRAN-OPEN-MM TRAN-OPEN-DD
033600                          WS-VALCREA-RESULT-SW.
033700     IF NOT VALCREA-RESULT-PASSED
033800         MOVE 'N' TO WS-VALID-SW
033900     END-IF.
034000 112-EXIT.
034100     EXIT.
034200 113-TEST-ONE-MANAGER-ENTRY.
034300     IF TPROJ-MANAGER-NAME(PROJ-IDX) = TRAN-MANAGER-NAME
034400         IF NOT MGR-HAS-PRIOR-PROJECT
034500             MOVE 'Y' TO WS-MGR-FOUND-SW
034600             MOVE TPROJ-OPEN-YYYY(PROJ-IDX)  TO WS-MGR-OPEN-YYYY
034700             MOVE TPROJ-OPEN-MM(PROJ-IDX)    TO WS-MGR-OPEN-MM
034800             MOVE TPROJ-OPEN-DD(PROJ-IDX)    TO WS-MGR-OPEN-DD
034900             MOVE TPROJ-CLOSE-YYYY(PROJ-IDX) TO WS-MGR-CLOSE-YYYY
035000             MOVE TPROJ-CLOSE-MM(PROJ-IDX)   TO WS-MGR-CLOSE-MM
035100             MOVE TPROJ-CLOSE-DD(PROJ-IDX)   TO WS-MGR-CLOSE-DD
035200         ELSE
035300             IF TPROJ-OPEN-YYYY(PROJ-IDX) > WS-MGR-OPEN-YYYY
035400                OR (TPROJ-OPEN-YYYY(PROJ-IDX) = WS-MGR-OPEN-YYYY AND
035500                    TPROJ-OPEN-MM(PROJ-IDX) > WS-MGR-OPEN-MM)
035600                OR (TPROJ-OPEN-YYYY(PROJ-IDX) = WS-MGR-OPEN-YYYY AND
035700                    TPROJ-OPEN-MM(PROJ-IDX) = WS-MGR-OPEN-MM AND
035800                    TPROJ-OPEN-DD(PROJ-IDX) > WS-MGR-OPEN-DD)
035900                 MOVE TPROJ-OPEN-YYYY(PROJ-IDX)  TO WS-MGR-OPEN-YYYY
036000                 MOVE TPROJ-OPEN-MM(PROJ-IDX)    TO WS-MGR-OPEN-MM
036100                 MOVE TPROJ-OPEN-DD(PROJ-IDX)    TO WS-MGR-OPEN-DD
036200                 MOVE TPROJ-CLOSE-YYYY(PROJ-IDX) TO WS-MGR-CLOSE-YYYY
036300                 MOVE TPROJ-CLOSE-MM(PROJ-IDX)   TO WS-MGR-CLOSE-MM
036400                 MOVE TPROJ-CLOSE-DD(PROJ-IDX)   TO WS-MGR-CLOSE-DD
036500             END-IF
036600         END-IF
036700     END-IF.
036800 113-EXIT.
036900     EXIT.
037000*
037100*    114-INSERT-NEW-PROJECT -- NEW ENTRY IS SLOTTED INTO ASCENDING
037200*    NAME ORDER (SHIFTING LOWER ENTRIES DOWN ONE ROW) SO 180-FIND-
037300*    PROJECT-BY-NAME'S SEARCH ALL STAYS VALID AFTER EVERY CREATE
037400*    (BTO-0110 -- PRIOR RELEASES APPENDED TO THE END OF THE TABLE
037500*    AND RELIED ON THE TABLE HAPPENING TO STAY IN NAME ORDER; THIS
037600*    NO LONGER HOLDS NOW THAT CREATES DO NOT ARRIVE IN NAME ORDER).
037700 114-INSERT-NEW-PROJECT.
037800     ADD 1 TO WS-PROJ-COUNT.
037900     MOVE WS-PROJ-COUNT TO WS-PROJ-INSERT-AT.
038000     MOVE 'N' TO WS-INSERT-DONE-SW.
038100     PERFORM 115-FIND-INSERT-POSITION THRU 115-EXIT
038200             UNTIL INSERT-POSITION-FOUND.
038300     MOVE TRAN-PROJECT-NAME TO TPROJ-PROJECT-NAME(WS-PROJ-INSERT-AT)
038400     MOVE TRAN-NEIGHBORHOOD TO TPROJ-NEIGHBORHOOD(WS-PROJ-INSERT-AT)
038500     MOVE TRAN-TYPE-1       TO TPROJ-TYPE-1(WS-PROJ-INSERT-AT)
038600     MOVE TRAN-UNITS-1      TO TPROJ-UNITS-1(WS-PROJ-INSERT-AT)
038700     MOVE TRAN-PRICE-1      TO TPROJ-PRICE-1(WS-PROJ-INSERT-AT)
038800     MOVE TRAN-TYPE-2       TO TPROJ-TYPE-2(WS-PROJ-INSERT-AT)
038900     MOVE TRAN-UNITS-2      TO TPROJ-UNITS-2(WS-PROJ-INSERT-AT)
039000     MOVE TRAN-PRICE-2      TO TPROJ-PRICE-2(WS-PROJ-INSERT-AT)
039100     MOVE TRAN-OPEN-DATE    TO TPROJ-OPEN-DATE(WS-PROJ-INSERT-AT)
039200     MOVE TRAN-CLOSE-DATE   TO TPROJ-CLOSE-DATE(WS-PROJ-INSERT-AT)
039300     MOVE TRAN-MANAGER-NAME TO TPROJ-MANAGER-NAME(WS-PROJ-INSERT-AT)
039400     MOVE TRAN-OFFICER-SLOT TO TPROJ-OFFICER-SLOT(WS-PROJ-INSERT-AT)
039500     MOVE SPACES            TO TPROJ-OFFICER-NAMES(WS-PROJ-INSERT-AT)
039600     MOVE 'true'            TO TPROJ-VISIBLE(WS-PROJ-INSERT-AT).
039700 114-EXIT.
039800     EXIT.
039900 115-FIND-INSERT-POSITION.
040000     IF WS-PROJ-INSERT-AT = 1
040100         MOVE 'Y' TO WS-INSERT-DONE-SW
040200     ELSE
040300         IF TPROJ-PROJECT-NAME(WS-PROJ-INSERT-AT - 1)
040400                                            > TRAN-PROJECT-NAME
040500             MOVE WS-PROJ-ENTRY(WS-PROJ-INSERT-AT - 1)
040600                             TO WS-PROJ-ENTRY(WS-PROJ-INSERT-AT)
040700             SUBTRACT 1 FROM WS-PROJ-INSERT-AT
040800         ELSE
040900             MOVE 'Y' TO WS-INSERT-DONE-SW
041000         END-IF
041100     END-IF.
041200 115-EXIT.
041300     EXIT.
041400*
041500*    140-PROCESS-ASSIGN-OFFICER-TRAN -- APPEND OFFICER NAME TO THE
041600*    FIRST EMPTY SLOT IN THE 10-ENTRY NAME TABLE AND DECREMENT THE
041700*    OPEN OFFICER-SLOT COUNT BY ONE (BTO-0023).
041800 140-PROCESS-ASSIGN-OFFICER-TRAN.
041900     PERFORM 180-FIND-PROJECT-BY-NAME THRU 180-EXIT.
042000     IF RECORD-WAS-FOUND
042100         PERFORM 141-APPEND-OFFICER-NAME THRU 141-EXIT
042200         SUBTRACT 1 FROM TPROJ-OFFICER-SLOT(PROJ-IDX)
042300     ELSE
042400         MOVE 'NO MATCHING PROJECT-NAME   ' TO ERR-MSG-DATA1
042500         MOVE TRAN-PROJECT-NAME TO ERR-MSG-DATA2
042600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
042700     END-IF.
042800 140-EXIT.
042900     EXIT.
043000 141-APPEND-OFFICER-NAME.
043100     MOVE 1 TO WS-OFFICER-SLOT-SUB.
043200     PERFORM 142-TEST-ONE-NAME-SLOT THRU 142-EXIT
043300             VARYING WS-OFFICER-SLOT-SUB
043400             FROM 1 BY 1
043500             UNTIL WS-OFFICER-SLOT-SUB > 10
043600                OR TPROJ-OFFICER-NAME-ENTRY(PROJ-IDX
043700                                  WS-OFFICER-SLOT-SUB) = SPACES.
043800     IF WS-OFFICER-SLOT-SUB NOT > 10
043900         MOVE TRAN-OFFICER-NAME TO
044000               TPROJ-OFFICER-NAME-ENTRY(PROJ-IDX WS-OFFICER-SLOT-SUB)
044100     END-IF.
044200 141-EXIT.
044300     EXIT.
044400 142-TEST-ONE-NAME-SLOT.
044500     CONTINUE.
044600 142-EXIT.
044700     EXIT.
044800*
044900*    150-PROCESS-TOGGLE-VIS-TRAN -- FLIP TRUE/FALSE (BTO-0023).
045000 150-PROCESS-TOGGLE-VIS-TRAN.
045100     PERFORM 180-FIND-PROJECT-BY-NAME THRU 180-EXIT.
045200     IF RECORD-WAS-FOUND
045300         IF TPROJ-IS-VISIBLE(PROJ-IDX)
045400             MOVE 'false' TO TPROJ-VISIBLE(PROJ-IDX)
045500         ELSE
045600             MOVE 'true'  TO TPROJ-VISIBLE(PROJ-IDX)
045700         END-IF
045800     ELSE
045900         MOVE 'NO MATCHING PROJECT-NAME   ' TO ERR-MSG-DATA1
046000         MOVE TRAN-PROJECT-NAME TO ERR-MSG-DATA2
046100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
046200     END-IF.
046300 150-EXIT.
046400     EXIT.
046500*
046600*    160-PROCESS-UNIT-UPDATE-TRAN -- UPDATEUNITREMAINING (BTO-0041).
046700*    TWO_ROOM ALWAYS ADJUSTS UNITS-1 UNLESS TYPE-1 IS NOT TWO_ROOM,
046800*    IN WHICH CASE TYPE-2'S SLOT IS ADJUSTED INSTEAD; SAME PATTERN
046900*    FOR THREE_ROOM.  TRAN-INCREASE-FLAG DRIVES +1 (WITHDRAWAL-
047000*    APPROVAL) VERSUS -1 (BOOKING-APPROVAL).
047100 160-PROCESS-UNIT-UPDATE-TRAN.
047200     PERFORM 180-FIND-PROJECT-BY-NAME THRU 180-EXIT.
047300     IF RECORD-WAS-FOUND
047400         EVALUATE TRUE
047500             WHEN TRAN-FLAT-TYPE = 'TWO_ROOM'
047600                 IF TPROJ-TYPE-1(PROJ-IDX) = 'TWO_ROOM'
047700                     PERFORM 161-BUMP-UNITS-1 THRU 161-EXIT
047800                 END-IF
047900             WHEN TRAN-FLAT-TYPE = 'THREE_ROOM'
048000                 IF TPROJ-TYPE-1(PROJ-IDX) = 'THREE_ROOM'
048100                     PERFORM 161-BUMP-UNITS-1 THRU 161-EXIT
048200                 ELSE
048300                     IF TPROJ-TYPE-2(PROJ-IDX) = 'THREE_ROOM'
048400                         PERFORM 162-BUMP-UNITS-2 THRU 162-EXIT
048500                     END-IF
048600                 END-IF
048700         END-EVALUATE
048800     ELSE
048900         MOVE 'NO MATCHING PROJECT-NAME   ' TO ERR-MSG-DATA1
049000         MOVE TRAN-PROJECT-NAME TO ERR-MSG-DATA2
049100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
049200     END-IF.
049300 160-EXIT.
049400     EXIT.
049500 161-BUMP-UNITS-1.
049600     IF TRAN-IS-INCREASE
049700         ADD 1 TO TPROJ-UNITS-1(PROJ-IDX)
049800     ELSE
049900         SUBTRACT 1 FROM TPROJ-UNITS-1(PROJ-IDX)
050000     END-IF.
050100 161-EXIT.
050200     EXIT.
050300 162-BUMP-UNITS-2.
050400     IF TRAN-IS-INCREASE
050500         ADD 1 TO TPROJ-UNITS-2(PROJ-IDX)
050600     ELSE
050700         SUBTRACT 1 FROM TPROJ-UNITS-2(PROJ-IDX)
050800     END-IF.
050900 162-EXIT.
051000     EXIT.
051100*
051200*    170-PROCESS-LIST-AVAILABLE-TRAN -- GETAVAILABLEPROJECTS
051300*    (BTO-0048).  SINGLE APPLICANT AGE>=35 SEES ONLY VISIBLE
051400*    TWO_ROOM-OFFERING PROJECTS; EVERYONE ELSE SEES ALL VISIBLE
051500*    PROJECTS.  THE RESULT IS THEN HANDED TO SORTFLT FOR THE
051600*    NEIGHBORHOOD/FLAT-TYPE/SORT-METHOD FILTER RULE.
051700 170-PROCESS-LIST-AVAILABLE-TRAN.
051800     PERFORM 171-LOOKUP-APPLICANT-FOR-LISTING THRU 171-EXIT.
051900     MOVE 'N' TO WS-GATE-SW.
052000     IF RECORD-WAS-FOUND
052100        AND TAPC-MARITAL-STATUS(APPC-IDX) = 'SINGLE'
052200        AND TAPC-AGE(APPC-IDX) >= 35
052300         MOVE 'Y' TO WS-GATE-SW
052400     END-IF.
052500     MOVE ZERO TO WS-LISTING-COUNT.
052600     PERFORM 172-ADD-ONE-LISTING-ENTRY THRU 172-EXIT
052700             VARYING PROJ-IDX FROM 1 BY 1
052800             UNTIL PROJ-IDX > WS-PROJ-COUNT.
052900     MOVE TRAN-FILTER-NEIGHBORHOOD TO FLT-NEIGHBORHOOD.
053000     MOVE TRAN-FILTER-FLAT-TYPE    TO FLT-FLAT-TYPE.
053100     MOVE TRAN-SORT-METHOD         TO FLT-SORT-METHOD.
053200     MOVE WS-LISTING-COUNT         TO FLT-ENTRY-COUNT.
053300     CALL 'SORTFLT' USING WS-FILTER-PARMS, WS-LISTING-TABLE.
053400     MOVE FLT-ENTRY-COUNT TO WS-LISTING-COUNT.
053500     PERFORM 800-INIT-REPORT THRU 800-EXIT.
053600     PERFORM 850-PRINT-AVAILABLE-LISTING THRU 850-EXIT
053700             VARYING LST-IDX FROM 1 BY 1
053800             UNTIL LST-IDX > WS-LISTING-COUNT.
053900 170-EXIT.
054000     EXIT.
054100 171-LOOKUP-APPLICANT-FOR-LISTING.
054200     MOVE 'N' TO WS-FOUND-SW.
054300     IF WS-APPC-COUNT > ZERO
054400         SEARCH ALL WS-APPC-ENTRY
054500             AT END
054600                 MOVE 'N' TO WS-FOUND-SW
054700             WHEN TAPC-NRIC(APPC-IDX) = TRAN-APPLICANT-ID
054800                 MOVE 'Y' TO WS-FOUND-SW
054900         END-SEARCH
055000     END-IF.
055100 171-EXIT.
055200     EXIT.
055300 172-ADD-ONE-LISTING-ENTRY.
055400     IF TPROJ-IS-VISIBLE(PROJ-IDX)
055500         IF RESTRICT-TO-TWO-ROOM
055600             IF TPROJ-TYPE-1(PROJ-IDX) = 'TWO_ROOM'
055700                OR TPROJ-TYPE-2(PROJ-IDX) = 'TWO_ROOM'
055800                 PERFORM 173-COPY-ONE-LISTING-ENTRY THRU 173-EXIT
055900             END-IF
056000         ELSE
056100             PERFORM 173-COPY-ONE-LISTING-ENTRY THRU 173-EXIT
056200         END-IF
056300     END-IF.
056400 172-EXIT.
056500     EXIT.
056600 173-COPY-ONE-LISTING-ENTRY.
056700     ADD 1 TO WS-LISTING-COUNT.
056800     MOVE TPROJ-PROJECT-NAME(PROJ-IDX)
056900                            TO LST-PROJECT-NAME(WS-LISTING-COUNT).
057000     MOVE TPROJ-NEIGHBORHOOD(PROJ-IDX)
057100                            TO LST-NEIGHBORHOOD(WS-LISTING-COUNT).
057200     MOVE TPROJ-TYPE-1(PROJ-IDX) TO LST-TYPE-1(WS-LISTING-COUNT).
057300     MOVE TPROJ-UNITS-1(PROJ-IDX) TO LST-UNITS-1(WS-LISTING-COUNT).
057400     MOVE TPROJ-PRICE-1(PROJ-IDX) TO LST-PRICE-1(WS-LISTING-COUNT).
057500     MOVE TPROJ-TYPE-2(PROJ-IDX) TO LST-TYPE-2(WS-LISTING-COUNT).
057600     MOVE TPROJ-UNITS-2(PROJ-IDX) TO LST-UNITS-2(WS-LISTING-COUNT).
057700     MOVE TPROJ-PRICE-2(PROJ-IDX) TO LST-PRICE-2(WS-LISTING-COUNT).
057800 173-EXIT.
057900     EXIT.
058000*
058100*    180-FIND-PROJECT-BY-NAME -- PROJECT TABLE IS KEPT ASCENDING ON
058200*    NAME BY 114-INSERT-NEW-PROJECT'S ORDERED INSERT ABOVE, SO
058300*    SEARCH ALL IS SAFE TO USE THROUGHOUT THIS PROGRAM.
058400 180-FIND-PROJECT-BY-NAME.
058500     MOVE 'N' TO WS-FOUND-SW.
058600     IF WS-PROJ-COUNT > ZERO
058700         SEARCH ALL WS-PROJ-ENTRY
058800             AT END
058900                 MOVE 'N' TO WS-FOUND-SW
059000             WHEN TPROJ-PROJECT-NAME(PROJ-IDX) = TRAN-PROJECT-NAME
059100                 MOVE 'Y' TO WS-FOUND-SW
059200         END-SEARCH
059300     END-IF.
059400 180-EXIT.
059500     EXIT.
059600 299-REPORT-BAD-TRAN.
059700     ADD 1 TO WS-TRAN-ERRORS.
059800     WRITE PRJ-REPORT-LINE FROM ERR-MSG-BAD-TRAN AFTER 1.
059900 299-EXIT.
060000     EXIT.
060100 700-OPEN-FILES.
060200     OPEN INPUT  TRANSACTION-FILE
060300                 APPLICANT-FILE
060400          I-O    PROJECT-FILE
060500          OUTPUT REPORT-FILE.
060600     IF WS-PROJ-STATUS NOT = '00'
060700         DISPLAY 'ERROR OPENING PROJECT MASTER. RC: ' WS-PROJ-STATUS
060800         MOVE 16 TO RETURN-CODE
060900         MOVE 'Y' TO WS-TRAN-EOF-SW
061000     END-IF.
061100     IF WS-TRAN-STATUS NOT = '00'
061200         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: ' WS-TRAN-STATUS
061300         MOVE 16 TO RETURN-CODE
061400         MOVE 'Y' TO WS-TRAN-EOF-SW
061500     END-IF.
061600 700-EXIT.
061700     EXIT.
061800 710-READ-TRAN-FILE.
061900     READ TRANSACTION-FILE
062000         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.
062100 710-EXIT.
062200     EXIT.
062300 720-LOAD-PROJECT-TABLE.
062400     MOVE ZERO TO WS-PROJ-COUNT.
062500     PERFORM 721-LOAD-ONE-PROJECT THRU 721-EXIT
062600             UNTIL WS-PROJ-STATUS = '10'.
062700 720-EXIT.
062800     EXIT.
062900 721-LOAD-ONE-PROJECT.
063000     READ PROJECT-FILE
063100         AT END MOVE '10' TO WS-PROJ-STATUS.
063200     IF WS-PROJ-STATUS NOT = '10'
063300         ADD 1 TO WS-PROJ-COUNT
063400         MOVE PRJ-PROJECT-NAME TO TPROJ-PROJECT-NAME(WS-PROJ-COUNT)
063500         MOVE PRJ-NEIGHBORHOOD TO TPROJ-NEIGHBORHOOD(WS-PROJ-COUNT)
063600         MOVE PRJ-TYPE-1       TO TPROJ-TYPE-1(WS-PROJ-COUNT)
063700         MOVE PRJ-UNITS-1      TO TPROJ-UNITS-1(WS-PROJ-COUNT)
063800         MOVE PRJ-PRICE-1      TO TPROJ-PRICE-1(WS-PROJ-COUNT)
063900         MOVE PRJ-TYPE-2       TO TPROJ-TYPE-2(WS-PROJ-COUNT)
064000         MOVE PRJ-UNITS-2      TO TPROJ-UNITS-2(WS-PROJ-COUNT)
064100         MOVE PRJ-PRICE-2      TO TPROJ-PRICE-2(WS-PROJ-COUNT)
064200         MOVE PRJ-OPEN-DATE    TO TPROJ-OPEN-DATE(WS-PROJ-COUNT)
064300         MOVE PRJ-CLOSE-DATE   TO TPROJ-CLOSE-DATE(WS-PROJ-COUNT)
064400         MOVE PRJ-MANAGER-NAME TO TPROJ-MANAGER-NAME(WS-PROJ-COUNT)
064500         MOVE PRJ-OFFICER-SLOT TO TPROJ-OFFICER-SLOT(WS-PROJ-COUNT)
064600         MOVE PRJ-OFFICER-NAMES TO TPROJ-OFFICER-NAMES(WS-PROJ-COUNT)
064700         MOVE PRJ-VISIBLE       TO TPROJ-VISIBLE(WS-PROJ-COUNT)
064800     END-IF.
064900 721-EXIT.
065000     EXIT.
065100 725-LOAD-APPLICANT-TABLE.
065200     MOVE ZERO TO WS-APPC-COUNT.
065300     PERFORM 729-LOAD-ONE-APPLICANT THRU 729-EXIT
065400             UNTIL WS-APPC-STATUS = '10'.
065500 725-EXIT.
065600     EXIT.
065700 729-LOAD-ONE-APPLICANT.
065800     READ APPLICANT-FILE
065900         AT END MOVE '10' TO WS-APPC-STATUS.
066000     IF WS-APPC-STATUS NOT = '10'
066100         ADD 1 TO WS-APPC-COUNT
066200         MOVE APC-NRIC            TO TAPC-NRIC(WS-APPC-COUNT)
066300         MOVE APC-AGE             TO TAPC-AGE(WS-APPC-COUNT)
066400         MOVE APC-MARITAL-STATUS  TO TAPC-MARITAL-STATUS(WS-APPC-COUNT)
066500     END-IF.
066600 729-EXIT.
066700     EXIT.
066800 730-REWRITE-PROJECT-MASTER.
066900     CLOSE PROJECT-FILE.
067000     OPEN OUTPUT PROJECT-FILE.
067100     PERFORM 731-REWRITE-ONE-PROJECT THRU 731-EXIT
067200             VARYING PROJ-IDX FROM 1 BY 1
067300             UNTIL PROJ-IDX > WS-PROJ-COUNT.
067400 730-EXIT.
067500     EXIT.
067600 731-REWRITE-ONE-PROJECT.
067700     MOVE TPROJ-PROJECT-NAME(PROJ-IDX) TO PRJ-PROJECT-NAME.
067800     MOVE TPROJ-NEIGHBORHOOD(PROJ-IDX) TO PRJ-NEIGHBORHOOD.
067900     MOVE TPROJ-TYPE-1(PROJ-IDX)       TO PRJ-TYPE-1.
068000     MOVE TPROJ-UNITS-1(PROJ-IDX)      TO PRJ-UNITS-1.
068100     MOVE TPROJ-PRICE-1(PROJ-IDX)      TO PRJ-PRICE-1.
068200     MOVE TPROJ-TYPE-2(PROJ-IDX)       TO PRJ-TYPE-2.
068300     MOVE TPROJ-UNITS-2(PROJ-IDX)      TO PRJ-UNITS-2.
068400     MOVE TPROJ-PRICE-2(PROJ-IDX)      TO PRJ-PRICE-2.
068500     MOVE TPROJ-OPEN-DATE(PROJ-IDX)    TO PRJ-OPEN-DATE.
068600     MOVE TPROJ-CLOSE-DATE(PROJ-IDX)   TO PRJ-CLOSE-DATE.
068700     MOVE TPROJ-MANAGER-NAME(PROJ-IDX) TO PRJ-MANAGER-NAME.
068800     MOVE TPROJ-OFFICER-SLOT(PROJ-IDX) TO PRJ-OFFICER-SLOT.
068900     MOVE TPROJ-OFFICER-NAMES(PROJ-IDX) TO PRJ-OFFICER-NAMES.
069000     MOVE TPROJ-VISIBLE(PROJ-IDX)      TO PRJ-VISIBLE.
069100     WRITE PRJ-PROJECT-RECORD.
069200 731-EXIT.
069300     EXIT.
069400 790-CLOSE-FILES.
069500     CLOSE PROJECT-FILE APPLICANT-FILE TRANSACTION-FILE REPORT-FILE.
069600 790-EXIT.
069700     EXIT.
069800 800-INIT-REPORT.
069900     MOVE TRAN-APPLICANT-ID TO RPT-HDR-NRIC.
070000     WRITE PRJ-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
070100     WRITE PRJ-REPORT-LINE FROM RPT-BANNER-LINE AFTER 1.
070200     WRITE PRJ-REPORT-LINE FROM RPT-COLUMN-HEADER AFTER 1.
070300 800-EXIT.
070400     EXIT.
070500 850-PRINT-AVAILABLE-LISTING.
070600     MOVE LST-PROJECT-NAME(LST-IDX) TO RPT-PROJECT-NAME.
070700     MOVE LST-NEIGHBORHOOD(LST-IDX) TO RPT-NEIGHBORHOOD.
070800     MOVE LST-UNITS-1(LST-IDX)      TO RPT-UNITS-1.
070900     MOVE LST-UNITS-2(LST-IDX)      TO RPT-UNITS-2.
071000     WRITE PRJ-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1.
071100 850-EXIT.
071200     EXIT.
