000100*****************************************************************
000200* APPCREC.CPY   -- APPLICANT MASTER RECORD LAYOUT
000300* USED BY:  APPCTRL  REGCTRL  PRJCTRL  RCPTBLD  VALCHEK
000400*****************************************************************
000500*  ONE ROW PER REGISTERED APPLICANT (NRIC-KEYED).
000600*  WRITTEN    -- R DSOUZA  -- 11/04/1989
000700*****************************************************************
000800 01  APC-APPLICANT-RECORD.
000900     05  APC-NAME                   PIC X(30).
001000     05  APC-NRIC                   PIC X(09).
001100     05  APC-AGE                    PIC 9(03).
001200     05  APC-MARITAL-STATUS         PIC X(08).
001300         88  APC-MS-SINGLE              VALUE 'SINGLE'.
001400         88  APC-MS-MARRIED             VALUE 'MARRIED'.
001500     05  APC-PASSWORD               PIC X(20).
001600     05  FILLER                      PIC X(08).
