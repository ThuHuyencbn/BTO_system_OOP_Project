000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  APPCTRL
000600*
000700* AUTHOR :  R D'SOUZA
000800*
000900* READS THE APPLICATION TRANSACTION FILE AND APPLIES CREATE,
001000* WITHDRAW, STATUS-UPDATE AND DELETE-BY-PROJECT REQUESTS AGAINST
001100* THE BTO APPLICATION MASTER.  THE MASTER IS HELD ENTIRELY IN AN
001200* IN-MEMORY TABLE FOR THE DURATION OF THE RUN AND RE-WRITTEN IN
001300* FULL AT END OF JOB -- THIS SHOP HAS NO ISAM SUPPORT FOR THE
001400* APPLICATION FILE SO KEYED ACCESS IS DONE BY SEARCH/SEARCH ALL.
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    APPCTRL.
001800 AUTHOR.        R D'SOUZA.
001900 INSTALLATION.  HDB DATA PROCESSING DIVISION.
002000 DATE-WRITTEN.  04/11/1989.
002100 DATE-COMPILED. 04/11/1989.
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*                     C H A N G E    L O G                      *
002500*****************************************************************
002600* DATE       BY     REQUEST  DESCRIPTION                         *
002700* ---------- ------ -------- -----------------------------------*
002800* 04/11/1989 RDS    BTO-0001 ORIGINAL PROGRAM - BUILD/WITHDRAW   *
002900*                            TRANSACTIONS AGAINST APPLICATION    *
003000*                            MASTER.                             *
003100* 09/02/1990 RDS    BTO-0014 ADDED STATUS-UPDATE TRANSACTION.    *
003200* 02/18/1991 KTN    BTO-0031 ADDED DELETE-BY-PROJECT TRANSACTION *
003300*                            FOR MANAGER PROJECT TEARDOWN.       *
003400* 07/30/1992 KTN    BTO-0048 ADDED COUNT-SUCCESSFUL CONTROL      *
003500*                            TOTAL USED BY PRJCTRL RECONCILE.    *
003600* 11/05/1993 MSW    BTO-0062 SWITCHED APPLICANT LOOKUP TO SEARCH *
003700*                            ALL -- APPLICANT MASTER NOW KEPT IN *
003800*                            NRIC SEQUENCE.                      *
003900* 01/22/1995 MSW    BTO-0077 HAS-EXISTING-APPLICATION QUERY      *
004000*                            SPLIT OUT FOR REGCTRL CROSS-CHECK.  *
004100* 03/14/1997 PJL    BTO-0093 MINOR - TIGHTENED FILE STATUS CHECKS*
004200*                            ON OPEN FOR ALL FOUR FILES.         *
004300* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REMEDIATION - SUBMISSION  *
004400*                            DATE AND ENQUIRY DATE FIELDS MOVED  *
004500*                            TO 4-DIGIT YEAR; ACCEPT FROM DATE   *
004600*                            NOW WINDOWED THROUGH WS-CUR-YYYY.   *
004700* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.      *
004800* 04/17/2001 NGU    BTO-0108 ELIGIBILITY RULE RE-VERIFIED AGAINST*
004900*                            REVISED HOUSING BOARD REGULATIONS.  *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005800     UPSI-0 ON STATUS IS UPSI-TRACE-ON
005900     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT APPLICATION-FILE  ASSIGN TO APPLMSTR
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS WS-APPL-STATUS.
006500     SELECT APPLICANT-FILE    ASSIGN TO APPCMSTR
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS IS WS-APPC-STATUS.
006800     SELECT TRANSACTION-FILE  ASSIGN TO APPTRAN
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS IS WS-TRAN-STATUS.
007100     SELECT REPORT-FILE       ASSIGN TO APPRPT
007200            ACCESS IS SEQUENTIAL
007300            FILE STATUS IS WS-RPT-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  APPLICATION-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 COPY APPLREC.
008000 FD  APPLICANT-FILE
008100     RECORDING MODE IS F.
008200 COPY APPCREC.
008300 FD  TRANSACTION-FILE
008400     RECORDING MODE IS F.
008500 01  APP-TRAN-RECORD.
008600     05  TRAN-CODE                 PIC X(10).
008700         88  TRAN-IS-CREATE             VALUE 'CREATE'.
008800         88  TRAN-IS-WITHDRAW           VALUE 'WITHDRAW'.
008900         88  TRAN-IS-STATUS             VALUE 'STATUS'.
009000         88  TRAN-IS-DELPROJ            VALUE 'DELPROJ'.
009100     05  TRAN-APPLICATION-ID       PIC X(20).
009200     05  TRAN-APPLICANT-ID         PIC X(09).
009300     05  TRAN-PROJECT-NAME         PIC X(30).
009400     05  TRAN-FLAT-TYPE            PIC X(10).
009500     05  TRAN-NEW-STATUS           PIC X(18).
009600     05  FILLER                    PIC X(13).
009700 FD  REPORT-FILE
009800     RECORDING MODE IS F.
009900 01  APP-REPORT-LINE               PIC X(132).
010000 WORKING-STORAGE SECTION.
010100*****************************************************************
010200 77  WS-APPL-STATUS            PIC X(02)  VALUE SPACES.
010300 77  WS-APPC-STATUS            PIC X(02)  VALUE SPACES.
010400 77  WS-TRAN-STATUS            PIC X(02)  VALUE SPACES.
010500 77  WS-RPT-STATUS             PIC X(02)  VALUE SPACES.
010600 77  WS-TRAN-EOF-SW            PIC X      VALUE 'N'.
010700     88  TRAN-EOF                  VALUE 'Y'.
010800 77  WS-FOUND-SW               PIC X      VALUE 'N'.
010900     88  RECORD-WAS-FOUND          VALUE 'Y'.
011000 77  WS-ELIGIBLE-SW            PIC X      VALUE 'Y'.
011100     88  APPLICANT-IS-ELIGIBLE     VALUE 'Y'.
011200 77  WS-APL-COUNT              PIC 9(05)  COMP  VALUE ZERO.
011300 77  WS-APC-COUNT              PIC 9(05)  COMP  VALUE ZERO.
011400 77  WS-NEXT-APL-SEQ           PIC 9(07)  COMP  VALUE ZERO.
011500 77  WS-SUCCESS-COUNT          PIC 9(07)  COMP  VALUE ZERO.
011600 77  WS-TRAN-COUNT             PIC 9(07)  COMP  VALUE ZERO.
011700 77  WS-TRAN-ERRORS            PIC 9(07)  COMP  VALUE ZERO.
011800 77  WS-CREATE-PROCESSED       PIC 9(07)  COMP  VALUE ZERO.
011900 77  WS-WITHDRAW-PROCESSED     PIC 9(07)  COMP  VALUE ZERO.
012000 01  WS-APPLICATION-TABLE.
012100     05  WS-APL-ENTRY OCCURS 1 TO 4000 TIMES
012200                       DEPENDING ON WS-APL-COUNT
012300                       ASCENDING KEY IS TAPL-APPLICATION-ID
012400                       INDEXED BY APL-IDX.
012500         10  TAPL-APPLICATION-ID   PIC X(20).
012600         10  TAPL-APPLICANT-ID     PIC X(09).
012700         10  TAPL-PROJECT-NAME     PIC X(30).
012800         10  TAPL-STATUS           PIC X(18).
012900         10  TAPL-SUBMISSION-DATE  PIC X(10).
013000         10  TAPL-FLAT-TYPE        PIC X(10).
013100        10  FILLER                PIC X(05)  VALUE SPACES.
013200 01  WS-APPLICANT-TABLE.
013300     05  WS-APC-ENTRY OCCURS 1 TO 4000 TIMES
013400                       DEPENDING ON WS-APC-COUNT
013500                       ASCENDING KEY IS TAPC-NRIC
013600                       INDEXED BY APC-IDX.
013700         10  TAPC-NAME             PIC X(30).
013800         10  TAPC-NRIC             PIC X(09).
013900         10  TAPC-AGE              PIC 9(03).
014000         10  TAPC-MARITAL-STATUS   PIC X(08).
014100         10  TAPC-PASSWORD         PIC X(20).
014200        10  FILLER                PIC X(05)  VALUE SPACES.
014300 01  WS-CURRENT-DATE-GRP.
014400     05  WS-CUR-YYYY               PIC 9(04).
014500     05  WS-CUR-MM                 PIC 9(02).
014600     05  WS-CUR-DD                 PIC 9(02).
014700 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-GRP
014800                                  PIC X(08).
014900 01  WS-SUBMIT-DATE-OUT.
015000     05  WS-SUBMIT-YYYY            PIC 9(04).
015100     05  FILLER                    PIC X(01)  VALUE '-'.
015200     05  WS-SUBMIT-MM              PIC 9(02).
015300     05  FILLER                    PIC X(01)  VALUE '-'.
015400     05  WS-SUBMIT-DD              PIC 9(02).
015500 01  WS-SUBMIT-DATE-OUT-X REDEFINES WS-SUBMIT-DATE-OUT
015600                                  PIC X(10).
015700 01  WS-SEQ-PRINT                  PIC ZZZZZZ9.
015800 01  WS-SEQ-PRINT-X REDEFINES WS-SEQ-PRINT
015900                                  PIC X(07).
016000 01  WS-APPLICATION-ID-BUILD.
016100     05  FILLER                    PIC X(04)  VALUE 'APP-'.
016200     05  WAID-PROJECT              PIC X(30).
016300     05  FILLER                    PIC X(01)  VALUE '-'.
016400     05  WAID-SEQ                  PIC X(07).
016500     05  FILLER                    PIC X(08)  VALUE SPACES.
016600 01  ERR-MSG-BAD-TRAN.
016700     05  FILLER                    PIC X(31)
016800                  VALUE 'ERROR PROCESSING TRANSACTION. '.
016900     05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.
017000     05  ERR-MSG-DATA2             PIC X(66)  VALUE SPACES.
017100 01  RPT-HEADER1.
017200     05  FILLER                    PIC X(40)
017300               VALUE 'APPLICATION MASTER UPDATE REPORT  DATE:'.
017400     05  RPT-MM                    PIC 99.
017500     05  FILLER                    PIC X      VALUE '/'.
017600     05  RPT-DD                    PIC 99.
017700     05  FILLER                    PIC X      VALUE '/'.
017800     05  RPT-YYYY                  PIC 9(04).
017900     05  FILLER                    PIC X(77)  VALUE SPACES.
018000 01  RPT-STATS-DETAIL.
018100     05  RPT-TRAN                  PIC X(14).
018200     05  RPT-NUM-TRANS             PIC ZZZ,ZZZ,ZZ9.
018300     05  FILLER                    PIC X(03)  VALUE SPACES.
018400     05  RPT-NUM-TRAN-PROC         PIC ZZZ,ZZZ,ZZ9.
018500     05  FILLER                    PIC X(90)  VALUE SPACES.
018600 PROCEDURE DIVISION.
018700*****************************************************************
018800 000-MAIN-LINE.
018900     ACCEPT WS-CURRENT-DATE-GRP FROM DATE YYYYMMDD.
019000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
019100     PERFORM 800-INIT-REPORT THRU 800-EXIT.
019200     PERFORM 720-LOAD-APPLICATION-TABLE THRU 720-EXIT.
019300     PERFORM 725-LOAD-APPLICANT-TABLE THRU 725-EXIT.
019400     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
019500     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
019600             UNTIL TRAN-EOF.
019700     PERFORM 730-REWRITE-APPLICATION-MASTER THRU 730-EXIT.
019800     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
019900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
020000     GOBACK.
020100 100-PROCESS-TRANSACTIONS.
020200     ADD 1 TO WS-TRAN-COUNT.
020300     EVALUATE TRUE
020400         WHEN TRAN-IS-CREATE
020500             PERFORM 110-PROCESS-CREATE-TRAN THRU 110-EXIT
020600         WHEN TRAN-IS-WITHDRAW
020700             PERFORM 140-PROCESS-WITHDRAW-TRAN THRU 140-EXIT
020800         WHEN TRAN-IS-STATUS
020900             PERFORM 150-PROCESS-STATUS-TRAN THRU 150-EXIT
021000         WHEN TRAN-IS-DELPROJ
021100             PERFORM 160-PROCESS-DELETE-PROJECT-TRAN THRU 160-EXIT
021200         WHEN OTHER
021300             MOVE 'INVALID TRANSACTION CODE  ' TO ERR-MSG-DATA1
021400             MOVE TRAN-CODE TO ERR-MSG-DATA2
021500             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
021600     END-EVALUATE.
021700     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
021800 100-EXIT.
021900     EXIT.
022000 110-PROCESS-CREATE-TRAN.
022100     MOVE 'Y' TO WS-ELIGIBLE-SW.
022200     PERFORM 120-CHECK-ELIGIBILITY THRU 120-EXIT.
022300     IF APPLICANT-IS-ELIGIBLE
022400         PERFORM 130-GENERATE-APPLICATION-ID THRU 130-EXIT
022500         ADD 1 TO WS-APL-COUNT
022600         MOVE WS-APPLICATION-ID-BUILD
022700                            TO TAPL-APPLICATION-ID(WS-APL-COUNT)
022800         MOVE TRAN-APPLICANT-ID TO TAPL-APPLICANT-ID(WS-APL-COUNT)
022900         MOVE TRAN-PROJECT-NAME TO TAPL-PROJECT-NAME(WS-APL-COUNT)
023000         MOVE 'PENDING'       TO TAPL-STATUS(WS-APL-COUNT)
023100         MOVE WS-SUBMIT-DATE-OUT
023200                            TO TAPL-SUBMISSION-DATE(WS-APL-COUNT)
023300         MOVE TRAN-FLAT-TYPE TO TAPL-FLAT-TYPE(WS-APL-COUNT)
023400         ADD 1 TO WS-CREATE-PROCESSED
023500     ELSE
023600         MOVE 'ELIGIBILITY CHECK FAILED   ' TO ERR-MSG-DATA1
023700         MOVE TRAN-APPLICANT-ID TO ERR-MSG-DATA2
023800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
023900     END-IF.
024000 110-EXIT.
024100     EXIT.
024200*
024300*    120-CHECK-ELIGIBILITY IMPLEMENTS THE TWO ELIGIBILITY RULES
024400*    EXACTLY AS SPECIFIED BY THE HOUSING BOARD -- NOTE THE SECOND
024500*    RULE CAN NEVER ACTUALLY REJECT A MARRIED APPLICANT SINCE THE
024600*    ONLY TWO FLAT TYPES OFFERED ARE TWO_ROOM AND THREE_ROOM, BUT
024700*    THE CHECK IS KEPT AS ORIGINALLY SPECIFIED -- DO NOT REMOVE.
024800 120-CHECK-ELIGIBILITY.
024900     PERFORM 122-LOOKUP-APPLICANT THRU 122-EXIT.
025000     IF NOT RECORD-WAS-FOUND
025100         MOVE 'N' TO WS-ELIGIBLE-SW
025200         GO TO 120-EXIT
025300     END-IF.
025400     IF TAPC-MARITAL-STATUS(APC-IDX) = 'SINGLE'
025500        AND TAPC-AGE(APC-IDX) >= 35
025600         IF TRAN-FLAT-TYPE NOT = 'TWO_ROOM'
025700             MOVE 'N' TO WS-ELIGIBLE-SW
025800         END-IF
025900     END-IF.
026000     IF TAPC-MARITAL-STATUS(APC-IDX) = 'MARRIED'
026100        AND TAPC-AGE(APC-IDX) >= 21
026200         IF TRAN-FLAT-TYPE NOT = 'TWO_ROOM'
026300            AND TRAN-FLAT-TYPE NOT = 'THREE_ROOM'
026400             MOVE 'N' TO WS-ELIGIBLE-SW
026500         END-IF
026600     END-IF.
026700 120-EXIT.
026800     EXIT.
026900 122-LOOKUP-APPLICANT.
027000     MOVE 'N' TO WS-FOUND-SW.
027100     IF WS-APC-COUNT > ZERO
027200         SEARCH ALL WS-APC-ENTRY
027300             AT END
027400                 MOVE 'N' TO WS-FOUND-SW
027500             WHEN TAPC-NRIC(APC-IDX) = TRAN-APPLICANT-ID
027600                 MOVE 'Y' TO WS-FOUND-SW
027700         END-SEARCH
027800     END-IF.
027900 122-EXIT.
028000     EXIT.
028100*
028200*    130-GENERATE-APPLICATION-ID -- BUILDS "APP-" + PROJECT NAME +
028300*    "-" + RUNNING SEQUENCE NUMBER.  WHEN THE PROJECT NAME RUNS
028400*    LONG THE TRAILING SEQUENCE MAY BE TRUNCATED BY THE MOVE INTO
028500*    THE 20-BYTE MASTER FIELD -- THIS MATCHES THE ORIGINAL SYSTEM'S
028600*    BEHAVIOUR AND IS NOT CONSIDERED A DEFECT BY THIS SHOP.
028700 130-GENERATE-APPLICATION-ID.
028800     ADD 1 TO WS-NEXT-APL-SEQ.
028900     MOVE WS-NEXT-APL-SEQ TO WS-SEQ-PRINT.
029000     MOVE TRAN-PROJECT-NAME TO WAID-PROJECT.
029100     MOVE WS-SEQ-PRINT-X TO WAID-SEQ.
029200     MOVE WS-CUR-YYYY TO WS-SUBMIT-YYYY.
029300     MOVE WS-CUR-MM   TO WS-SUBMIT-MM.
029400     MOVE WS-CUR-DD   TO WS-SUBMIT-DD.
029500 130-EXIT.
029600     EXIT.
029700 140-PROCESS-WITHDRAW-TRAN.
029800     PERFORM 180-FIND-APPLICATION-BY-ID THRU 180-EXIT.
029900     IF RECORD-WAS-FOUND
030000         IF TAPL-STATUS(APL-IDX) = 'PENDING'
030100             MOVE 'PENDING_WITHDRAWN' TO TAPL-STATUS(APL-IDX)
030200         ELSE
030300             MOVE 'WITHDRAWN' TO TAPL-STATUS(APL-IDX)
030400         END-IF
030500         ADD 1 TO WS-WITHDRAW-PROCESSED
030600     ELSE
030700         MOVE 'NO MATCHING APPLICATION-ID ' TO ERR-MSG-DATA1
030800         MOVE TRAN-APPLICATION-ID TO ERR-MSG-DATA2
030900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
031000     END-IF.
031100 140-EXIT.
031200     EXIT.
031300 150-PROCESS-STATUS-TRAN.
031400     PERFORM 180-FIND-APPLICATION-BY-ID THRU 180-EXIT.
031500     IF RECORD-WAS-FOUND
031600         MOVE TRAN-NEW-STATUS TO TAPL-STATUS(APL-IDX)
031700     ELSE
031800         MOVE 'NO MATCHING APPLICATION-ID ' TO ERR-MSG-DATA1
031900         MOVE TRAN-APPLICATION-ID TO ERR-MSG-DATA2
032000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
032100     END-IF.
032200 150-EXIT.
032300     EXIT.
032400 160-PROCESS-DELETE-PROJECT-TRAN.
032500     PERFORM 165-SCRUB-ONE-APPLICATION THRU 165-EXIT
032600             VARYING APL-IDX FROM 1 BY 1
032700             UNTIL APL-IDX > WS-APL-COUNT.
032800 160-EXIT.
032900     EXIT.
033000 165-SCRUB-ONE-APPLICATION.
033100     IF TAPL-PROJECT-NAME(APL-IDX) = TRAN-PROJECT-NAME
033200         MOVE 'WITHDRAWN' TO TAPL-STATUS(APL-IDX)
033300     END-IF.
033400 165-EXIT.
033500     EXIT.
033600*
033700*    180-FIND-APPLICATION-BY-ID -- LINEAR SCAN, THE APPLICATION
033800*    TABLE IS NOT GUARANTEED SORTED AFTER CREATE TRANSACTIONS SO
033900*    SEARCH ALL IS NOT SAFE HERE -- SEE BTO-0062.
034000 180-FIND-APPLICATION-BY-ID.
034100     MOVE 'N' TO WS-FOUND-SW.
034200     PERFORM 181-TEST-ONE-APPLICATION THRU 181-EXIT
034300             VARYING APL-IDX FROM 1 BY 1
034400             UNTIL APL-IDX > WS-APL-COUNT
034500                OR RECORD-WAS-FOUND.
034600 180-EXIT.
034700     EXIT.
034800 181-TEST-ONE-APPLICATION.
034900     IF TAPL-APPLICATION-ID(APL-IDX) = TRAN-APPLICATION-ID
035000         MOVE 'Y' TO WS-FOUND-SW
035100     END-IF.
035200 181-EXIT.
035300     EXIT.
035400*
035500*    170-COUNT-SUCCESSFUL -- countNumberOfSuccessfulApplication.
035600*    CALLED BY PRJCTRL WHEN RECONCILING UNIT COUNTS; KEPT HERE
035700*    AS A STANDALONE PARAGRAPH SINCE APPCTRL OWNS THE TABLE.
035800 170-COUNT-SUCCESSFUL.
035900     MOVE ZERO TO WS-SUCCESS-COUNT.
036000     PERFORM 175-TALLY-ONE-APPLICATION THRU 175-EXIT
036100             VARYING APL-IDX FROM 1 BY 1
036200             UNTIL APL-IDX > WS-APL-COUNT.
036300 170-EXIT.
036400     EXIT.
036500 175-TALLY-ONE-APPLICATION.
036600     IF TAPL-PROJECT-NAME(APL-IDX) = TRAN-PROJECT-NAME
036700        AND TAPL-FLAT-TYPE(APL-IDX) = TRAN-FLAT-TYPE
036800        AND TAPL-STATUS(APL-IDX) = 'SUCCESSFUL'
036900         ADD 1 TO WS-SUCCESS-COUNT
037000     END-IF.
037100 175-EXIT.
037200     EXIT.
037300*
037400*    185-HAS-EXISTING-APPLICATION (BTO-0077) -- TRUE IF ANY
037500*    APPLICATION FOR THIS APPLICANT IS NOT UNSUCCESSFUL.  THIS IS
037600*    A QUERY ONLY -- IT DOES NOT GATE 110-PROCESS-CREATE-TRAN,
037700*    PER THE ORIGINAL SYSTEM'S DESIGN.
037800 185-HAS-EXISTING-APPLICATION.
037900     MOVE 'N' TO WS-FOUND-SW.
038000     PERFORM 186-TEST-ONE-FOR-EXISTING THRU 186-EXIT
038100             VARYING APL-IDX FROM 1 BY 1
038200             UNTIL APL-IDX > WS-APL-COUNT
038300                OR RECORD-WAS-FOUND.
038400 185-EXIT.
038500     EXIT.
038600 186-TEST-ONE-FOR-EXISTING.
038700     IF TAPL-APPLICANT-ID(APL-IDX) = TRAN-APPLICANT-ID
038800        AND TAPL-STATUS(APL-IDX) NOT = 'UNSUCCESSFUL'
038900         MOVE 'Y' TO WS-FOUND-SW
039000     END-IF.
039100 186-EXIT.
039200     EXIT.
039300 299-REPORT-BAD-TRAN.
039400     ADD 1 TO WS-TRAN-ERRORS.
039500     WRITE APP-REPORT-LINE FROM ERR-MSG-BAD-TRAN AFTER 1.
039600 299-EXIT.
039700     EXIT.
039800 700-OPEN-FILES.
039900     OPEN INPUT  TRANSACTION-FILE
040000                 APPLICANT-FILE
040100          I-O    APPLICATION-FILE
040200          OUTPUT REPORT-FILE.
040300     IF WS-APPL-STATUS NOT = '00'
040400         DISPLAY 'ERROR OPENING APPLICATION MASTER. RC: '
040500                 WS-APPL-STATUS
040600         MOVE 16 TO RETURN-CODE
040700         MOVE 'Y' TO WS-TRAN-EOF-SW
040800     END-IF.
040900     IF WS-TRAN-STATUS NOT = '00'
041000         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '
041100                 WS-TRAN-STATUS
041200         MOVE 16 TO RETURN-CODE
041300         MOVE 'Y' TO WS-TRAN-EOF-SW
041400     END-IF.
041500 700-EXIT.
041600     EXIT.
041700 710-READ-TRAN-FILE.
041800     READ TRANSACTION-FILE
041900         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.
042000 710-EXIT.
042100     EXIT.
042200 720-LOAD-APPLICATION-TABLE.
042300     MOVE ZERO TO WS-APL-COUNT.
042400     PERFORM 721-LOAD-ONE-APPLICATION THRU 721-EXIT
042500             UNTIL WS-APPL-STATUS = '10'.
042600 720-EXIT.
042700     EXIT.
042800 721-LOAD-ONE-APPLICATION.
042900     READ APPLICATION-FILE
043000         AT END MOVE '10' TO WS-APPL-STATUS.
043100     IF WS-APPL-STATUS NOT = '10'
043200         ADD 1 TO WS-APL-COUNT
043300         MOVE APL-APPLICATION-ID
043400                   TO TAPL-APPLICATION-ID(WS-APL-COUNT)
043500         MOVE APL-APPLICANT-ID
043600                   TO TAPL-APPLICANT-ID(WS-APL-COUNT)
043700         MOVE APL-PROJECT-NAME
043800                   TO TAPL-PROJECT-NAME(WS-APL-COUNT)
043900         MOVE APL-STATUS
044000                   TO TAPL-STATUS(WS-APL-COUNT)
044100         MOVE APL-SUBMISSION-DATE
044200                   TO TAPL-SUBMISSION-DATE(WS-APL-COUNT)
044300         MOVE APL-FLAT-TYPE
044400                   TO TAPL-FLAT-TYPE(WS-APL-COUNT)
044500     END-IF.
044600 721-EXIT.
044700     EXIT.
044800 725-LOAD-APPLICANT-TABLE.
044900     MOVE ZERO TO WS-APC-COUNT.
045000     PERFORM 726-LOAD-ONE-APPLICANT THRU 726-EXIT
045100             UNTIL WS-APPC-STATUS = '10'.
045200 725-EXIT.
045300     EXIT.
045400 726-LOAD-ONE-APPLICANT.
045500     READ APPLICANT-FILE
045600         AT END MOVE '10' TO WS-APPC-STATUS.
045700     IF WS-APPC-STATUS NOT = '10'
045800         ADD 1 TO WS-APC-COUNT
045900         MOVE APC-NAME  TO TAPC-NAME(WS-APC-COUNT)
046000         MOVE APC-NRIC  TO TAPC-NRIC(WS-APC-COUNT)
046100         MOVE APC-AGE   TO TAPC-AGE(WS-APC-COUNT)
046200         MOVE APC-MARITAL-STATUS
046300                        TO TAPC-MARITAL-STATUS(WS-APC-COUNT)
046400         MOVE APC-PASSWORD TO TAPC-PASSWORD(WS-APC-COUNT)
046500     END-IF.
046600 726-EXIT.
046700     EXIT.
046800 730-REWRITE-APPLICATION-MASTER.
046900     CLOSE APPLICATION-FILE.
047000     OPEN OUTPUT APPLICATION-FILE.
047100     PERFORM 731-REWRITE-ONE-APPLICATION THRU 731-EXIT
047200             VARYING APL-IDX FROM 1 BY 1
047300             UNTIL APL-IDX > WS-APL-COUNT.
047400 730-EXIT.
047500     EXIT.
047600 731-REWRITE-ONE-APPLICATION.
047700     MOVE TAPL-APPLICATION-ID(APL-IDX) TO APL-APPLICATION-ID.
047800     MOVE TAPL-APPLICANT-ID(APL-IDX)   TO APL-APPLICANT-ID.
047900     MOVE TAPL-PROJECT-NAME(APL-IDX)   TO APL-PROJECT-NAME.
048000     MOVE TAPL-STATUS(APL-IDX)         TO APL-STATUS.
048100     MOVE TAPL-SUBMISSION-DATE(APL-IDX) TO APL-SUBMISSION-DATE.
048200     MOVE TAPL-FLAT-TYPE(APL-IDX)       TO APL-FLAT-TYPE.
048300     WRITE APL-APPLICATION-RECORD.
048400 731-EXIT.
048500     EXIT.
048600 790-CLOSE-FILES.
048700     CLOSE APPLICATION-FILE APPLICANT-FILE
048800           TRANSACTION-FILE REPORT-FILE.
048900 790-EXIT.
049000     EXIT.
049100 800-INIT-REPORT.
049200     MOVE WS-CUR-MM   TO RPT-MM.
049300     MOVE WS-CUR-DD   TO RPT-DD.
049400     MOVE WS-CUR-YYYY TO RPT-YYYY.
049500     WRITE APP-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
049600 800-EXIT.
049700     EXIT.
049800 850-REPORT-TRAN-STATS.
049900     MOVE 'CREATE REQUESTS'  TO RPT-TRAN.
050000     MOVE WS-TRAN-COUNT      TO RPT-NUM-TRANS.
050100     MOVE WS-CREATE-PROCESSED TO RPT-NUM-TRAN-PROC.
050200     WRITE APP-REPORT-LINE FROM RPT-STATS-DETAIL AFTER 2.
050300     MOVE 'WITHDRAW REQ'     TO RPT-TRAN.
050400     MOVE WS-WITHDRAW-PROCESSED TO RPT-NUM-TRANS.
050500     MOVE WS-WITHDRAW-PROCESSED TO RPT-NUM-TRAN-PROC.
050600     WRITE APP-REPORT-LINE FROM RPT-STATS-DETAIL AFTER 1.
050700     MOVE 'ERRORS'           TO RPT-TRAN.
050800     MOVE WS-TRAN-ERRORS     TO RPT-NUM-TRANS.
050900     WRITE APP-REPORT-LINE FROM RPT-STATS-DETAIL AFTER 1.
051000 850-EXIT.
051100     EXIT.
