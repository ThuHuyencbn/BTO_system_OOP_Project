000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  BOOKCTRL
000600*
000700* AUTHOR :  D STOUT
000800*
000900* READS THE FLAT BOOKING TRANSACTION FILE AND APPLIES CREATE AND
001000* APPROVE REQUESTS AGAINST THE FLAT BOOKING MASTER.  ON APPROVAL
001100* THIS PROGRAM CROSS-REFERENCES THE PROJECT MASTER (UNIT COUNT
001200* DECREMENT) AND THE APPLICATION MASTER (STATUS FLIP TO BOOKED).
001300* ALL FOUR MASTERS ARE HELD IN MEMORY FOR THE RUN AND REWRITTEN
001400* IN FULL AT END OF JOB -- NO ISAM SUPPORT ON THIS SHOP'S BOXEN.
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    BOOKCTRL.
001800 AUTHOR.        D STOUT.
001900 INSTALLATION.  HDB DATA PROCESSING DIVISION.
002000 DATE-WRITTEN.  03/19/1991.
002100 DATE-COMPILED. 03/19/1991.
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*                     C H A N G E    L O G                      *
002500*****************************************************************
002600* DATE       BY     REQUEST  DESCRIPTION                         *
002700* ---------- ------ -------- -----------------------------------*
002800* 03/19/1991 DST    BTO-0002 ORIGINAL PROGRAM - CREATE-BOOKING   *
002900*                            TRANSACTION AGAINST FLAT BOOKING    *
003000*                            MASTER.                             *
003100* 06/11/1992 DST    BTO-0019 ADDED APPROVE-BOOKING TRANSACTION,  *
003200*                            PROJECT UNIT DECREMENT CROSS-CHECK. *
003300* 01/09/1993 KTN    BTO-0026 ADDED APPLICATION STATUS FLIP TO    *
003400*                            BOOKED ON APPROVAL.                 *
003500* 11/05/1993 MSW    BTO-0062 FLAT-ID SEQUENCE NOW DRAWN FROM A   *
003600*                            COMP-3 RUNNING COUNTER, NOT A TIME  *
003700*                            STAMP -- SEE APPCTRL SAME DATE.     *
003800* 08/02/1994 MSW    BTO-0071 ADDED FILTERED BOOKING REPORT BY    *
003900*                            MARITAL STATUS / FLAT TYPE / PROJECT*
004000*                            -- APPLICANT MASTER NOW ALSO LOADED *
004100*                            SO AGE/MARITAL CAN BE PRINTED.      *
004200* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REMEDIATION - NO 2-DIGIT  *
004300*                            YEAR FIELDS FOUND IN THIS PROGRAM;  *
004400*                            REVIEWED AND SIGNED OFF.            *
004500* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.      *
004600* 04/17/2001 NGU    BTO-0109 MINOR - TIGHTENED FILE STATUS CHECKS*
004700*                            ON OPEN FOR ALL FIVE FILES.         *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005600     UPSI-0 ON STATUS IS UPSI-TRACE-ON
005700     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT BOOKING-FILE      ASSIGN TO BOOKMSTR
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS IS WS-BOOK-STATUS.
006300     SELECT APPLICATION-FILE  ASSIGN TO APPLMSTR
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS IS WS-APPL-STATUS.
006600     SELECT APPLICANT-FILE    ASSIGN TO APPCMSTR
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-APPC-STATUS.
006900     SELECT PROJECT-FILE      ASSIGN TO PROJMSTR
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-PROJ-STATUS.
007200     SELECT TRANSACTION-FILE  ASSIGN TO BOOKTRAN
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS IS WS-TRAN-STATUS.
007500     SELECT REPORT-FILE       ASSIGN TO BOOKRPT
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS IS WS-RPT-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  BOOKING-FILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 COPY BOOKREC.
008400 FD  APPLICATION-FILE
008500     RECORDING MODE IS F.
008600 COPY APPLREC.
008700 FD  APPLICANT-FILE
008800     RECORDING MODE IS F.
008900 COPY APPCREC.
009000 FD  PROJECT-FILE
009100     RECORDING MODE IS F.
009200 COPY PROJREC.
009300 FD  TRANSACTION-FILE
009400     RECORDING MODE IS F.
009500 01  BKG-TRAN-RECORD.
009600     05  TRAN-CODE                 PIC X(10).
009700         88  TRAN-IS-CREATE             VALUE 'CREATE'.
009800         88  TRAN-IS-APPROVE            VALUE 'APPROVE'.
009900     05  TRAN-APPLICANT-ID         PIC X(09).
010000     05  TRAN-FLAT-TYPE            PIC X(10).
010100     05  TRAN-PROJECT-NAME         PIC X(30).
010200     05  TRAN-FILTER-MARITAL       PIC X(08).
010300     05  TRAN-FILTER-FLAT-TYPE     PIC X(10).
010400     05  TRAN-FILTER-PROJECT       PIC X(30).
010500     05  FILLER                    PIC X(03).
010600 FD  REPORT-FILE
010700     RECORDING MODE IS F.
010800 01  BKG-REPORT-LINE               PIC X(132).
010900 WORKING-STORAGE SECTION.
011000*****************************************************************
011100 77  WS-BOOK-STATUS            PIC X(02)  VALUE SPACES.
011200 77  WS-APPL-STATUS            PIC X(02)  VALUE SPACES.
011300 77  WS-APPC-STATUS            PIC X(02)  VALUE SPACES.
011400 77  WS-PROJ-STATUS            PIC X(02)  VALUE SPACES.
011500 77  WS-TRAN-STATUS            PIC X(02)  VALUE SPACES.
011600 77  WS-RPT-STATUS             PIC X(02)  VALUE SPACES.
011700 77  WS-TRAN-EOF-SW            PIC X      VALUE 'N'.
011800     88  TRAN-EOF                  VALUE 'Y'.
011900 77  WS-FOUND-SW               PIC X      VALUE 'N'.
012000     88  RECORD-WAS-FOUND          VALUE 'Y'.
012100 77  WS-BOOKED-SW              PIC X      VALUE 'N'.
012200     88  APPLICANT-ALREADY-BOOKED  VALUE 'Y'.
012300 77  WS-BKG-COUNT              PIC 9(05)  COMP  VALUE ZERO.
012400 77  WS-APL-COUNT              PIC 9(05)  COMP  VALUE ZERO.
012500 77  WS-APC-COUNT              PIC 9(05)  COMP  VALUE ZERO.
012600 77  WS-PRJ-COUNT              PIC 9(05)  COMP  VALUE ZERO.
012700 77  WS-NEXT-BKG-SEQ           PIC 9(09)  COMP  VALUE ZERO.
012800 77  WS-TRAN-COUNT             PIC 9(07)  COMP  VALUE ZERO.
012900 77  WS-TRAN-ERRORS            PIC 9(07)  COMP  VALUE ZERO.
013000 77  WS-CREATE-PROCESSED       PIC 9(07)  COMP  VALUE ZERO.
013100 77  WS-APPROVE-PROCESSED      PIC 9(07)  COMP  VALUE ZERO.
013200 01  WS-BOOKING-TABLE.
013300     05  WS-BKG-ENTRY OCCURS 1 TO 4000 TIMES
013400                       DEPENDING ON WS-BKG-COUNT
013500                       INDEXED BY BKG-IDX.
013600         10  TBKG-FLAT-ID          PIC X(30).
013700         10  TBKG-APPLICANT-ID     PIC X(09).
013800         10  TBKG-PROJECT-NAME     PIC X(30).
013900         10  TBKG-FLAT-TYPE        PIC X(10).
014000         10  TBKG-BOOKING-STATUS   PIC X(10).
014100        10  FILLER                PIC X(05)  VALUE SPACES.
014200 01  WS-APPLICATION-TABLE.
014300     05  WS-APL-ENTRY OCCURS 1 TO 4000 TIMES
014400                       DEPENDING ON WS-APL-COUNT
014500                       INDEXED BY APL-IDX.
014600         10  TAPL-APPLICATION-ID   PIC X(20).
014700         10  TAPL-APPLICANT-ID     PIC X(09).
014800         10  TAPL-PROJECT-NAME     PIC X(30).
014900         10  TAPL-STATUS           PIC X(18).
015000         10  TAPL-SUBMISSION-DATE  PIC X(10).
015100         10  TAPL-FLAT-TYPE        PIC X(10).
015200        10  FILLER                PIC X(05)  VALUE SPACES.
015300 01  WS-APPLICANT-TABLE.
015400     05  WS-APC-ENTRY OCCURS 1 TO 4000 TIMES
015500                       DEPENDING ON WS-APC-COUNT
015600                       ASCENDING KEY IS TAPC-NRIC
015700                       INDEXED BY APC-IDX.
015800         10  TAPC-NRIC             PIC X(09).
015900         10  TAPC-AGE              PIC 9(03).
016000         10  TAPC-MARITAL-STATUS   PIC X(08).
016100        10  FILLER                PIC X(05)  VALUE SPACES.
016200 01  WS-PROJECT-TABLE.
016300     05  WS-PRJ-ENTRY OCCURS 1 TO 2000 TIMES
016400                       DEPENDING ON WS-PRJ-COUNT
016500                       ASCENDING KEY IS TPRJ-PROJECT-NAME
016600                       INDEXED BY PRJ-IDX.
016700         10  TPRJ-PROJECT-NAME     PIC X(30).
016800         10  TPRJ-TYPE-1           PIC X(10).
016900         10  TPRJ-UNITS-1          PIC 9(05)  COMP-3.
017000         10  TPRJ-TYPE-2           PIC X(10).
017100         10  TPRJ-UNITS-2          PIC 9(05)  COMP-3.
017200        10  FILLER                PIC X(05)  VALUE SPACES.
017300 01  WS-CURRENT-DATE-GRP.
017400     05  WS-CUR-YYYY               PIC 9(04).
017500     05  WS-CUR-MM                 PIC 9(02).
017600     05  WS-CUR-DD                 PIC 9(02).
017700 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-GRP
017800                                  PIC X(08).
017900 01  WS-SEQ-PRINT                  PIC 9(09).
018000 01  WS-SEQ-PRINT-X REDEFINES WS-SEQ-PRINT
018100                                   PIC X(09).
018200 01  WS-FLAT-ID-BUILD.
018300     05  FILLER                    PIC X(03)  VALUE 'FL-'.
018400     05  FBID-APPLICANT            PIC X(09).
018500     05  FILLER                    PIC X(01)  VALUE '-'.
018600     05  FBID-SEQ                  PIC X(09).
018700     05  FILLER                    PIC X(08)  VALUE SPACES.
018800 01  WS-FLAT-ID-BUILD-X REDEFINES WS-FLAT-ID-BUILD
018900                                  PIC X(30).
019000 01  ERR-MSG-BAD-TRAN.
019100     05  FILLER                    PIC X(31)
019200                  VALUE 'ERROR PROCESSING TRANSACTION. '.
019300     05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.
019400     05  ERR-MSG-DATA2             PIC X(66)  VALUE SPACES.
019500 01  RPT-BANNER-LINE.
019600     05  FILLER                    PIC X(132) VALUE ALL '-'.
019700 01  RPT-HEADER1.
019800     05  FILLER                    PIC X(40)
019900               VALUE 'FLAT BOOKING REPORT               DATE:'.
020000     05  RPT-MM                    PIC 99.
020100     05  FILLER                    PIC X      VALUE '/'.
020200     05  RPT-DD                    PIC 99.
020300     05  FILLER                    PIC X      VALUE '/'.
020400     05  RPT-YYYY                  PIC 9(04).
020500     05  FILLER                    PIC X(77)  VALUE SPACES.
020600 01  RPT-COLUMN-HEADER.
020700     05  FILLER                    PIC X(15)  VALUE 'FLAT TYPE'.
020800     05  FILLER                    PIC X(25)  VALUE 'PROJECT NAME'.
020900     05  FILLER                    PIC X(10)  VALUE 'AGE'.
021000     05  FILLER                    PIC X(15)  VALUE 'MARITAL STATUS'.
021100     05  FILLER                    PIC X(67)  VALUE SPACES.
021200 01  RPT-DETAIL-LINE.
021300     05  RPT-FLAT-TYPE             PIC X(15).
021400     05  RPT-PROJECT-NAME          PIC X(25).
021500     05  RPT-AGE                   PIC ZZ9       BLANK WHEN ZERO.
021600     05  FILLER                    PIC X(07)  VALUE SPACES.
021700     05  RPT-MARITAL-STATUS        PIC X(15).
021800     05  FILLER                    PIC X(60)  VALUE SPACES.
021900 PROCEDURE DIVISION.
022000*****************************************************************
022100 000-MAIN-LINE.
022200     ACCEPT WS-CURRENT-DATE-GRP FROM DATE YYYYMMDD.
022300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
022400     PERFORM 800-INIT-REPORT THRU 800-EXIT.
022500     PERFORM 720-LOAD-BOOKING-TABLE THRU 720-EXIT.
022600     PERFORM 723-LOAD-APPLICATION-TABLE THRU 723-EXIT.
022700     PERFORM 725-LOAD-APPLICANT-TABLE THRU 725-EXIT.
022800     PERFORM 726-LOAD-PROJECT-TABLE THRU 726-EXIT.
022900     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
023000     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
023100             UNTIL TRAN-EOF.
023200     PERFORM 730-REWRITE-BOOKING-MASTER THRU 730-EXIT.
023300     PERFORM 733-REWRITE-APPLICATION-MASTER THRU 733-EXIT.
023400     PERFORM 736-REWRITE-PROJECT-MASTER THRU 736-EXIT.
023500     PERFORM 850-REPORT-FILTERED-BOOKINGS THRU 850-EXIT.
023600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
023700     GOBACK.
023800 100-PROCESS-TRANSACTIONS.
023900     ADD 1 TO WS-TRAN-COUNT.
024000     EVALUATE TRUE
024100         WHEN TRAN-IS-CREATE
024200             PERFORM 110-PROCESS-CREATE-TRAN THRU 110-EXIT
024300         WHEN TRAN-IS-APPROVE
024400             PERFORM 210-PROCESS-APPROVE-TRAN THRU 210-EXIT
024500         WHEN OTHER
024600             MOVE 'INVALID TRANSACTION CODE  ' TO ERR-MSG-DATA1
024700             MOVE TRAN-CODE TO ERR-MSG-DATA2
024800             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
024900     END-EVALUATE.
025000     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.
025100 100-EXIT.
025200     EXIT.
025300*
025400*    110-PROCESS-CREATE-TRAN -- THE NULL-FIELD GUARD REJECTS
025500*    SILENTLY (LOG ONLY) WHEN APPLICANT, FLAT-TYPE OR PROJECT IS
025600*    MISSING -- NO ERROR LINE IS WRITTEN FOR THIS CASE, MATCHING
025700*    THE ORIGINAL SYSTEM'S "REJECT SILENTLY" BEHAVIOUR.
025800 110-PROCESS-CREATE-TRAN.
025900     IF TRAN-APPLICANT-ID = SPACES
026000        OR TRAN-FLAT-TYPE = SPACES
026100        OR TRAN-PROJECT-NAME = SPACES
026200         CONTINUE
026300     ELSE
026400         PERFORM 130-GENERATE-FLAT-ID THRU 130-EXIT
026500         ADD 1 TO WS-BKG-COUNT
026600         MOVE WS-FLAT-ID-BUILD      TO TBKG-FLAT-ID(WS-BKG-COUNT)
026700         MOVE TRAN-APPLICANT-ID     TO TBKG-APPLICANT-ID(WS-BKG-COUNT)
026800         MOVE TRAN-PROJECT-NAME     TO TBKG-PROJECT-NAME(WS-BKG-COUNT)
026900         MOVE TRAN-FLAT-TYPE        TO TBKG-FLAT-TYPE(WS-BKG-COUNT)
027000         MOVE 'PENDING'             TO TBKG-BOOKING-STATUS(WS-BKG-COUNT)
027100         ADD 1 TO WS-CREATE-PROCESSED
027200     END-IF.
027300 110-EXIT.
027400     EXIT.
027500 130-GENERATE-FLAT-ID.
027600     ADD 1 TO WS-NEXT-BKG-SEQ.
027700     MOVE WS-NEXT-BKG-SEQ TO WS-SEQ-PRINT.
027800     MOVE TRAN-APPLICANT-ID TO FBID-APPLICANT.
027900     MOVE WS-SEQ-PRINT-X  TO FBID-SEQ.
028000 130-EXIT.
028100     EXIT.
028200*
028300*    210-PROCESS-APPROVE-TRAN -- FLIPS BOOKING-STATUS TO APPROVED,
028400*    DECREMENTS THE MATCHING PROJECT'S UNIT COUNT FOR THE FLAT
028500*    TYPE BOOKED, AND FLIPS THE APPLICANT'S APPLICATION RECORD
028600*    TO BOOKED.  NO REJECTION PATH IS SPECIFIED FOR A MISSING
028700*    MATCH OTHER THAN THE STANDARD BAD-TRAN REPORT.
028800 210-PROCESS-APPROVE-TRAN.
028900     PERFORM 180-FIND-BOOKING-BY-APPLICANT THRU 180-EXIT.
029000     IF RECORD-WAS-FOUND
029100         MOVE 'APPROVED' TO TBKG-BOOKING-STATUS(BKG-IDX)
029200         ADD 1 TO WS-APPROVE-PROCESSED
029300         PERFORM 220-DECREMENT-PROJECT-UNITS THRU 220-EXIT
029400         PERFORM 230-FLIP-APPLICATION-TO-BOOKED THRU 230-EXIT
029500     ELSE
029600         MOVE 'NO MATCHING BOOKING FOR   ' TO ERR-MSG-DATA1
029700         MOVE TRAN-APPLICANT-ID TO ERR-MSG-DATA2
029800         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT
029900     END-IF.
030000 210-EXIT.
030100     EXIT.
030200 180-FIND-BOOKING-BY-APPLICANT.
030300     MOVE 'N' TO WS-FOUND-SW.
030400     PERFORM 181-TEST-ONE-BOOKING THRU 181-EXIT
030500             VARYING BKG-IDX FROM 1 BY 1
030600             UNTIL BKG-IDX > WS-BKG-COUNT
030700                OR RECORD-WAS-FOUND.
030800 180-EXIT.
030900     EXIT.
031000 181-TEST-ONE-BOOKING.
031100     IF TBKG-APPLICANT-ID(BKG-IDX) = TRAN-APPLICANT-ID
031200        AND TBKG-BOOKING-STATUS(BKG-IDX) = 'PENDING'
031300         MOVE 'Y' TO WS-FOUND-SW
031400     END-IF.
031500 181-EXIT.
031600     EXIT.
031700*
031800*    220-DECREMENT-PROJECT-UNITS -- IMPLEMENTS THE ONE-SLOT/TWO-SLOT
031900*    UNIT BOOKKEEPING RULE FROM PRJCTRL (BTO-0019); TWO_ROOM CHARGES
032000*    AGAINST UNITS-1 WHEN IT IS THE FIRST (OR ONLY) TYPE SLOT,
032100*    THREE_ROOM CHARGES AGAINST UNITS-1 WHEN IT IS THE ONLY TYPE OR
032200*    AGAINST UNITS-2 WHEN IT IS THE SECOND OF TWO.
032300 220-DECREMENT-PROJECT-UNITS.
032400     PERFORM 221-FIND-PROJECT-BY-NAME THRU 221-EXIT.
032500     IF RECORD-WAS-FOUND
032600         IF TBKG-FLAT-TYPE(BKG-IDX) = 'TWO_ROOM'
032700             IF TPRJ-TYPE-1(PRJ-IDX) = 'TWO_ROOM'
032800                 SUBTRACT 1 FROM TPRJ-UNITS-1(PRJ-IDX)
032900             END-IF
033000         END-IF
033100         IF TBKG-FLAT-TYPE(BKG-IDX) = 'THREE_ROOM'
033200             IF TPRJ-TYPE-1(PRJ-IDX) = 'THREE_ROOM'
033300                 SUBTRACT 1 FROM TPRJ-UNITS-1(PRJ-IDX)
033400             ELSE
033500                 IF TPRJ-TYPE-2(PRJ-IDX) = 'THREE_ROOM'
033600                     SUBTRACT 1 FROM TPRJ-UNITS-2(PRJ-IDX)
033700                 END-IF
033800             END-IF
033900         END-IF
034000     END-IF.
034100 220-EXIT.
034200     EXIT.
034300 221-FIND-PROJECT-BY-NAME.
034400     MOVE 'N' TO WS-FOUND-SW.
034500     IF WS-PRJ-COUNT > ZERO
034600         SEARCH ALL WS-PRJ-ENTRY
034700             AT END
034800                 MOVE 'N' TO WS-FOUND-SW
034900             WHEN TPRJ-PROJECT-NAME(PRJ-IDX) =
035000                                       TBKG-PROJECT-NAME(BKG-IDX)
035100                 MOVE 'Y' TO WS-FOUND-SW
035200         END-SEARCH
035300     END-IF.
035400 221-EXIT.
035500     EXIT.
035600 230-FLIP-APPLICATION-TO-BOOKED.
035700     PERFORM 231-FIND-APPLICATION-FOR-BOOKING THRU 231-EXIT.
035800     IF RECORD-WAS-FOUND
035900         MOVE 'BOOKED' TO TAPL-STATUS(APL-IDX)
036000     END-IF.
036100 230-EXIT.
036200     EXIT.
036300 231-FIND-APPLICATION-FOR-BOOKING.
036400     MOVE 'N' TO WS-FOUND-SW.
036500     PERFORM 232-TEST-ONE-APPLICATION THRU 232-EXIT
036600             VARYING APL-IDX FROM 1 BY 1
036700             UNTIL APL-IDX > WS-APL-COUNT
036800                OR RECORD-WAS-FOUND.
036900 231-EXIT.
037000     EXIT.
037100 232-TEST-ONE-APPLICATION.
037200     IF TAPL-APPLICANT-ID(APL-IDX) = TBKG-APPLICANT-ID(BKG-IDX)
037300        AND TAPL-PROJECT-NAME(APL-IDX) = TBKG-PROJECT-NAME(BKG-IDX)
037400         MOVE 'Y' TO WS-FOUND-SW
037500     END-IF.
037600 232-EXIT.
037700     EXIT.
037800*
037900*    185-ALREADY-BOOK-FLAT -- TRUE IF THE APPLICANT'S APPLICATION
038000*    STATUS IS ALREADY BOOKED.  KEPT AS A STANDALONE QUERY PARAGRAPH
038100*    FOR PARITY WITH APPCTRL'S HAS-EXISTING-APPLICATION QUERY; NOT
038200*    185 IS A STANDALONE QUERY, NOT CALLED FROM 110 -- CREATE IS NOT
038300*    GATED ON AN EXISTING BOOKING.
038400 185-ALREADY-BOOK-FLAT.
038500     MOVE 'N' TO WS-BOOKED-SW.
038600     PERFORM 186-TEST-ONE-FOR-BOOKED THRU 186-EXIT
038700             VARYING APL-IDX FROM 1 BY 1
038800             UNTIL APL-IDX > WS-APL-COUNT
038900                OR APPLICANT-ALREADY-BOOKED.
039000 185-EXIT.
039100     EXIT.
039200 186-TEST-ONE-FOR-BOOKED.
039300     IF TAPL-APPLICANT-ID(APL-IDX) = TRAN-APPLICANT-ID
039400        AND TAPL-STATUS(APL-IDX) = 'BOOKED'
039500         MOVE 'Y' TO WS-BOOKED-SW
039600     END-IF.
039700 186-EXIT.
039800     EXIT.
039900 299-REPORT-BAD-TRAN.
040000     ADD 1 TO WS-TRAN-ERRORS.
040100     WRITE BKG-REPORT-LINE FROM ERR-MSG-BAD-TRAN AFTER 1.
040200 299-EXIT.
040300     EXIT.
040400 700-OPEN-FILES.
040500     OPEN INPUT  TRANSACTION-FILE
040600                 APPLICANT-FILE
040700          I-O    BOOKING-FILE
040800                 APPLICATION-FILE
040900                 PROJECT-FILE
041000          OUTPUT REPORT-FILE.
041100     IF WS-BOOK-STATUS NOT = '00'
041200         DISPLAY 'ERROR OPENING BOOKING MASTER. RC: ' WS-BOOK-STATUS
041300         MOVE 16 TO RETURN-CODE
041400         MOVE 'Y' TO WS-TRAN-EOF-SW
041500     END-IF.
041600     IF WS-TRAN-STATUS NOT = '00'
041700         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: ' WS-TRAN-STATUS
041800         MOVE 16 TO RETURN-CODE
041900         MOVE 'Y' TO WS-TRAN-EOF-SW
042000     END-IF.
042100 700-EXIT.
042200     EXIT.
042300 710-READ-TRAN-FILE.
042400     READ TRANSACTION-FILE
042500         AT END MOVE 'Y' TO WS-TRAN-EOF-SW.
042600 710-EXIT.
042700     EXIT.
042800 720-LOAD-BOOKING-TABLE.
042900     MOVE ZERO TO WS-BKG-COUNT.
043000     PERFORM 721-LOAD-ONE-BOOKING THRU 721-EXIT
043100             UNTIL WS-BOOK-STATUS = '10'.
043200 720-EXIT.
043300     EXIT.
043400 721-LOAD-ONE-BOOKING.
043500     READ BOOKING-FILE
043600         AT END MOVE '10' TO WS-BOOK-STATUS.
043700     IF WS-BOOK-STATUS NOT = '10'
043800         ADD 1 TO WS-BKG-COUNT
043900         MOVE FLB-FLAT-ID     TO TBKG-FLAT-ID(WS-BKG-COUNT)
044000         MOVE FLB-APPLICANT-ID TO TBKG-APPLICANT-ID(WS-BKG-COUNT)
044100         MOVE FLB-PROJECT-NAME TO TBKG-PROJECT-NAME(WS-BKG-COUNT)
044200         MOVE FLB-FLAT-TYPE   TO TBKG-FLAT-TYPE(WS-BKG-COUNT)
044300         MOVE FLB-BOOKING-STATUS
044400                   TO TBKG-BOOKING-STATUS(WS-BKG-COUNT)
044500     END-IF.
044600 721-EXIT.
044700     EXIT.
044800 723-LOAD-APPLICATION-TABLE.
044900     MOVE ZERO TO WS-APL-COUNT.
045000     PERFORM 724-LOAD-ONE-APPLICATION THRU 724-EXIT
045100             UNTIL WS-APPL-STATUS = '10'.
045200 723-EXIT.
045300     EXIT.
045400 724-LOAD-ONE-APPLICATION.
045500     READ APPLICATION-FILE
045600         AT END MOVE '10' TO WS-APPL-STATUS.
045700     IF WS-APPL-STATUS NOT = '10'
045800         ADD 1 TO WS-APL-COUNT
045900         MOVE APL-APPLICATION-ID
046000                   TO TAPL-APPLICATION-ID(WS-APL-COUNT)
046100         MOVE APL-APPLICANT-ID
046200                   TO TAPL-APPLICANT-ID(WS-APL-COUNT)
046300         MOVE APL-PROJECT-NAME
046400                   TO TAPL-PROJECT-NAME(WS-APL-COUNT)
046500         MOVE APL-STATUS
046600                   TO TAPL-STATUS(WS-APL-COUNT)
046700         MOVE APL-SUBMISSION-DATE
046800                   TO TAPL-SUBMISSION-DATE(WS-APL-COUNT)
046900         MOVE APL-FLAT-TYPE
047000                   TO TAPL-FLAT-TYPE(WS-APL-COUNT)
047100     END-IF.
047200 724-EXIT.
047300     EXIT.
047400 725-LOAD-APPLICANT-TABLE.
047500     MOVE ZERO TO WS-APC-COUNT.
047600     PERFORM 729-LOAD-ONE-APPLICANT THRU 729-EXIT
047700             UNTIL WS-APPC-STATUS = '10'.
047800 725-EXIT.
047900     EXIT.
048000 729-LOAD-ONE-APPLICANT.
048100     READ APPLICANT-FILE
048200         AT END MOVE '10' TO WS-APPC-STATUS.
048300     IF WS-APPC-STATUS NOT = '10'
048400         ADD 1 TO WS-APC-COUNT
048500         MOVE APC-NRIC  TO TAPC-NRIC(WS-APC-COUNT)
048600         MOVE APC-AGE   TO TAPC-AGE(WS-APC-COUNT)
048700         MOVE APC-MARITAL-STATUS
048800                        TO TAPC-MARITAL-STATUS(WS-APC-COUNT)
048900     END-IF.
049000 729-EXIT.
049100     EXIT.
049200 726-LOAD-PROJECT-TABLE.
049300     MOVE ZERO TO WS-PRJ-COUNT.
049400     PERFORM 727-LOAD-ONE-PROJECT THRU 727-EXIT
049500             UNTIL WS-PROJ-STATUS = '10'.
049600 726-EXIT.
049700     EXIT.
049800 727-LOAD-ONE-PROJECT.
049900     READ PROJECT-FILE
050000         AT END MOVE '10' TO WS-PROJ-STATUS.
050100     IF WS-PROJ-STATUS NOT = '10'
050200         ADD 1 TO WS-PRJ-COUNT
050300         MOVE PRJ-PROJECT-NAME TO TPRJ-PROJECT-NAME(WS-PRJ-COUNT)
050400         MOVE PRJ-TYPE-1       TO TPRJ-TYPE-1(WS-PRJ-COUNT)
050500         MOVE PRJ-UNITS-1      TO TPRJ-UNITS-1(WS-PRJ-COUNT)
050600         MOVE PRJ-TYPE-2       TO TPRJ-TYPE-2(WS-PRJ-COUNT)
050700         MOVE PRJ-UNITS-2      TO TPRJ-UNITS-2(WS-PRJ-COUNT)
050800     END-IF.
050900 727-EXIT.
051000     EXIT.
051100 730-REWRITE-BOOKING-MASTER.
051200     CLOSE BOOKING-FILE.
051300     OPEN OUTPUT BOOKING-FILE.
051400     PERFORM 731-REWRITE-ONE-BOOKING THRU 731-EXIT
051500             VARYING BKG-IDX FROM 1 BY 1
051600             UNTIL BKG-IDX > WS-BKG-COUNT.
051700 730-EXIT.
051800     EXIT.
051900 731-REWRITE-ONE-BOOKING.
052000     MOVE TBKG-FLAT-ID(BKG-IDX)         TO FLB-FLAT-ID.
052100     MOVE TBKG-APPLICANT-ID(BKG-IDX)    TO FLB-APPLICANT-ID.
052200     MOVE TBKG-PROJECT-NAME(BKG-IDX)    TO FLB-PROJECT-NAME.
052300     MOVE TBKG-FLAT-TYPE(BKG-IDX)       TO FLB-FLAT-TYPE.
052400     MOVE TBKG-BOOKING-STATUS(BKG-IDX)  TO FLB-BOOKING-STATUS.
052500     WRITE FLB-FLAT-BOOKING-RECORD.
052600 731-EXIT.
052700     EXIT.
052800 733-REWRITE-APPLICATION-MASTER.
052900     CLOSE APPLICATION-FILE.
053000     OPEN OUTPUT APPLICATION-FILE.
053100     PERFORM 734-REWRITE-ONE-APPLICATION THRU 734-EXIT
053200             VARYING APL-IDX FROM 1 BY 1
053300             UNTIL APL-IDX > WS-APL-COUNT.
053400 733-EXIT.
053500     EXIT.
053600 734-REWRITE-ONE-APPLICATION.
053700     MOVE TAPL-APPLICATION-ID(APL-IDX) TO APL-APPLICATION-ID.
053800     MOVE TAPL-APPLICANT-ID(APL-IDX)   TO APL-APPLICANT-ID.
053900     MOVE TAPL-PROJECT-NAME(APL-IDX)   TO APL-PROJECT-NAME.
054000     MOVE TAPL-STATUS(APL-IDX)         TO APL-STATUS.
054100     MOVE TAPL-SUBMISSION-DATE(APL-IDX) TO APL-SUBMISSION-DATE.
054200     MOVE TAPL-FLAT-TYPE(APL-IDX)       TO APL-FLAT-TYPE.
054300     WRITE APL-APPLICATION-RECORD.
054400 734-EXIT.
054500     EXIT.
054600 736-REWRITE-PROJECT-MASTER.
054700     CLOSE PROJECT-FILE.
054800     OPEN OUTPUT PROJECT-FILE.
054900     PERFORM 737-REWRITE-ONE-PROJECT THRU 737-EXIT
055000             VARYING PRJ-IDX FROM 1 BY 1
055100             UNTIL PRJ-IDX > WS-PRJ-COUNT.
055200 736-EXIT.
055300     EXIT.
055400 737-REWRITE-ONE-PROJECT.
055500     MOVE TPRJ-PROJECT-NAME(PRJ-IDX) TO PRJ-PROJECT-NAME.
055600     MOVE TPRJ-TYPE-1(PRJ-IDX)       TO PRJ-TYPE-1.
055700     MOVE TPRJ-UNITS-1(PRJ-IDX)      TO PRJ-UNITS-1.
055800     MOVE TPRJ-TYPE-2(PRJ-IDX)       TO PRJ-TYPE-2.
055900     MOVE TPRJ-UNITS-2(PRJ-IDX)      TO PRJ-UNITS-2.
056000     WRITE PRJ-PROJECT-RECORD.
056100 737-EXIT.
056200     EXIT.
056300 790-CLOSE-FILES.
056400     CLOSE BOOKING-FILE APPLICATION-FILE APPLICANT-FILE PROJECT-FILE
056500           TRANSACTION-FILE REPORT-FILE.
056600 790-EXIT.
056700     EXIT.
056800 800-INIT-REPORT.
056900     MOVE WS-CUR-MM   TO RPT-MM.
057000     MOVE WS-CUR-DD   TO RPT-DD.
057100     MOVE WS-CUR-YYYY TO RPT-YYYY.
057200     WRITE BKG-REPORT-LINE FROM RPT-HEADER1 AFTER PAGE.
057300     WRITE BKG-REPORT-LINE FROM RPT-BANNER-LINE AFTER 1.
057400     WRITE BKG-REPORT-LINE FROM RPT-COLUMN-HEADER AFTER 1.
057500 800-EXIT.
057600     EXIT.
057700*
057800*    850-REPORT-FILTERED-BOOKINGS -- GENERATEFILTEREDREPORT: WALKS
057900*    THE BOOKING TABLE AND WRITES ONE DETAIL LINE PER BOOKING WHOSE
058000*    APPLICANT MATCHES THE OPTIONAL MARITAL/FLAT-TYPE/PROJECT
058100*    FILTERS CARRIED ON THE LAST TRANSACTION READ.  NO CONTROL
058200*    BREAKS OR TOTALS ARE COMPUTED -- A FLAT DETAIL LIST TRAILED BY
058300*    THE SAME BANNER LINE USED ON THE HEADER.
058400 850-REPORT-FILTERED-BOOKINGS.
058500     PERFORM 851-REPORT-ONE-BOOKING THRU 851-EXIT
058600             VARYING BKG-IDX FROM 1 BY 1
058700             UNTIL BKG-IDX > WS-BKG-COUNT.
058800     WRITE BKG-REPORT-LINE FROM RPT-BANNER-LINE AFTER 1.
058900 850-EXIT.
059000     EXIT.
059100 851-REPORT-ONE-BOOKING.
059200     IF (TRAN-FILTER-FLAT-TYPE = SPACES
059300            OR TBKG-FLAT-TYPE(BKG-IDX) = TRAN-FILTER-FLAT-TYPE)
059400        AND (TRAN-FILTER-PROJECT = SPACES
059500            OR TBKG-PROJECT-NAME(BKG-IDX) = TRAN-FILTER-PROJECT)
059600         PERFORM 852-LOOKUP-APPLICANT-FOR-RPT THRU 852-EXIT
059700         IF RECORD-WAS-FOUND
059800             IF TRAN-FILTER-MARITAL = SPACES
059900                OR TAPC-MARITAL-STATUS(APC-IDX) = TRAN-FILTER-MARITAL
060000                 MOVE TBKG-FLAT-TYPE(BKG-IDX)    TO RPT-FLAT-TYPE
060100                 MOVE TBKG-PROJECT-NAME(BKG-IDX) TO RPT-PROJECT-NAME
060200                 MOVE TAPC-AGE(APC-IDX)          TO RPT-AGE
060300                 MOVE TAPC-MARITAL-STATUS(APC-IDX)
060400                                          TO RPT-MARITAL-STATUS
060500                 WRITE BKG-REPORT-LINE FROM RPT-DETAIL-LINE AFTER 1
060600             END-IF
060700         END-IF
060800     END-IF.
060900 851-EXIT.
061000     EXIT.
061100 852-LOOKUP-APPLICANT-FOR-RPT.
061200     MOVE 'N' TO WS-FOUND-SW.
061300     IF WS-APC-COUNT > ZERO
061400         SEARCH ALL WS-APC-ENTRY
061500             AT END
061600                 MOVE 'N' TO WS-FOUND-SW
061700             WHEN TAPC-NRIC(APC-IDX) = TBKG-APPLICANT-ID(BKG-IDX)
061800                 MOVE 'Y' TO WS-FOUND-SW
061900         END-SEARCH
062000     END-IF.
062100 852-EXIT.
062200     EXIT.
