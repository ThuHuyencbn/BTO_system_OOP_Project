000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF HDB DATA PROCESSING DIVISION
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  VALCHEK
000600*
000700* AUTHOR :  S BALAKRISHNAN
000800*
000900* ISVALID UTILITY -- FIELD-LEVEL EDIT CHECKS SHARED BY THE
001000* USER-REGISTRATION AND PROJECT-CREATION FLOWS.  PURE VALIDATION,
001100* NO FILE I/O OF ITS OWN -- EACH CHECK IS A SEPARATE CALLED
001200* SUB-PROGRAM IN THIS SOURCE MEMBER, THE WAY THIS SHOP HAS ALWAYS
001300* BUNDLED A FAMILY OF SMALL UTILITY ROUTINES TOGETHER.  NO REGEX
001400* ENGINE ON THIS BOX -- EVERY CHECK IS DONE CHARACTER BY CHARACTER.
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    VALCHEK.
001800 AUTHOR.        S BALAKRISHNAN.
001900 INSTALLATION.  HDB DATA PROCESSING DIVISION.
002000 DATE-WRITTEN.  07/30/1990.
002100 DATE-COMPILED. 07/30/1990.
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*                     C H A N G E    L O G                      *
002500*****************************************************************
002600* DATE       BY     REQUEST  DESCRIPTION                         *
002700* ---------- ------ -------- -----------------------------------*
002800* 07/30/1990 SB     BTO-0016 ORIGINAL PROGRAM - NRIC AND PASSWORD *
002900*                            FORMAT CHECKS.                        *
003000* 04/02/1991 SB     BTO-0019 ADDED VALNAME - APPLICANT/OFFICER    *
003100*                            NAME FORMAT CHECK.                    *
003200* 12/11/1992 KTN    BTO-0033 ADDED VALAGE - AGE-STRING RANGE      *
003300*                            CHECK, 0 THRU 120.                    *
003400* 03/05/1994 MSW    BTO-0058 ADDED VALCREA - ONE-PROJECT-PER-     *
003500*                            MANAGER-WINDOW CHECK FOR PROJECT      *
003600*                            CREATION.                             *
003700* 09/09/1998 PJL    Y2K-0006 YEAR 2000 REVIEW - VALCREA'S DATE    *
003800*                            COMPARE ALREADY USES 4-DIGIT YEARS,   *
003900*                            NO CHANGE REQUIRED.                   *
004000* 06/01/1999 PJL    Y2K-0006 Y2K SIGN-OFF TESTING COMPLETE.        *
004100* 04/17/2001 NGU    BTO-0110 MINOR - TIGHTENED VALNRIC AGAINST     *
004200*                            LOWERCASE PREFIX LETTERS.             *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005100     UPSI-0 ON STATUS IS UPSI-TRACE-ON
005200     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*****************************************************************
005600 77  WS-DEMO-RESULT-SW             PIC X      VALUE 'N'.
005700     88  WS-DEMO-RESULT-PASSED         VALUE 'Y'.
005800 77  WS-DEMO-NRIC                  PIC X(09)  VALUE 'S1234567A'.
005900 77  WS-DEMO-PASSWORD              PIC X(30)  VALUE 'Abcdefg1'.
006000 PROCEDURE DIVISION.
006100*****************************************************************
006200*    THIS ENTRY POINT IS NOT CALLED BY ANY PRODUCTION CONTROLLER.
006300*    PRJCTRL CALLS VALCREA BELOW DIRECTLY FOR THE MANAGER-WINDOW
006400*    CHECK ON CREATE-PROJECT.  VALNRIC/VALPASS/VALNAME/VALAGE GUARD
006500*    THE INTERACTIVE SIGN-UP SCREEN, WHICH IS NOT PART OF THIS
006600*    BATCH SUITE -- THEY ARE LEFT HERE, PROVED OUT BY THIS SELF-
006700*    TEST, SO THE NEXT ON-LINE FRONT END HAS A TESTED ROUTINE TO
006800*    CALL RATHER THAN HAND-ROLLING THE EDITS AGAIN.
006900 000-SELF-TEST.
007000     CALL 'VALNRIC' USING WS-DEMO-NRIC WS-DEMO-RESULT-SW.
007100     DISPLAY 'VALCHEK SELF-TEST - VALNRIC RESULT: ' WS-DEMO-RESULT-SW.
007200     CALL 'VALPASS' USING WS-DEMO-PASSWORD WS-DEMO-RESULT-SW.
007300     DISPLAY 'VALCHEK SELF-TEST - VALPASS RESULT: ' WS-DEMO-RESULT-SW.
007400     GOBACK.
007500*****************************************************************
007600 END PROGRAM VALCHEK.
007700*****************************************************************
007800* PROGRAM:  VALNRIC
007900*
008000* AUTHOR :  S BALAKRISHNAN
008100*
008200* ISVALIDNRIC -- EXACTLY 9 CHARACTERS: A LEADING 'S' OR 'T', THEN
008300* 7 DIGITS, THEN ONE TRAILING LETTER.
008400*****************************************************************
008500 IDENTIFICATION DIVISION.
008600 PROGRAM-ID.    VALNRIC.
008700 AUTHOR.        S BALAKRISHNAN.
008800 INSTALLATION.  HDB DATA PROCESSING DIVISION.
008900 DATE-WRITTEN.  07/30/1990.
009000 DATE-COMPILED. 07/30/1990.
009100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
009200*****************************************************************
009300* 04/17/2001 NGU    BTO-0110 TIGHTENED AGAINST LOWERCASE 's'/'t'  *
009400*                            IN THE LEAD POSITION.                 *
009500*****************************************************************
009600 ENVIRONMENT DIVISION.
009700 CONFIGURATION SECTION.
009800 SOURCE-COMPUTER. IBM-390.
009900 OBJECT-COMPUTER. IBM-390.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
010300     UPSI-0 ON STATUS IS UPSI-TRACE-ON
010400     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
010500 DATA DIVISION.
010600 WORKING-STORAGE SECTION.
010700*****************************************************************
010800 77  WS-SCAN-SUB                   PIC 9(02)  COMP VALUE ZERO.
010900 77  WS-ONE-CHAR                   PIC X      VALUE SPACE.
011000 LINKAGE SECTION.
011100*****************************************************************
011200 01  LK-NRIC                       PIC X(09).
011300 01  LK-NRIC-R REDEFINES LK-NRIC.
011400     05  LK-NRIC-PREFIX            PIC X.
011500     05  LK-NRIC-DIGITS            PIC 9(07).
011600     05  LK-NRIC-SUFFIX            PIC X.
011700 01  LK-RESULT-SW                  PIC X.
011800     88  LK-RESULT-PASSED              VALUE 'Y'.
011900 PROCEDURE DIVISION USING LK-NRIC, LK-RESULT-SW.
012000*****************************************************************
012100 000-MAIN-LINE.
012200     MOVE 'Y' TO LK-RESULT-SW.
012300     IF LK-NRIC-PREFIX NOT = 'S' AND LK-NRIC-PREFIX NOT = 'T'
012400         MOVE 'N' TO LK-RESULT-SW
012500     END-IF.
012600     IF NOT LK-NRIC-DIGITS NUMERIC
012700         MOVE 'N' TO LK-RESULT-SW
012800     END-IF.
012900     IF LK-RESULT-PASSED
013000         PERFORM 010-CHECK-SUFFIX-IS-ALPHA THRU 010-EXIT
013100     END-IF.
013200     GOBACK.
013300 010-CHECK-SUFFIX-IS-ALPHA.
013400     IF LK-NRIC-SUFFIX NOT = SPACE
013500        AND LK-NRIC-SUFFIX ALPHABETIC
013600         CONTINUE
013700     ELSE
013800         MOVE 'N' TO LK-RESULT-SW
013900     END-IF.
014000 010-EXIT.
014100     EXIT.
014200*****************************************************************
014300 END PROGRAM VALNRIC.
014400*****************************************************************
014500* PROGRAM:  VALPASS
014600*
014700* AUTHOR :  S BALAKRISHNAN
014800*
014900* ISVALIDPASSWORD -- LENGTH >= 8, AND AT LEAST ONE UPPERCASE
015000* LETTER, ONE LOWERCASE LETTER, AND ONE DIGIT SOMEWHERE IN THE
015100* ENTERED TEXT (TRAILING SPACES DO NOT COUNT TOWARD THE LENGTH).
015200*****************************************************************
015300 IDENTIFICATION DIVISION.
015400 PROGRAM-ID.    VALPASS.
015500 AUTHOR.        S BALAKRISHNAN.
015600 INSTALLATION.  HDB DATA PROCESSING DIVISION.
015700 DATE-WRITTEN.  07/30/1990.
015800 DATE-COMPILED. 07/30/1990.
015900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
016000*****************************************************************
016100 ENVIRONMENT DIVISION.
016200 CONFIGURATION SECTION.
016300 SOURCE-COMPUTER. IBM-390.
016400 OBJECT-COMPUTER. IBM-390.
016500 SPECIAL-NAMES.
016600     C01 IS TOP-OF-FORM
016700     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
016800     UPSI-0 ON STATUS IS UPSI-TRACE-ON
016900     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
017000 DATA DIVISION.
017100 WORKING-STORAGE SECTION.
017200*****************************************************************
017300 77  WS-SCAN-SUB                   PIC 9(02)  COMP  VALUE ZERO.
017400 77  WS-TEXT-LENGTH                PIC 9(02)  COMP  VALUE ZERO.
017500 77  WS-HAS-UPPER-SW               PIC X      VALUE 'N'.
017600     88  WS-HAS-UPPER                  VALUE 'Y'.
017700 77  WS-HAS-LOWER-SW               PIC X      VALUE 'N'.
017800     88  WS-HAS-LOWER                  VALUE 'Y'.
017900 77  WS-HAS-DIGIT-SW               PIC X      VALUE 'N'.
018000     88  WS-HAS-DIGIT                  VALUE 'Y'.
018100 77  WS-ONE-CHAR                   PIC X      VALUE SPACE.
018200 01  WS-CASE-FOLD-TABLES.
018300     05  WS-LOWER-ALPHABET         PIC X(26)
018400                    VALUE 'abcdefghijklmnopqrstuvwxyz'.
018500     05  WS-UPPER-ALPHABET         PIC X(26)
018600                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018700 01  WS-CASE-FOLD-TABLES-X REDEFINES WS-CASE-FOLD-TABLES
018800                                  PIC X(52).
018900 LINKAGE SECTION.
019000*****************************************************************
019100 01  LK-PASSWORD                   PIC X(30).
019200 01  LK-RESULT-SW                  PIC X.
019300     88  LK-RESULT-PASSED              VALUE 'Y'.
019400 PROCEDURE DIVISION USING LK-PASSWORD, LK-RESULT-SW.
019500*****************************************************************
019600 000-MAIN-LINE.
019700     MOVE ZERO TO WS-TEXT-LENGTH.
019800     PERFORM 005-TRIM-TRAILING-SPACE THRU 005-EXIT
019900             VARYING WS-SCAN-SUB FROM 30 BY -1
020000             UNTIL WS-SCAN-SUB < 1
020100                OR LK-PASSWORD(WS-SCAN-SUB:1) NOT = SPACE.
020200     MOVE WS-SCAN-SUB TO WS-TEXT-LENGTH.
020300     MOVE 'N' TO WS-HAS-UPPER-SW.
020400     MOVE 'N' TO WS-HAS-LOWER-SW.
020500     MOVE 'N' TO WS-HAS-DIGIT-SW.
020600     PERFORM 010-SCAN-ONE-CHAR THRU 010-EXIT
020700             VARYING WS-SCAN-SUB FROM 1 BY 1
020800             UNTIL WS-SCAN-SUB > WS-TEXT-LENGTH.
020900     IF WS-TEXT-LENGTH >= 8
021000        AND WS-HAS-UPPER AND WS-HAS-LOWER AND WS-HAS-DIGIT
021100         MOVE 'Y' TO LK-RESULT-SW
021200     ELSE
021300         MOVE 'N' TO LK-RESULT-SW
021400     END-IF.
021500     GOBACK.
021600 005-TRIM-TRAILING-SPACE.
021700     CONTINUE.
021800 005-EXIT.
021900     EXIT.
022000 010-SCAN-ONE-CHAR.
022100     MOVE LK-PASSWORD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
022200     IF WS-ONE-CHAR NUMERIC
022300         MOVE 'Y' TO WS-HAS-DIGIT-SW
022400     ELSE
022500         IF WS-ONE-CHAR ALPHABETIC-UPPER
022600             MOVE 'Y' TO WS-HAS-UPPER-SW
022700         END-IF
022800         IF WS-ONE-CHAR ALPHABETIC-LOWER
022900             MOVE 'Y' TO WS-HAS-LOWER-SW
023000         END-IF
023100     END-IF.
023200 010-EXIT.
023300     EXIT.
023400*****************************************************************
023500 END PROGRAM VALPASS.
023600*****************************************************************
023700* PROGRAM:  VALNAME
023800*
023900* AUTHOR :  S BALAKRISHNAN
024000*
024100* ISVALIDNAME -- ONE OR MORE ALPHABETIC WORD GROUPS SEPARATED BY
024200* SINGLE SPACES; NO LEADING/TRAILING SPACE, NO DOUBLE SPACE, NO
024300* DIGITS OR PUNCTUATION ANYWHERE.
024400*****************************************************************
024500 IDENTIFICATION DIVISION.
024600 PROGRAM-ID.    VALNAME.
024700 AUTHOR.        S BALAKRISHNAN.
024800 INSTALLATION.  HDB DATA PROCESSING DIVISION.
024900 DATE-WRITTEN.  04/02/1991.
025000 DATE-COMPILED. 04/02/1991.
025100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
025200*****************************************************************
025300 ENVIRONMENT DIVISION.
025400 CONFIGURATION SECTION.
025500 SOURCE-COMPUTER. IBM-390.
025600 OBJECT-COMPUTER. IBM-390.
025700 SPECIAL-NAMES.
025800     C01 IS TOP-OF-FORM
025900     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
026000     UPSI-0 ON STATUS IS UPSI-TRACE-ON
026100     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
026200 DATA DIVISION.
026300 WORKING-STORAGE SECTION.
026400*****************************************************************
026500 77  WS-SCAN-SUB                   PIC 9(02)  COMP  VALUE ZERO.
026600 77  WS-TEXT-LENGTH                PIC 9(02)  COMP  VALUE ZERO.
026700 77  WS-VALID-SW                   PIC X      VALUE 'Y'.
026800     88  WS-NAME-STILL-VALID           VALUE 'Y'.
026900 77  WS-PREV-WAS-SPACE-SW          PIC X      VALUE 'N'.
027000     88  WS-PREV-WAS-SPACE             VALUE 'Y'.
027100 77  WS-ONE-CHAR                   PIC X      VALUE SPACE.
027200 LINKAGE SECTION.
027300*****************************************************************
027400 01  LK-NAME                       PIC X(40).
027500 01  LK-RESULT-SW                  PIC X.
027600     88  LK-RESULT-PASSED              VALUE 'Y'.
027700 PROCEDURE DIVISION USING LK-NAME, LK-RESULT-SW.
027800*****************************************************************
027900 000-MAIN-LINE.
028000     MOVE ZERO TO WS-TEXT-LENGTH.
028100     PERFORM 005-TRIM-TRAILING-SPACE THRU 005-EXIT
028200             VARYING WS-SCAN-SUB FROM 40 BY -1
028300             UNTIL WS-SCAN-SUB < 1
028400                OR LK-NAME(WS-SCAN-SUB:1) NOT = SPACE.
028500     MOVE WS-SCAN-SUB TO WS-TEXT-LENGTH.
028600     MOVE 'Y' TO WS-VALID-SW.
028700     MOVE 'N' TO WS-PREV-WAS-SPACE-SW.
028800     IF WS-TEXT-LENGTH = ZERO
028900         MOVE 'N' TO WS-VALID-SW
029000     ELSE
029100         IF LK-NAME(1:1) = SPACE
029200             MOVE 'N' TO WS-VALID-SW
029300         END-IF
029400         PERFORM 010-TEST-ONE-CHAR THRU 010-EXIT
029500                 VARYING WS-SCAN-SUB FROM 1 BY 1
029600                 UNTIL WS-SCAN-SUB > WS-TEXT-LENGTH
029700                    OR NOT WS-NAME-STILL-VALID
029800     END-IF.
029900     MOVE WS-VALID-SW TO LK-RESULT-SW.
030000     GOBACK.
030100 005-TRIM-TRAILING-SPACE.
030200     CONTINUE.
030300 005-EXIT.
030400     EXIT.
030500 010-TEST-ONE-CHAR.
030600     MOVE LK-NAME(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
030700     IF WS-ONE-CHAR = SPACE
030800         IF WS-PREV-WAS-SPACE
030900             MOVE 'N' TO WS-VALID-SW
031000         END-IF
031100         MOVE 'Y' TO WS-PREV-WAS-SPACE-SW
031200     ELSE
031300         IF WS-ONE-CHAR NOT ALPHABETIC
031400             MOVE 'N' TO WS-VALID-SW
031500         END-IF
031600         MOVE 'N' TO WS-PREV-WAS-SPACE-SW
031700     END-IF.
031800 010-EXIT.
031900     EXIT.
032000*****************************************************************
032100 END PROGRAM VALNAME.
032200*****************************************************************
032300* PROGRAM:  VALAGE
032400*
032500* AUTHOR :  K T NG
032600*
032700* ISVALIDAGE -- THE NUMERIC-STRING VALUE MUST BE AN UNSIGNED
032800* WHOLE NUMBER IN THE RANGE 0 THRU 120 INCLUSIVE.
032900*****************************************************************
033000 IDENTIFICATION DIVISION.
033100 PROGRAM-ID.    VALAGE.
033200 AUTHOR.        K T NG.
033300 INSTALLATION.  HDB DATA PROCESSING DIVISION.
033400 DATE-WRITTEN.  12/11/1992.
033500 DATE-COMPILED. 12/11/1992.
033600 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
033700*****************************************************************
033800 ENVIRONMENT DIVISION.
033900 CONFIGURATION SECTION.
034000 SOURCE-COMPUTER. IBM-390.
034100 OBJECT-COMPUTER. IBM-390.
034200 SPECIAL-NAMES.
034300     C01 IS TOP-OF-FORM
034400     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
034500     UPSI-0 ON STATUS IS UPSI-TRACE-ON
034600     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
034700 DATA DIVISION.
034800 WORKING-STORAGE SECTION.
034900*****************************************************************
035000 77  WS-AGE-NUMERIC                PIC 9(05)  COMP VALUE ZERO.
035100 LINKAGE SECTION.
035200*****************************************************************
035300 01  LK-AGE-TEXT                   PIC X(05).
035400 01  LK-RESULT-SW                  PIC X.
035500     88  LK-RESULT-PASSED              VALUE 'Y'.
035600 PROCEDURE DIVISION USING LK-AGE-TEXT, LK-RESULT-SW.
035700*****************************************************************
035800 000-MAIN-LINE.
035900     MOVE 'Y' TO LK-RESULT-SW.
036000     IF LK-AGE-TEXT NOT NUMERIC
036100         MOVE 'N' TO LK-RESULT-SW
036200     ELSE
036300         MOVE LK-AGE-TEXT TO WS-AGE-NUMERIC
036400         IF WS-AGE-NUMERIC > 120
036500             MOVE 'N' TO LK-RESULT-SW
036600         END-IF
036700     END-IF.
036800     GOBACK.
036900*****************************************************************
037000 END PROGRAM VALAGE.
037100*****************************************************************
037200* PROGRAM:  VALCREA
037300*
037400* AUTHOR :  M WONG
037500*
037600* ISVALIDTOCREATEPROJECT -- IF THE MANAGER HAS AT LEAST ONE
037700* EXISTING CREATED PROJECT, THE NEW PROJECT'S OPEN-DATE MUST NOT
037800* BE BEFORE THE CLOSE-DATE OF THE MANAGER'S MOST-RECENTLY-CREATED
037900* PROJECT.  A MANAGER WITH NO PRIOR PROJECTS IS ALWAYS ALLOWED.
038000* DATES ARE PASSED IN AS SEPARATE YYYY/MM/DD COMPONENTS SO THIS
038100* ROUTINE NEVER HAS TO CARE WHICH MASTER'S DATE FORMAT THE CALLER
038200* KEEPS ON DISK.
038300*****************************************************************
038400 IDENTIFICATION DIVISION.
038500 PROGRAM-ID.    VALCREA.
038600 AUTHOR.        M WONG.
038700 INSTALLATION.  HDB DATA PROCESSING DIVISION.
038800 DATE-WRITTEN.  03/05/1994.
038900 DATE-COMPILED. 03/05/1994.
039000 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
039100*****************************************************************
039200 ENVIRONMENT DIVISION.
039300 CONFIGURATION SECTION.
039400 SOURCE-COMPUTER. IBM-390.
039500 OBJECT-COMPUTER. IBM-390.
039600 SPECIAL-NAMES.
039700     C01 IS TOP-OF-FORM
039800     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
039900     UPSI-0 ON STATUS IS UPSI-TRACE-ON
040000     UPSI-0 OFF STATUS IS UPSI-TRACE-OFF.
040100 DATA DIVISION.
040200 WORKING-STORAGE SECTION.
040300*****************************************************************
040400 77  WS-FILLER-SPACER              PIC X(01)  VALUE SPACE.
040500 LINKAGE SECTION.
040600*****************************************************************
040700 01  LK-HAS-PRIOR-PROJECT-SW        PIC X.
040800     88  LK-MANAGER-HAS-PRIOR-PROJECT  VALUE 'Y'.
040900 01  LK-PRIOR-CLOSE-DATE.
041000     05  LK-PRIOR-CLOSE-YYYY             PIC 9(04).
041100     05  LK-PRIOR-CLOSE-MM               PIC 9(02).
041200     05  LK-PRIOR-CLOSE-DD               PIC 9(02).
041300 01  LK-PRIOR-CLOSE-DATE-X REDEFINES LK-PRIOR-CLOSE-DATE
041400                                  PIC X(08).
041500 01  LK-NEW-OPEN-DATE.
041600     05  LK-NEW-OPEN-YYYY                PIC 9(04).
041700     05  LK-NEW-OPEN-MM                  PIC 9(02).
041800     05  LK-NEW-OPEN-DD                  PIC 9(02).
041900 01  LK-NEW-OPEN-DATE-X REDEFINES LK-NEW-OPEN-DATE
042000                                  PIC X(08).
042100 01  LK-RESULT-SW                    PIC X.
042200     88  LK-RESULT-PASSED                VALUE 'Y'.
042300 PROCEDURE DIVISION USING LK-HAS-PRIOR-PROJECT-SW
042400                          LK-PRIOR-CLOSE-YYYY LK-PRIOR-CLOSE-MM
042500                          LK-PRIOR-CLOSE-DD
042600                          LK-NEW-OPEN-YYYY LK-NEW-OPEN-MM
042700                          LK-NEW-OPEN-DD LK-RESULT-SW.
042800*****************************************************************
042900 000-MAIN-LINE.
043000     MOVE 'Y' TO LK-RESULT-SW.
043100     IF LK-MANAGER-HAS-PRIOR-PROJECT
043200         PERFORM 010-COMPARE-OPEN-TO-PRIOR-CLOSE THRU 010-EXIT
043300     END-IF.
043400     GOBACK.
043500 010-COMPARE-OPEN-TO-PRIOR-CLOSE.
043600     IF LK-NEW-OPEN-YYYY < LK-PRIOR-CLOSE-YYYY
043700         MOVE 'N' TO LK-RESULT-SW
043800     ELSE
043900         IF LK-NEW-OPEN-YYYY = LK-PRIOR-CLOSE-YYYY
044000             IF LK-NEW-OPEN-MM < LK-PRIOR-CLOSE-MM
044100                 MOVE 'N' TO LK-RESULT-SW
044200             ELSE
044300                 IF LK-NEW-OPEN-MM = LK-PRIOR-CLOSE-MM
044400                    AND LK-NEW-OPEN-DD < LK-PRIOR-CLOSE-DD
044500                     MOVE 'N' TO LK-RESULT-SW
044600                 END-IF
044700             END-IF
044800         END-IF
044900     END-IF.
045000 010-EXIT.
045100     EXIT.
045200*****************************************************************
045300 END PROGRAM VALCREA.
