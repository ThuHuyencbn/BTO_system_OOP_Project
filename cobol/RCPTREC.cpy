000100*****************************************************************
000200* RCPTREC.CPY   -- FLAT BOOKING RECEIPT (BUILT, NOT PERSISTED)
000300* USED BY:  RCPTBLD
000400*****************************************************************
000500*  BUILT ON DEMAND FROM THE APPLICANT/APPLICATION/PROJECT TABLES
000600*  FOR A BOOKED APPLICATION -- THIS RECORD IS NEVER WRITTEN TO A
000700*  MASTER FILE, ONLY DISPLAYED / PASSED BACK TO THE CALLER.
000800*  WRITTEN    -- D STOUT  -- 03/19/1991
000900*****************************************************************
001000 01  RCP-RECEIPT-RECORD.
001100     05  RCP-APPLICANT-NAME         PIC X(30).
001200     05  RCP-APPLICANT-NRIC         PIC X(09).
001300     05  RCP-APPLICANT-AGE          PIC 9(03).
001400     05  RCP-MARITAL-STATUS         PIC X(08).
001500     05  RCP-FLAT-TYPE              PIC X(10).
001600     05  RCP-PROJECT-NAME           PIC X(30).
001700     05  RCP-NEIGHBORHOOD           PIC X(30).
001800     05  RCP-BOOKING-DATE           PIC X(10).
001900     05  FILLER                      PIC X(02).
