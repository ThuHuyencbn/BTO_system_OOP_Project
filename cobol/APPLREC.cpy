000100*****************************************************************
000200* APPLREC.CPY   -- BTO APPLICATION MASTER RECORD LAYOUT
000300* USED BY:  APPCTRL  BOOKCTRL  RCPTBLD
000400*****************************************************************
000500*  ONE ROW PER APPLICANT APPLICATION TO A PROJECT/FLAT-TYPE.
000600*  WRITTEN    -- R DSOUZA  -- 11/04/1989
000700*  MAINTAINED -- SEE PROGRAM CHANGE LOGS FOR HISTORY
000800*****************************************************************
000900 01  APL-APPLICATION-RECORD.
001000     05  APL-APPLICATION-ID         PIC X(20).
001100     05  APL-APPLICANT-ID           PIC X(09).
001200     05  APL-PROJECT-NAME           PIC X(30).
001300     05  APL-STATUS                 PIC X(18).
001400         88  APL-ST-PENDING              VALUE 'PENDING'.
001500         88  APL-ST-SUCCESSFUL           VALUE 'SUCCESSFUL'.
001600         88  APL-ST-UNSUCCESSFUL         VALUE 'UNSUCCESSFUL'.
001700         88  APL-ST-BOOKED               VALUE 'BOOKED'.
001800         88  APL-ST-PEND-WITHDRAWN       VALUE 'PENDING_WITHDRAWN'.
001900         88  APL-ST-WITHDRAWN            VALUE 'WITHDRAWN'.
002000     05  APL-SUBMISSION-DATE        PIC X(10).
002100     05  APL-SUBMIT-DATE-R REDEFINES APL-SUBMISSION-DATE.
002200         10  APL-SUBMIT-YYYY        PIC 9(04).
002300         10  FILLER                 PIC X(01).
002400         10  APL-SUBMIT-MM          PIC 9(02).
002500         10  FILLER                 PIC X(01).
002600         10  APL-SUBMIT-DD          PIC 9(02).
002700     05  APL-FLAT-TYPE               PIC X(10).
002800         88  APL-FT-TWO-ROOM             VALUE 'TWO_ROOM'.
002900         88  APL-FT-THREE-ROOM           VALUE 'THREE_ROOM'.
003000     05  FILLER                      PIC X(05).
