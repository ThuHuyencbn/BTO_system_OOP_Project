000100*****************************************************************
000200* BOOKREC.CPY   -- FLAT BOOKING MASTER RECORD LAYOUT
000300* USED BY:  BOOKCTRL
000400*****************************************************************
000500*  ONE ROW PER FLAT BOOKED (OR PENDING BOOKING) BY AN APPLICANT.
000600*  WRITTEN    -- D STOUT  -- 03/19/1991
000700*****************************************************************
000800 01  FLB-FLAT-BOOKING-RECORD.
000900     05  FLB-FLAT-ID                PIC X(30).
001000     05  FLB-APPLICANT-ID           PIC X(09).
001100     05  FLB-PROJECT-NAME           PIC X(30).
001200     05  FLB-FLAT-TYPE              PIC X(10).
001300         88  FLB-FT-TWO-ROOM            VALUE 'TWO_ROOM'.
001400         88  FLB-FT-THREE-ROOM          VALUE 'THREE_ROOM'.
001500     05  FLB-BOOKING-STATUS         PIC X(10).
001600         88  FLB-BK-PENDING             VALUE 'PENDING'.
001700         88  FLB-BK-APPROVED            VALUE 'APPROVED'.
001800     05  FILLER                      PIC X(05).
