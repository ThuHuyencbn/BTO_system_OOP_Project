000100*****************************************************************
000200* REGNREC.CPY   -- OFFICER PROJECT REGISTRATION MASTER RECORD
000300* USED BY:  REGCTRL
000400*****************************************************************
000500*  ONE ROW PER OFFICER REQUEST TO HANDLE A PROJECT.
000600*  WRITTEN    -- R DSOUZA  -- 11/04/1989
000700*****************************************************************
000800 01  REG-REGISTRATION-RECORD.
000900     05  REG-REGISTRATION-ID        PIC X(20).
001000     05  REG-OFFICER-ID             PIC X(09).
001100     05  REG-PROJECT-NAME           PIC X(30).
001200     05  REG-STATUS                 PIC X(10).
001300         88  REG-ST-PENDING              VALUE 'PENDING'.
001400         88  REG-ST-APPROVED             VALUE 'APPROVED'.
001500         88  REG-ST-REJECTED             VALUE 'REJECTED'.
001600     05  REG-SUBMISSION-DATE        PIC X(10).
001700     05  REG-SUBMIT-DATE-R REDEFINES REG-SUBMISSION-DATE.
001800         10  REG-SUBMIT-YYYY        PIC 9(04).
001900         10  FILLER                 PIC X(01).
002000         10  REG-SUBMIT-MM          PIC 9(02).
002100         10  FILLER                 PIC X(01).
002200         10  REG-SUBMIT-DD          PIC 9(02).
002300     05  FILLER                      PIC X(05).
